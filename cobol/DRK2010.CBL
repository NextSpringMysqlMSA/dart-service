000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID.    DRK2010.                                                  
000050 AUTHOR.        VICTOR LEAL.                                              
000060 INSTALLATION.  FOURSYS.                                                  
000070 DATE-WRITTEN.  04/02/87.                                                 
000080 DATE-COMPILED.                                                           
000090 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.                       
000100*===================================================*                     
000110*  OBJETIVO: ATUALIZAR O MESTRE DE DEMONSTRATIVOS    *                    
000120*            CONTABEIS (FSMSTI/FSMSTO) A PARTIR DOS  *                    
000130*            QUATRO FEEDS PERIODICOS DA DART --      *                    
000140*            ANUAL, SEMESTRAL, 1o E 3o TRIMESTRE --  *                    
000150*            SUBSTITUINDO POR COMPLETO OS DADOS DO   *                    
000160*            PERIODO (ANO+RELATORIO) RECEBIDO ANTES  *                    
000170*            DE CARREGAR O CONTEUDO NOVO.            *                    
000180*---------------------------------------------------*                     
000190*  ARQUIVOS:                                         *                    
000200*  DDNAME             I/O           INCLUDE/BOOK     *                    
000210*  PARMCARD            I             ---------       *                    
000220*  FSMSTI              I             COBLIB-DRKFS    *                    
000230*  FSFEEDAN            I             COBLIB-DRKFS    *                    
000240*  FSFEEDSM            I             COBLIB-DRKFS    *                    
000250*  FSFEEDQ1            I             COBLIB-DRKFS    *                    
000260*  FSFEEDQ3            I             COBLIB-DRKFS    *                    
000270*  FSMSTO              O             COBLIB-DRKFS    *                    
000280*===================================================*                     
000290*  HISTORICO DE ALTERACOES                          *                     
000300*  DATA     AUTOR  CHAMADO   DESCRICAO               *                    
000310*  04/02/87 VL     -------   VERSAO INICIAL, SOMENTE  *                   
000320*                            FEED ANUAL.              *                   
000330*  19/09/88 VL     CH00118   INCLUIDOS OS FEEDS DE    *                   
000340*                            TRIMESTRE E SEMESTRE.    *                   
000350*  30/01/95 RSF    CH00470   PASSA A VALIDAR O        *                   
000360*                            STATUS DO CABECALHO DE   *                   
000370*                            CADA FEED ANTES DA CARGA.*                   
000380*  11/12/98 MHT    CH00881   AJUSTE Y2K -- WRK-REQ-ANO*                   
000390*                            CONFIRMADO EM X(4) COM   *                   
000400*                            SECULO NO CARTAO PARM.   *                   
000410*  23/06/01 RSF    CH00955   SUBSTITUICAO PASSA A SER *                   
000420*                            EM TABELA EM MEMORIA, NO *                   
000430*                            LUGAR DO ANTIGO PING-PONG*                   
000440*                            DE ARQUIVOS DE TRABALHO. *                   
000450*  28/03/03 RSF    CH01112   CORRIGIDA A ORDEM DE     *                   
000460*                            PROCESSAMENTO DOS FEEDS  *                   
000470*                            NO CICLO DE ATUALIZACAO -*                   
000480*                            PASSA A SER ANUAL, 3O    *                   
000490*                            TRIMESTRE, SEMESTRE E 1O *                   
000500*                            TRIMESTRE, CONFORME O    *                   
000510*                            CRONOGRAMA DE ENTREGA DA *                   
000520*                            DART.                    *                   
000530*  31/03/03 RSF    CH01121   A PURGA DO PERIODO SO    *                   
000540*                            OCORRE SE O FEED TIVER   *                   
000550*                            AO MENOS UM DETALHE --   *                   
000560*                            ANTES, UM FEED DE        *                   
000570*                            CABECALHO '000' MAS SEM  *                   
000580*                            NENHUM DETALHE APAGAVA O *                   
000590*                            MESTRE DO ALVO SEM        *                  
000600*                            REPOR NADA.  AVISO       *                   
000610*                            GRAVADO VIA GRAVALOG NOS *                   
000620*                            DOIS CASOS DE REJEICAO   *                   
000630*                            (CABECALHO INVALIDO E    *                   
000640*                            FEED VAZIO).             *                   
000650*  31/03/03 RSF    CH01122   INCLUIDOS OS TOTAIS DE   *                   
000660*                            ALVOS PROCESSADOS E      *                   
000670*                            ALVOS PULADOS NO         *                   
000680*                            SUMARIO FINAL.            *                  
000690*===================================================*                     
000700*                                                                         
000710*====================================================                     
000720 ENVIRONMENT                               DIVISION.                      
000730*====================================================                     
000740 CONFIGURATION                             SECTION.                       
000750 SPECIAL-NAMES.                                                           
000760     C01 IS TOP-OF-FORM.                                                  
000770*                                                                         
000780 INPUT-OUTPUT                              SECTION.                       
000790 FILE-CONTROL.                                                            
000800     SELECT PARMCARD ASSIGN TO PARMCARD                                   
000810         FILE STATUS IS WRK-FS-PARMCARD.                                  
000820*                                                                         
000830     SELECT FSMSTI ASSIGN TO FSMSTI                                       
000840         FILE STATUS IS WRK-FS-FSMSTI.                                    
000850*                                                                         
000860     SELECT FSMSTO ASSIGN TO FSMSTO                                       
000870         FILE STATUS IS WRK-FS-FSMSTO.                                    
000880*                                                                         
000890     SELECT FSFEEDAN ASSIGN TO FSFEEDAN                                   
000900         FILE STATUS IS WRK-FS-FSFEEDAN.                                  
000910*                                                                         
000920     SELECT FSFEEDSM ASSIGN TO FSFEEDSM                                   
000930         FILE STATUS IS WRK-FS-FSFEEDSM.                                  
000940*                                                                         
000950     SELECT FSFEEDQ1 ASSIGN TO FSFEEDQ1                                   
000960         FILE STATUS IS WRK-FS-FSFEEDQ1.                                  
000970*                                                                         
000980     SELECT FSFEEDQ3 ASSIGN TO FSFEEDQ3                                   
000990         FILE STATUS IS WRK-FS-FSFEEDQ3.                                  
001000*                                                                         
001010*====================================================                     
001020 DATA                                      DIVISION.                      
001030*====================================================                     
001040*----------------------------------------------------                     
001050 FILE                                      SECTION.                       
001060*----------------------------------------------------                     
001070 FD  PARMCARD                                                             
001080     RECORDING MODE IS F                                                  
001090     BLOCK CONTAINS 0 RECORDS.                                            
001100 01  FD-PARMCARD.                                                         
001110     05  FD-PARM-RUN-DATE    PIC X(08).                                   
001120     05  FD-PARM-ANO         PIC X(04).                                   
001130     05  FILLER              PIC X(68).                                   
001140*                                                                         
001150 FD  FSMSTI                                                               
001160     RECORDING MODE IS F                                                  
001170     BLOCK CONTAINS 0 RECORDS.                                            
001180 01  FD-FSMSTI               PIC X(201).                                  
001190*                                                                         
001200 FD  FSMSTO                                                               
001210     RECORDING MODE IS F                                                  
001220     BLOCK CONTAINS 0 RECORDS.                                            
001230 01  FD-FSMSTO               PIC X(201).                                  
001240*                                                                         
001250 FD  FSFEEDAN                                                             
001260     RECORDING MODE IS F                                                  
001270     BLOCK CONTAINS 0 RECORDS.                                            
001280 01  FD-FSFEEDAN              PIC X(201).                                 
001290*                                                                         
001300 FD  FSFEEDSM                                                             
001310     RECORDING MODE IS F                                                  
001320     BLOCK CONTAINS 0 RECORDS.                                            
001330 01  FD-FSFEEDSM              PIC X(201).                                 
001340*                                                                         
001350 FD  FSFEEDQ1                                                             
001360     RECORDING MODE IS F                                                  
001370     BLOCK CONTAINS 0 RECORDS.                                            
001380 01  FD-FSFEEDQ1              PIC X(201).                                 
001390*                                                                         
001400 FD  FSFEEDQ3                                                             
001410     RECORDING MODE IS F                                                  
001420     BLOCK CONTAINS 0 RECORDS.                                            
001430 01  FD-FSFEEDQ3              PIC X(201).                                 
001440*                                                                         
001450*-----------------------------------------------------                    
001460 WORKING-STORAGE                           SECTION.                       
001470*-----------------------------------------------------                    
001480     COPY COBLIB-DRKGLOG.                                                 
001490     COPY COBLIB-DRKFS.                                                   
001500*----------------------------------------------------                     
001510 77  WRK-FS-PARMCARD          PIC 9(02).                                  
001520 77  WRK-FS-FSMSTI            PIC 9(02).                                  
001530 77  WRK-FS-FSMSTO            PIC 9(02).                                  
001540 77  WRK-FS-FSFEEDAN          PIC 9(02).                                  
001550 77  WRK-FS-FSFEEDSM          PIC 9(02).                                  
001560 77  WRK-FS-FSFEEDQ1          PIC 9(02).                                  
001570 77  WRK-FS-FSFEEDQ3          PIC 9(02).                                  
001580*----------------------------------------------------                     
001590 01  WRK-REQUISICAO.                                                      
001600     05  WRK-REQ-ANO          PIC X(04).                                  
001610*----------------------------------------------------                     
001620*  TABELA EM MEMORIA DO MESTRE DE DEMONSTRATIVOS.                         
001630*  CADA ITEM GUARDA O REGISTRO BRUTO (201 BYTES) MAIS                     
001640*  UM INDICADOR DE ATIVIDADE, USADO PARA MARCAR OS                        
001650*  ITENS SUBSTITUIDOS SEM PRECISAR COMPACTAR A TABELA.                    
001660*----------------------------------------------------                     
001670 01  WRK-FSM-MESTRE.                                                      
001680     05  WRK-FSM-QTDE         PIC S9(04) COMP VALUE ZERO.                 
001690     05  WRK-FSM-ITEM OCCURS 1 TO 5000 TIMES                              
001700                 DEPENDING ON WRK-FSM-QTDE                                
001710                 INDEXED BY WRK-FSM-IDX.                                  
001720         10  WRK-FSM-REG          PIC X(201).                             
001730         10  WRK-FSM-ATIVO        PIC X(01) VALUE 'S'.                    
001740             88  WRK-FSM-ITEM-ATIVO      VALUE 'S'.                       
001750             88  WRK-FSM-ITEM-INATIVO    VALUE 'N'.                       
001760*----------------------------------------------------                     
001770*  AREA DE TRABALHO PARA ANALISE DA CHAVE DE UM ITEM                      
001780*  DA TABELA (REDEFINE O REGISTRO BRUTO NO MOMENTO DO                     
001790*  TESTE DE ANO/RELATORIO A SER PURGADO)                                  
001800*----------------------------------------------------                     
001810 01  WRK-FSM-CHAVE-TESTE.                                                 
001820     05  FILLER               PIC X(08).                                  
001830     05  WRK-FSM-TESTE-ANO    PIC X(04).                                  
001840     05  WRK-FSM-TESTE-REPRT  PIC X(05).                                  
001850     05  FILLER               PIC X(184).                                 
001860*----------------------------------------------------                     
001870*  CONTADORES DE CARGA POR ALVO (FEED) E GERAIS                           
001880*----------------------------------------------------                     
001890 01  WRK-CONTADORES.                                                      
001900     05  WRK-CNT-PURGADOS-ANU PIC S9(07) COMP.                            
001910     05  WRK-CNT-CARGA-ANU    PIC S9(07) COMP.                            
001920     05  WRK-CNT-PURGADOS-SEM PIC S9(07) COMP.                            
001930     05  WRK-CNT-CARGA-SEM    PIC S9(07) COMP.                            
001940     05  WRK-CNT-PURGADOS-Q1  PIC S9(07) COMP.                            
001950     05  WRK-CNT-CARGA-Q1     PIC S9(07) COMP.                            
001960     05  WRK-CNT-PURGADOS-Q3  PIC S9(07) COMP.                            
001970     05  WRK-CNT-CARGA-Q3     PIC S9(07) COMP.                            
001980     05  WRK-CNT-MESTRE-INI   PIC S9(07) COMP.                            
001990     05  WRK-CNT-MESTRE-FIM   PIC S9(07) COMP.                            
002000     05  WRK-CNT-ALVOS-OK     PIC S9(07) COMP.                            
002010     05  WRK-CNT-ALVOS-PULA   PIC S9(07) COMP.                            
002020     05  FILLER               PIC X(10).                                  
002030*----------------------------------------------------                     
002040*  CODIGO DE RELATORIO ALVO DA PURGA CORRENTE                             
002050*----------------------------------------------------                     
002060 01  WRK-ALVO-CORRENTE        PIC X(05).                                  
002070*                                                                         
002080*====================================================                     
002090 PROCEDURE                                 DIVISION.                      
002100*====================================================                     
002110*-----------------------------------------------------                    
002120 0000-PRINCIPAL                             SECTION.                      
002130*-----------------------------------------------------                    
002140     PERFORM 1000-INICIALIZAR.                                            
002150     PERFORM 2100-PROCESSAR-FEED-ANUAL.                                   
002160     PERFORM 2400-PROCESSAR-FEED-3-TRIM.                                  
002170     PERFORM 2200-PROCESSAR-FEED-SEMESTRE.                                
002180     PERFORM 2300-PROCESSAR-FEED-1-TRIM.                                  
002190     PERFORM 3000-FINALIZAR.                                              
002200     STOP RUN.                                                            
002210*-----------------------------------------------------                    
002220 0000-99-FIM.                                  EXIT.                      
002230*-----------------------------------------------------                    
002240*                                                                         
002250*-----------------------------------------------------                    
002260 1000-INICIALIZAR                           SECTION.                      
002270*-----------------------------------------------------                    
002280     MOVE ZERO TO WRK-CNT-PURGADOS-ANU WRK-CNT-CARGA-ANU                  
002290                  WRK-CNT-PURGADOS-SEM WRK-CNT-CARGA-SEM                  
002300                  WRK-CNT-PURGADOS-Q1  WRK-CNT-CARGA-Q1                   
002310                  WRK-CNT-PURGADOS-Q3  WRK-CNT-CARGA-Q3                   
002320                  WRK-CNT-ALVOS-OK     WRK-CNT-ALVOS-PULA.                
002330     OPEN INPUT PARMCARD.                                                 
002340     READ PARMCARD INTO WRK-RUN-DATE-AREA.                                
002350     MOVE FD-PARM-ANO TO WRK-REQ-ANO.                                     
002360     CLOSE PARMCARD.                                                      
002370     OPEN INPUT FSMSTI.                                                   
002380     PERFORM 1100-CARREGAR-MESTRE-ATUAL                                   
002390         UNTIL WRK-FS-FSMSTI EQUAL 10.                                    
002400     CLOSE FSMSTI.                                                        
002410     MOVE WRK-FSM-QTDE TO WRK-CNT-MESTRE-INI.                             
002420*-----------------------------------------------------                    
002430 1000-99-FIM.                                  EXIT.                      
002440*-----------------------------------------------------                    
002450*                                                                         
002460*-----------------------------------------------------                    
002470 1100-CARREGAR-MESTRE-ATUAL                 SECTION.                      
002480*-----------------------------------------------------                    
002490     READ FSMSTI                                                          
002500         AT END MOVE 10 TO WRK-FS-FSMSTI                                  
002510     END-READ.                                                            
002520     IF WRK-FS-FSMSTI NOT EQUAL 10                                        
002530        ADD 1 TO WRK-FSM-QTDE                                             
002540        MOVE FD-FSMSTI TO WRK-FSM-REG(WRK-FSM-QTDE)                       
002550        MOVE 'S' TO WRK-FSM-ATIVO(WRK-FSM-QTDE)                           
002560     END-IF.                                                              
002570*-----------------------------------------------------                    
002580 1100-99-FIM.                                  EXIT.                      
002590*-----------------------------------------------------                    
002600*                                                                         
002610*-----------------------------------------------------                    
002620 2100-PROCESSAR-FEED-ANUAL                  SECTION.                      
002630*-----------------------------------------------------                    
002640     MOVE '11011' TO WRK-ALVO-CORRENTE.                                   
002650     OPEN INPUT FSFEEDAN.                                                 
002660     READ FSFEEDAN INTO FS-FEED-HEADER                                    
002670         AT END MOVE 10 TO WRK-FS-FSFEEDAN                                
002680     END-READ.                                                            
002690     IF WRK-FS-FSFEEDAN EQUAL 10                                          
002700        OR NOT FS-FEED-STATUS-OK                                          
002710        MOVE 'DRK2010' TO WRK-PROGRAMA                                    
002720        MOVE 'ANU ' TO WRK-SECAO                                          
002730        MOVE 'CABECALHO DO FEED ANUAL COM ERRO'                           
002740             TO WRK-MENSAGEM                                              
002750        CALL 'GRAVALOG' USING WRK-DADOS                                   
002760        ADD 1 TO WRK-CNT-ALVOS-PULA                                       
002770     ELSE                                                                 
002780        READ FSFEEDAN                                                     
002790            AT END MOVE 10 TO WRK-FS-FSFEEDAN                             
002800        END-READ                                                          
002810        IF WRK-FS-FSFEEDAN EQUAL 10                                       
002820           MOVE 'DRK2010' TO WRK-PROGRAMA                                 
002830           MOVE 'ANU ' TO WRK-SECAO                                       
002840           MOVE 'FEED ANUAL SEM DETALHE - MESTRE MANTIDO'                 
002850                TO WRK-MENSAGEM                                           
002860           CALL 'GRAVALOG' USING WRK-DADOS                                
002870           ADD 1 TO WRK-CNT-ALVOS-PULA                                    
002880        ELSE                                                              
002890           PERFORM 2500-PURGAR-PERIODO                                    
002900           ADD 1 TO WRK-FSM-QTDE                                          
002910           MOVE FD-FSFEEDAN TO WRK-FSM-REG(WRK-FSM-QTDE)                  
002920           MOVE 'S' TO WRK-FSM-ATIVO(WRK-FSM-QTDE)                        
002930           ADD 1 TO WRK-CNT-CARGA-ANU                                     
002940           PERFORM 2600-CARREGAR-DETALHE-ANUAL                            
002950               UNTIL WRK-FS-FSFEEDAN EQUAL 10                             
002960           ADD 1 TO WRK-CNT-ALVOS-OK                                      
002970        END-IF                                                            
002980     END-IF.                                                              
002990     CLOSE FSFEEDAN.                                                      
003000*-----------------------------------------------------                    
003010 2100-99-FIM.                                  EXIT.                      
003020*-----------------------------------------------------                    
003030*                                                                         
003040*-----------------------------------------------------                    
003050 2200-PROCESSAR-FEED-SEMESTRE               SECTION.                      
003060*-----------------------------------------------------                    
003070     MOVE '11012' TO WRK-ALVO-CORRENTE.                                   
003080     OPEN INPUT FSFEEDSM.                                                 
003090     READ FSFEEDSM INTO FS-FEED-HEADER                                    
003100         AT END MOVE 10 TO WRK-FS-FSFEEDSM                                
003110     END-READ.                                                            
003120     IF WRK-FS-FSFEEDSM EQUAL 10                                          
003130        OR NOT FS-FEED-STATUS-OK                                          
003140        MOVE 'DRK2010' TO WRK-PROGRAMA                                    
003150        MOVE 'SEM ' TO WRK-SECAO                                          
003160        MOVE 'CABECALHO DO FEED SEMESTRE COM ERRO'                        
003170             TO WRK-MENSAGEM                                              
003180        CALL 'GRAVALOG' USING WRK-DADOS                                   
003190        ADD 1 TO WRK-CNT-ALVOS-PULA                                       
003200     ELSE                                                                 
003210        READ FSFEEDSM                                                     
003220            AT END MOVE 10 TO WRK-FS-FSFEEDSM                             
003230        END-READ                                                          
003240        IF WRK-FS-FSFEEDSM EQUAL 10                                       
003250           MOVE 'DRK2010' TO WRK-PROGRAMA                                 
003260           MOVE 'SEM ' TO WRK-SECAO                                       
003270           MOVE 'FEED SEMESTRE SEM DETALHE - MANTIDO'                     
003280                TO WRK-MENSAGEM                                           
003290           CALL 'GRAVALOG' USING WRK-DADOS                                
003300           ADD 1 TO WRK-CNT-ALVOS-PULA                                    
003310        ELSE                                                              
003320           PERFORM 2500-PURGAR-PERIODO                                    
003330           ADD 1 TO WRK-FSM-QTDE                                          
003340           MOVE FD-FSFEEDSM TO WRK-FSM-REG(WRK-FSM-QTDE)                  
003350           MOVE 'S' TO WRK-FSM-ATIVO(WRK-FSM-QTDE)                        
003360           ADD 1 TO WRK-CNT-CARGA-SEM                                     
003370           PERFORM 2700-CARREGAR-DETALHE-SEMESTRE                         
003380               UNTIL WRK-FS-FSFEEDSM EQUAL 10                             
003390           ADD 1 TO WRK-CNT-ALVOS-OK                                      
003400        END-IF                                                            
003410     END-IF.                                                              
003420     CLOSE FSFEEDSM.                                                      
003430*-----------------------------------------------------                    
003440 2200-99-FIM.                                  EXIT.                      
003450*-----------------------------------------------------                    
003460*                                                                         
003470*-----------------------------------------------------                    
003480 2300-PROCESSAR-FEED-1-TRIM                 SECTION.                      
003490*-----------------------------------------------------                    
003500     MOVE '11013' TO WRK-ALVO-CORRENTE.                                   
003510     OPEN INPUT FSFEEDQ1.                                                 
003520     READ FSFEEDQ1 INTO FS-FEED-HEADER                                    
003530         AT END MOVE 10 TO WRK-FS-FSFEEDQ1                                
003540     END-READ.                                                            
003550     IF WRK-FS-FSFEEDQ1 EQUAL 10                                          
003560        OR NOT FS-FEED-STATUS-OK                                          
003570        MOVE 'DRK2010' TO WRK-PROGRAMA                                    
003580        MOVE 'TR1 ' TO WRK-SECAO                                          
003590        MOVE 'CABECALHO DO FEED 1O TRIMESTRE COM ERRO'                    
003600             TO WRK-MENSAGEM                                              
003610        CALL 'GRAVALOG' USING WRK-DADOS                                   
003620        ADD 1 TO WRK-CNT-ALVOS-PULA                                       
003630     ELSE                                                                 
003640        READ FSFEEDQ1                                                     
003650            AT END MOVE 10 TO WRK-FS-FSFEEDQ1                             
003660        END-READ                                                          
003670        IF WRK-FS-FSFEEDQ1 EQUAL 10                                       
003680           MOVE 'DRK2010' TO WRK-PROGRAMA                                 
003690           MOVE 'TR1 ' TO WRK-SECAO                                       
003700           MOVE 'FEED 1O TRIMESTRE SEM DETALHE - MANTIDO'                 
003710                TO WRK-MENSAGEM                                           
003720           CALL 'GRAVALOG' USING WRK-DADOS                                
003730           ADD 1 TO WRK-CNT-ALVOS-PULA                                    
003740        ELSE                                                              
003750           PERFORM 2500-PURGAR-PERIODO                                    
003760           ADD 1 TO WRK-FSM-QTDE                                          
003770           MOVE FD-FSFEEDQ1 TO WRK-FSM-REG(WRK-FSM-QTDE)                  
003780           MOVE 'S' TO WRK-FSM-ATIVO(WRK-FSM-QTDE)                        
003790           ADD 1 TO WRK-CNT-CARGA-Q1                                      
003800           PERFORM 2800-CARREGAR-DETALHE-1-TRIM                           
003810               UNTIL WRK-FS-FSFEEDQ1 EQUAL 10                             
003820           ADD 1 TO WRK-CNT-ALVOS-OK                                      
003830        END-IF                                                            
003840     END-IF.                                                              
003850     CLOSE FSFEEDQ1.                                                      
003860*-----------------------------------------------------                    
003870 2300-99-FIM.                                  EXIT.                      
003880*-----------------------------------------------------                    
003890*                                                                         
003900*-----------------------------------------------------                    
003910 2400-PROCESSAR-FEED-3-TRIM                 SECTION.                      
003920*-----------------------------------------------------                    
003930     MOVE '11014' TO WRK-ALVO-CORRENTE.                                   
003940     OPEN INPUT FSFEEDQ3.                                                 
003950     READ FSFEEDQ3 INTO FS-FEED-HEADER                                    
003960         AT END MOVE 10 TO WRK-FS-FSFEEDQ3                                
003970     END-READ.                                                            
003980     IF WRK-FS-FSFEEDQ3 EQUAL 10                                          
003990        OR NOT FS-FEED-STATUS-OK                                          
004000        MOVE 'DRK2010' TO WRK-PROGRAMA                                    
004010        MOVE 'TR3 ' TO WRK-SECAO                                          
004020        MOVE 'CABECALHO DO FEED 3O TRIMESTRE COM ERRO'                    
004030             TO WRK-MENSAGEM                                              
004040        CALL 'GRAVALOG' USING WRK-DADOS                                   
004050        ADD 1 TO WRK-CNT-ALVOS-PULA                                       
004060     ELSE                                                                 
004070        READ FSFEEDQ3                                                     
004080            AT END MOVE 10 TO WRK-FS-FSFEEDQ3                             
004090        END-READ                                                          
004100        IF WRK-FS-FSFEEDQ3 EQUAL 10                                       
004110           MOVE 'DRK2010' TO WRK-PROGRAMA                                 
004120           MOVE 'TR3 ' TO WRK-SECAO                                       
004130           MOVE 'FEED 3O TRIMESTRE SEM DETALHE - MANTIDO'                 
004140                TO WRK-MENSAGEM                                           
004150           CALL 'GRAVALOG' USING WRK-DADOS                                
004160           ADD 1 TO WRK-CNT-ALVOS-PULA                                    
004170        ELSE                                                              
004180           PERFORM 2500-PURGAR-PERIODO                                    
004190           ADD 1 TO WRK-FSM-QTDE                                          
004200           MOVE FD-FSFEEDQ3 TO WRK-FSM-REG(WRK-FSM-QTDE)                  
004210           MOVE 'S' TO WRK-FSM-ATIVO(WRK-FSM-QTDE)                        
004220           ADD 1 TO WRK-CNT-CARGA-Q3                                      
004230           PERFORM 2900-CARREGAR-DETALHE-3-TRIM                           
004240               UNTIL WRK-FS-FSFEEDQ3 EQUAL 10                             
004250           ADD 1 TO WRK-CNT-ALVOS-OK                                      
004260        END-IF                                                            
004270     END-IF.                                                              
004280     CLOSE FSFEEDQ3.                                                      
004290*-----------------------------------------------------                    
004300 2400-99-FIM.                                  EXIT.                      
004310*-----------------------------------------------------                    
004320*                                                                         
004330*-----------------------------------------------------                    
004340 2500-PURGAR-PERIODO                        SECTION.                      
004350*-----------------------------------------------------                    
004360     SET WRK-FSM-IDX TO 1.                                                
004370     PERFORM 2550-TESTAR-ITEM-PARA-PURGA                                  
004380         VARYING WRK-FSM-IDX FROM 1 BY 1                                  
004390         UNTIL WRK-FSM-IDX GREATER WRK-FSM-QTDE.                          
004400*-----------------------------------------------------                    
004410 2500-99-FIM.                                  EXIT.                      
004420*-----------------------------------------------------                    
004430*                                                                         
004440*-----------------------------------------------------                    
004450 2550-TESTAR-ITEM-PARA-PURGA                SECTION.                      
004460*-----------------------------------------------------                    
004470     MOVE WRK-FSM-REG(WRK-FSM-IDX) TO WRK-FSM-CHAVE-TESTE.                
004480     IF WRK-FSM-TESTE-ANO   EQUAL WRK-REQ-ANO                             
004490        AND WRK-FSM-TESTE-REPRT EQUAL WRK-ALVO-CORRENTE                   
004500        AND WRK-FSM-ITEM-ATIVO(WRK-FSM-IDX)                               
004510        MOVE 'N' TO WRK-FSM-ATIVO(WRK-FSM-IDX)                            
004520        EVALUATE WRK-ALVO-CORRENTE                                        
004530           WHEN '11011' ADD 1 TO WRK-CNT-PURGADOS-ANU                     
004540           WHEN '11012' ADD 1 TO WRK-CNT-PURGADOS-SEM                     
004550           WHEN '11013' ADD 1 TO WRK-CNT-PURGADOS-Q1                      
004560           WHEN '11014' ADD 1 TO WRK-CNT-PURGADOS-Q3                      
004570        END-EVALUATE                                                      
004580     END-IF.                                                              
004590*-----------------------------------------------------                    
004600 2550-99-FIM.                                  EXIT.                      
004610*-----------------------------------------------------                    
004620*                                                                         
004630*-----------------------------------------------------                    
004640 2600-CARREGAR-DETALHE-ANUAL                SECTION.                      
004650*-----------------------------------------------------                    
004660     READ FSFEEDAN                                                        
004670         AT END MOVE 10 TO WRK-FS-FSFEEDAN                                
004680     END-READ.                                                            
004690     IF WRK-FS-FSFEEDAN NOT EQUAL 10                                      
004700        ADD 1 TO WRK-FSM-QTDE                                             
004710        MOVE FD-FSFEEDAN TO WRK-FSM-REG(WRK-FSM-QTDE)                     
004720        MOVE 'S' TO WRK-FSM-ATIVO(WRK-FSM-QTDE)                           
004730        ADD 1 TO WRK-CNT-CARGA-ANU                                        
004740     END-IF.                                                              
004750*-----------------------------------------------------                    
004760 2600-99-FIM.                                  EXIT.                      
004770*-----------------------------------------------------                    
004780*                                                                         
004790*-----------------------------------------------------                    
004800 2700-CARREGAR-DETALHE-SEMESTRE             SECTION.                      
004810*-----------------------------------------------------                    
004820     READ FSFEEDSM                                                        
004830         AT END MOVE 10 TO WRK-FS-FSFEEDSM                                
004840     END-READ.                                                            
004850     IF WRK-FS-FSFEEDSM NOT EQUAL 10                                      
004860        ADD 1 TO WRK-FSM-QTDE                                             
004870        MOVE FD-FSFEEDSM TO WRK-FSM-REG(WRK-FSM-QTDE)                     
004880        MOVE 'S' TO WRK-FSM-ATIVO(WRK-FSM-QTDE)                           
004890        ADD 1 TO WRK-CNT-CARGA-SEM                                        
004900     END-IF.                                                              
004910*-----------------------------------------------------                    
004920 2700-99-FIM.                                  EXIT.                      
004930*-----------------------------------------------------                    
004940*                                                                         
004950*-----------------------------------------------------                    
004960 2800-CARREGAR-DETALHE-1-TRIM               SECTION.                      
004970*-----------------------------------------------------                    
004980     READ FSFEEDQ1                                                        
004990         AT END MOVE 10 TO WRK-FS-FSFEEDQ1                                
005000     END-READ.                                                            
005010     IF WRK-FS-FSFEEDQ1 NOT EQUAL 10                                      
005020        ADD 1 TO WRK-FSM-QTDE                                             
005030        MOVE FD-FSFEEDQ1 TO WRK-FSM-REG(WRK-FSM-QTDE)                     
005040        MOVE 'S' TO WRK-FSM-ATIVO(WRK-FSM-QTDE)                           
005050        ADD 1 TO WRK-CNT-CARGA-Q1                                         
005060     END-IF.                                                              
005070*-----------------------------------------------------                    
005080 2800-99-FIM.                                  EXIT.                      
005090*-----------------------------------------------------                    
005100*                                                                         
005110*-----------------------------------------------------                    
005120 2900-CARREGAR-DETALHE-3-TRIM               SECTION.                      
005130*-----------------------------------------------------                    
005140     READ FSFEEDQ3                                                        
005150         AT END MOVE 10 TO WRK-FS-FSFEEDQ3                                
005160     END-READ.                                                            
005170     IF WRK-FS-FSFEEDQ3 NOT EQUAL 10                                      
005180        ADD 1 TO WRK-FSM-QTDE                                             
005190        MOVE FD-FSFEEDQ3 TO WRK-FSM-REG(WRK-FSM-QTDE)                     
005200        MOVE 'S' TO WRK-FSM-ATIVO(WRK-FSM-QTDE)                           
005210        ADD 1 TO WRK-CNT-CARGA-Q3                                         
005220     END-IF.                                                              
005230*-----------------------------------------------------                    
005240 2900-99-FIM.                                  EXIT.                      
005250*-----------------------------------------------------                    
005260*                                                                         
005270*-----------------------------------------------------                    
005280 3000-FINALIZAR                             SECTION.                      
005290*-----------------------------------------------------                    
005300     OPEN OUTPUT FSMSTO.                                                  
005310     MOVE ZERO TO WRK-CNT-MESTRE-FIM.                                     
005320     SET WRK-FSM-IDX TO 1.                                                
005330     PERFORM 3100-GRAVAR-ITEM-ATIVO                                       
005340         VARYING WRK-FSM-IDX FROM 1 BY 1                                  
005350         UNTIL WRK-FSM-IDX GREATER WRK-FSM-QTDE.                          
005360     CLOSE FSMSTO.                                                        
005370     DISPLAY 'DRK2010 - MESTRE INICIAL......: '                           
005380             WRK-CNT-MESTRE-INI.                                          
005390     DISPLAY 'DRK2010 - ANUAL  PURGA/CARGA..: '                           
005400             WRK-CNT-PURGADOS-ANU '/' WRK-CNT-CARGA-ANU.                  
005410     DISPLAY 'DRK2010 - SEMEST PURGA/CARGA..: '                           
005420             WRK-CNT-PURGADOS-SEM '/' WRK-CNT-CARGA-SEM.                  
005430     DISPLAY 'DRK2010 - 1O TRI PURGA/CARGA..: '                           
005440             WRK-CNT-PURGADOS-Q1 '/' WRK-CNT-CARGA-Q1.                    
005450     DISPLAY 'DRK2010 - 3O TRI PURGA/CARGA..: '                           
005460             WRK-CNT-PURGADOS-Q3 '/' WRK-CNT-CARGA-Q3.                    
005470     DISPLAY 'DRK2010 - MESTRE FINAL........: '                           
005480             WRK-CNT-MESTRE-FIM.                                          
005490     DISPLAY 'DRK2010 - ALVOS PROCESSADOS...: '                           
005500             WRK-CNT-ALVOS-OK.                                            
005510     DISPLAY 'DRK2010 - ALVOS PULADOS.......: '                           
005520             WRK-CNT-ALVOS-PULA.                                          
005530*-----------------------------------------------------                    
005540 3000-99-FIM.                                  EXIT.                      
005550*-----------------------------------------------------                    
005560*                                                                         
005570*-----------------------------------------------------                    
005580 3100-GRAVAR-ITEM-ATIVO                     SECTION.                      
005590*-----------------------------------------------------                    
005600     IF WRK-FSM-ITEM-ATIVO(WRK-FSM-IDX)                                   
005610        WRITE FD-FSMSTO FROM WRK-FSM-REG(WRK-FSM-IDX)                     
005620        ADD 1 TO WRK-CNT-MESTRE-FIM                                       
005630     END-IF.                                                              
005640*-----------------------------------------------------                    
005650 3100-99-FIM.                                  EXIT.                      
005660*-----------------------------------------------------                    
005670*                                                                         
005680*-----------------------------------------------------                    
005690 9000-ERRO                                  SECTION.                      
005700*-----------------------------------------------------                    
005710     ADD 1 TO WRK-QTDE-ERROS.                                             
005720     CALL 'GRAVALOG' USING WRK-DADOS.                                     
005730     DISPLAY 'DRK2010 - ERRO FATAL - ' WRK-MENSAGEM.                      
005740     MOVE 16 TO RETURN-CODE.                                              
005750     STOP RUN.                                                            
005760*-----------------------------------------------------                    
005770 9000-99-FIM.                                  EXIT.                      
005780*-----------------------------------------------------                    
