000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID.    DRK4020.                                                  
000050 AUTHOR.        VICTOR LEAL.                                              
000060 INSTALLATION.  FOURSYS.                                                  
000070 DATE-WRITTEN.  30/05/91.                                                 
000080 DATE-COMPILED.                                                           
000090 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.                       
000100*===================================================*                     
000110*  OBJETIVO: (1) ATUALIZAR O CADASTRO DE PERFIL DE    *                   
000120*            EMPRESA (PROFILE) A PARTIR DO FEED       *                   
000130*            PRFFEED, GRAVANDO OU SUBSTITUINDO O      *                   
000140*            REGISTRO EXISTENTE (UPSERT POR CORP      *                   
000150*            CODE); (2) INCLUIR NOVAS PUBLICACOES     *                   
000160*            (DISCLOSURE) DO FEED DSCFEED NO MESTRE,  *                   
000170*            DESDE QUE O NUMERO DE PROTOCOLO AINDA    *                   
000180*            NAO EXISTA E QUE A EMPRESA TENHA PERFIL  *                   
000190*            CADASTRADO.                              *                   
000200*---------------------------------------------------*                     
000210*  ARQUIVOS:                                         *                    
000220*  DDNAME             I/O           INCLUDE/BOOK     *                    
000230*  PARMCARD            I             ---------       *                    
000240*  PRFFEED             I             COBLIB-DRKPRF   *                    
000250*  PRFMSTI             I             COBLIB-DRKPRF   *                    
000260*  PRFMSTO             O             COBLIB-DRKPRF   *                    
000270*  DSCFEED             I             COBLIB-DRKDSC   *                    
000280*  DSCMSTI             I             COBLIB-DRKDSC   *                    
000290*  DSCMSTO             O             COBLIB-DRKDSC   *                    
000300*===================================================*                     
000310*  HISTORICO DE ALTERACOES                          *                     
000320*  DATA     AUTOR  CHAMADO   DESCRICAO               *                    
000330*  30/05/91 VL     -------   VERSAO INICIAL, SO       *                   
000340*                            CARGA DE PERFIL.         *                   
000350*  12/11/93 RSF    CH00408   INCLUIDOS PRF-CORP-CLASS *                   
000360*                            E PRF-ACCT-MONTH NA      *                   
000370*                            GRAVACAO DO PERFIL.      *                   
000380*  27/09/97 VL     CH00699   PASSA A EXIGIR STATUS    *                   
000390*                            '000' DO FEED PARA       *                   
000400*                            ACEITAR O REGISTRO DE    *                   
000410*                            PERFIL.                  *                   
000420*  06/10/98 MHT    CH00868   REVISAO Y2K DAS DATAS DE *                   
000430*                            RECEBIMENTO E FUNDACAO.  *                   
000440*  18/03/99 RSF    CH00908   INCLUIDA A CARGA DE      *                   
000450*                            PUBLICACOES (DSCFEED)    *                   
000460*                            COM TRAVA DE DUPLICIDADE *                   
000470*                            POR PROTOCOLO E DE       *                   
000480*                            PERFIL INEXISTENTE.      *                   
000490*  28/03/03 RSF    CH01115   SEPARADO O CONTADOR UNICO*                   
000500*                            DE PUBLICACOES REJEITADAS*                   
000510*                            EM DUPLICADAS (PROTOCOLO *                   
000520*                            JA EXISTENTE) E EM ERRO  *                   
000530*                            (SEM PERFIL CADASTRADO)  *                   
000540*                            -- O TOTAL UNICO NAO      *                  
000550*                            DEIXAVA VER QUAL DAS DUAS*                   
000560*                            CAUSAS PREDOMINAVA NA    *                   
000570*                            CARGA.                    *                  
000580*===================================================*                     
000590*                                                                         
000600*====================================================                     
000610 ENVIRONMENT                               DIVISION.                      
000620*====================================================                     
000630 CONFIGURATION                             SECTION.                       
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM.                                                  
000660*                                                                         
000670 INPUT-OUTPUT                              SECTION.                       
000680 FILE-CONTROL.                                                            
000690     SELECT PARMCARD ASSIGN TO PARMCARD                                   
000700         FILE STATUS IS WRK-FS-PARMCARD.                                  
000710*                                                                         
000720     SELECT PRFFEED ASSIGN TO PRFFEED                                     
000730         FILE STATUS IS WRK-FS-PRFFEED.                                   
000740*                                                                         
000750     SELECT PRFMSTI ASSIGN TO PRFMSTI                                     
000760         FILE STATUS IS WRK-FS-PRFMSTI.                                   
000770*                                                                         
000780     SELECT PRFMSTO ASSIGN TO PRFMSTO                                     
000790         FILE STATUS IS WRK-FS-PRFMSTO.                                   
000800*                                                                         
000810     SELECT DSCFEED ASSIGN TO DSCFEED                                     
000820         FILE STATUS IS WRK-FS-DSCFEED.                                   
000830*                                                                         
000840     SELECT DSCMSTI ASSIGN TO DSCMSTI                                     
000850         FILE STATUS IS WRK-FS-DSCMSTI.                                   
000860*                                                                         
000870     SELECT DSCMSTO ASSIGN TO DSCMSTO                                     
000880         FILE STATUS IS WRK-FS-DSCMSTO.                                   
000890*                                                                         
000900*====================================================                     
000910 DATA                                      DIVISION.                      
000920*====================================================                     
000930*----------------------------------------------------                     
000940 FILE                                      SECTION.                       
000950*----------------------------------------------------                     
000960 FD  PARMCARD                                                             
000970     RECORDING MODE IS F                                                  
000980     BLOCK CONTAINS 0 RECORDS.                                            
000990 01  FD-PARMCARD.                                                         
001000     05  FD-PARM-RUN-DATE      PIC X(08).                                 
001010     05  FD-PARM-ANO           PIC X(04).                                 
001020     05  FILLER                PIC X(68).                                 
001030*                                                                         
001040 FD  PRFFEED                                                              
001050     RECORDING MODE IS F                                                  
001060     BLOCK CONTAINS 0 RECORDS.                                            
001070 01  FD-PRFFEED                PIC X(120).                                
001080*                                                                         
001090 FD  PRFMSTI                                                              
001100     RECORDING MODE IS F                                                  
001110     BLOCK CONTAINS 0 RECORDS.                                            
001120 01  FD-PRFMSTI                PIC X(120).                                
001130*                                                                         
001140 FD  PRFMSTO                                                              
001150     RECORDING MODE IS F                                                  
001160     BLOCK CONTAINS 0 RECORDS.                                            
001170 01  FD-PRFMSTO                PIC X(120).                                
001180*                                                                         
001190 FD  DSCFEED                                                              
001200     RECORDING MODE IS F                                                  
001210     BLOCK CONTAINS 0 RECORDS.                                            
001220 01  FD-DSCFEED                PIC X(182).                                
001230*                                                                         
001240 FD  DSCMSTI                                                              
001250     RECORDING MODE IS F                                                  
001260     BLOCK CONTAINS 0 RECORDS.                                            
001270 01  FD-DSCMSTI                PIC X(182).                                
001280*                                                                         
001290 FD  DSCMSTO                                                              
001300     RECORDING MODE IS F                                                  
001310     BLOCK CONTAINS 0 RECORDS.                                            
001320 01  FD-DSCMSTO                PIC X(182).                                
001330*                                                                         
001340*-----------------------------------------------------                    
001350 WORKING-STORAGE                           SECTION.                       
001360*-----------------------------------------------------                    
001370     COPY COBLIB-DRKGLOG.                                                 
001380     COPY COBLIB-DRKPRF.                                                  
001390     COPY COBLIB-DRKDSC.                                                  
001400*----------------------------------------------------                     
001410 77  WRK-FS-PARMCARD          PIC 9(02).                                  
001420 77  WRK-FS-PRFFEED           PIC 9(02).                                  
001430 77  WRK-FS-PRFMSTI           PIC 9(02).                                  
001440 77  WRK-FS-PRFMSTO           PIC 9(02).                                  
001450 77  WRK-FS-DSCFEED           PIC 9(02).                                  
001460 77  WRK-FS-DSCMSTI           PIC 9(02).                                  
001470 77  WRK-FS-DSCMSTO           PIC 9(02).                                  
001480*----------------------------------------------------                     
001490*  TABELA EM MEMORIA DO CADASTRO DE PERFIL, CARREGADA                     
001500*  DE PRFMSTI E ATUALIZADA PELO UPSERT DO FEED, ANTES                     
001510*  DE SER REGRAVADA EM PRFMSTO NO FECHAMENTO.                             
001520*----------------------------------------------------                     
001530 01  WRK-PRF-MESTRE.                                                      
001540     05  WRK-PRF-QTDE         PIC S9(05) COMP VALUE ZERO.                 
001550     05  WRK-PRF-ITEM OCCURS 1 TO 20000 TIMES                             
001560                 DEPENDING ON WRK-PRF-QTDE                                
001570                 INDEXED BY WRK-PRF-IDX.                                  
001580         10  WRK-PRF-REG      PIC X(120).                                 
001590*                                                                         
001600*----------------------------------------------------                     
001610*  TABELA EM MEMORIA DO MESTRE DE PUBLICACOES,                            
001620*  CARREGADA DE DSCMSTI E ACRESCIDA DAS NOVAS                             
001630*  PUBLICACOES ACEITAS, ANTES DE SER REGRAVADA EM                         
001640*  DSCMSTO NO FECHAMENTO.                                                 
001650*----------------------------------------------------                     
001660 01  WRK-DSC-MESTRE.                                                      
001670     05  WRK-DSC-QTDE         PIC S9(06) COMP VALUE ZERO.                 
001680     05  WRK-DSC-ITEM OCCURS 1 TO 50000 TIMES                             
001690                 DEPENDING ON WRK-DSC-QTDE                                
001700                 INDEXED BY WRK-DSC-IDX.                                  
001710         10  WRK-DSC-REG      PIC X(182).                                 
001720*                                                                         
001730*----------------------------------------------------                     
001740*  CONTADORES DA CARGA DE PERFIL E DE PUBLICACAO                          
001750*----------------------------------------------------                     
001760 01  WRK-CONTADORES.                                                      
001770     05  WRK-CNT-PRF-LIDOS    PIC S9(07) COMP VALUE ZERO.                 
001780     05  WRK-CNT-PRF-INSERE   PIC S9(07) COMP VALUE ZERO.                 
001790     05  WRK-CNT-PRF-ATUALIZA PIC S9(07) COMP VALUE ZERO.                 
001800     05  WRK-CNT-PRF-REJEITA  PIC S9(07) COMP VALUE ZERO.                 
001810     05  WRK-CNT-DSC-LIDOS    PIC S9(07) COMP VALUE ZERO.                 
001820     05  WRK-CNT-DSC-INSERE   PIC S9(07) COMP VALUE ZERO.                 
001830     05  WRK-CNT-DSC-DUPLICA  PIC S9(07) COMP VALUE ZERO.                 
001840     05  WRK-CNT-DSC-ERRO     PIC S9(07) COMP VALUE ZERO.                 
001850     05  FILLER               PIC X(10).                                  
001860*                                                                         
001870*====================================================                     
001880 PROCEDURE                                 DIVISION.                      
001890*====================================================                     
001900*-----------------------------------------------------                    
001910 0000-PRINCIPAL                             SECTION.                      
001920*-----------------------------------------------------                    
001930     PERFORM 1000-INICIALIZAR.                                            
001940     PERFORM 2000-PROCESSAR-FEED-PERFIL.                                  
001950     PERFORM 3000-PROCESSAR-FEED-PUBLICACAO.                              
001960     PERFORM 4000-FINALIZAR.                                              
001970     STOP RUN.                                                            
001980*-----------------------------------------------------                    
001990 0000-99-FIM.                                  EXIT.                      
002000*-----------------------------------------------------                    
002010*                                                                         
002020*-----------------------------------------------------                    
002030 1000-INICIALIZAR                           SECTION.                      
002040*-----------------------------------------------------                    
002050     OPEN INPUT PARMCARD.                                                 
002060     READ PARMCARD INTO WRK-RUN-DATE-AREA.                                
002070     CLOSE PARMCARD.                                                      
002080     OPEN INPUT PRFMSTI.                                                  
002090     PERFORM 1100-CARREGAR-PERFIL                                         
002100         UNTIL WRK-FS-PRFMSTI EQUAL 10.                                   
002110     CLOSE PRFMSTI.                                                       
002120     OPEN INPUT DSCMSTI.                                                  
002130     PERFORM 1200-CARREGAR-PUBLICACAO                                     
002140         UNTIL WRK-FS-DSCMSTI EQUAL 10.                                   
002150     CLOSE DSCMSTI.                                                       
002160*-----------------------------------------------------                    
002170 1000-99-FIM.                                  EXIT.                      
002180*-----------------------------------------------------                    
002190*                                                                         
002200*-----------------------------------------------------                    
002210 1100-CARREGAR-PERFIL                       SECTION.                      
002220*-----------------------------------------------------                    
002230     READ PRFMSTI INTO PROFILE-RECORD                                     
002240         AT END MOVE 10 TO WRK-FS-PRFMSTI                                 
002250     END-READ.                                                            
002260     IF WRK-FS-PRFMSTI NOT EQUAL 10                                       
002270        ADD 1 TO WRK-PRF-QTDE                                             
002280        MOVE PROFILE-RECORD TO WRK-PRF-REG(WRK-PRF-QTDE)                  
002290     END-IF.                                                              
002300*-----------------------------------------------------                    
002310 1100-99-FIM.                                  EXIT.                      
002320*-----------------------------------------------------                    
002330*                                                                         
002340*-----------------------------------------------------                    
002350 1200-CARREGAR-PUBLICACAO                    SECTION.                     
002360*-----------------------------------------------------                    
002370     READ DSCMSTI INTO DISCLOSURE-RECORD                                  
002380         AT END MOVE 10 TO WRK-FS-DSCMSTI                                 
002390     END-READ.                                                            
002400     IF WRK-FS-DSCMSTI NOT EQUAL 10                                       
002410        ADD 1 TO WRK-DSC-QTDE                                             
002420        MOVE DISCLOSURE-RECORD TO WRK-DSC-REG(WRK-DSC-QTDE)               
002430     END-IF.                                                              
002440*-----------------------------------------------------                    
002450 1200-99-FIM.                                  EXIT.                      
002460*-----------------------------------------------------                    
002470*                                                                         
002480*-----------------------------------------------------                    
002490 2000-PROCESSAR-FEED-PERFIL                  SECTION.                     
002500*-----------------------------------------------------                    
002510     OPEN INPUT PRFFEED.                                                  
002520     READ PRFFEED INTO PRF-FEED-HEADER                                    
002530         AT END MOVE 10 TO WRK-FS-PRFFEED                                 
002540     END-READ.                                                            
002550     IF WRK-FS-PRFFEED EQUAL 10                                           
002560        OR NOT PRF-FEED-STATUS-OK                                         
002570        MOVE 'DRK4020' TO WRK-PROGRAMA                                    
002580        MOVE 'PRF ' TO WRK-SECAO                                          
002590        MOVE 'CABECALHO DO FEED DE PERFIL COM ERRO'                       
002600             TO WRK-MENSAGEM                                              
002610        CALL 'GRAVALOG' USING WRK-DADOS                                   
002620     ELSE                                                                 
002630        READ PRFFEED INTO PROFILE-RECORD                                  
002640            AT END MOVE 10 TO WRK-FS-PRFFEED                              
002650        END-READ                                                          
002660        PERFORM 2100-TRATAR-DETALHE-PERFIL                                
002670            UNTIL WRK-FS-PRFFEED EQUAL 10                                 
002680     END-IF.                                                              
002690     CLOSE PRFFEED.                                                       
002700*-----------------------------------------------------                    
002710 2000-99-FIM.                                  EXIT.                      
002720*-----------------------------------------------------                    
002730*                                                                         
002740*-----------------------------------------------------                    
002750 2100-TRATAR-DETALHE-PERFIL                  SECTION.                     
002760*-----------------------------------------------------                    
002770     ADD 1 TO WRK-CNT-PRF-LIDOS.                                          
002780     IF NOT PRF-STATUS-VALIDO                                             
002790        ADD 1 TO WRK-CNT-PRF-REJEITA                                      
002800     ELSE                                                                 
002810        PERFORM 5000-LOCALIZAR-PERFIL-POR-CORP                            
002820        IF WRK-PRF-FOI-ACHADO                                             
002830           MOVE PROFILE-RECORD TO WRK-PRF-REG(WRK-PRF-IDX)                
002840           ADD 1 TO WRK-CNT-PRF-ATUALIZA                                  
002850        ELSE                                                              
002860           ADD 1 TO WRK-PRF-QTDE                                          
002870           MOVE PROFILE-RECORD                                            
002880             TO WRK-PRF-REG(WRK-PRF-QTDE)                                 
002890           ADD 1 TO WRK-CNT-PRF-INSERE                                    
002900        END-IF                                                            
002910     END-IF.                                                              
002920     READ PRFFEED INTO PROFILE-RECORD                                     
002930         AT END MOVE 10 TO WRK-FS-PRFFEED                                 
002940     END-READ.                                                            
002950*-----------------------------------------------------                    
002960 2100-99-FIM.                                  EXIT.                      
002970*-----------------------------------------------------                    
002980*                                                                         
002990*-----------------------------------------------------                    
003000 3000-PROCESSAR-FEED-PUBLICACAO               SECTION.                    
003010*-----------------------------------------------------                    
003020     OPEN INPUT DSCFEED.                                                  
003030     READ DSCFEED INTO DSC-FEED-HEADER                                    
003040         AT END MOVE 10 TO WRK-FS-DSCFEED                                 
003050     END-READ.                                                            
003060     IF WRK-FS-DSCFEED EQUAL 10                                           
003070        OR NOT DSC-FEED-STATUS-OK                                         
003080        MOVE 'DRK4020' TO WRK-PROGRAMA                                    
003090        MOVE 'DSC ' TO WRK-SECAO                                          
003100        MOVE 'CABECALHO DO FEED DE PUBLICACAO COM ERRO'                   
003110             TO WRK-MENSAGEM                                              
003120        CALL 'GRAVALOG' USING WRK-DADOS                                   
003130     ELSE                                                                 
003140        READ DSCFEED INTO DISCLOSURE-RECORD                               
003150            AT END MOVE 10 TO WRK-FS-DSCFEED                              
003160        END-READ                                                          
003170        PERFORM 3100-TRATAR-DETALHE-PUBLICACAO                            
003180            UNTIL WRK-FS-DSCFEED EQUAL 10                                 
003190     END-IF.                                                              
003200     CLOSE DSCFEED.                                                       
003210*-----------------------------------------------------                    
003220 3000-99-FIM.                                  EXIT.                      
003230*-----------------------------------------------------                    
003240*                                                                         
003250*-----------------------------------------------------                    
003260 3100-TRATAR-DETALHE-PUBLICACAO                SECTION.                   
003270*-----------------------------------------------------                    
003280     ADD 1 TO WRK-CNT-DSC-LIDOS.                                          
003290     MOVE 'N' TO WRK-DSC-JA-EXISTE.                                       
003300     MOVE 'N' TO WRK-DSC-PERFIL-ACHADO.                                   
003310     PERFORM 5100-LOCALIZAR-PROTOCOLO.                                    
003320     PERFORM 5200-LOCALIZAR-PERFIL-DA-PUBLICACAO.                         
003330     IF WRK-DSC-DUPLICADO                                                 
003340        ADD 1 TO WRK-CNT-DSC-DUPLICA                                      
003350     ELSE                                                                 
003360        IF WRK-DSC-SEM-PERFIL                                             
003370           ADD 1 TO WRK-CNT-DSC-ERRO                                      
003380        ELSE                                                              
003390           ADD 1 TO WRK-DSC-QTDE                                          
003400           MOVE DISCLOSURE-RECORD                                         
003410             TO WRK-DSC-REG(WRK-DSC-QTDE)                                 
003420           ADD 1 TO WRK-CNT-DSC-INSERE                                    
003430        END-IF                                                            
003440     END-IF.                                                              
003450     READ DSCFEED INTO DISCLOSURE-RECORD                                  
003460         AT END MOVE 10 TO WRK-FS-DSCFEED                                 
003470     END-READ.                                                            
003480*-----------------------------------------------------                    
003490 3100-99-FIM.                                  EXIT.                      
003500*-----------------------------------------------------                    
003510*                                                                         
003520*-----------------------------------------------------                    
003530 4000-FINALIZAR                               SECTION.                    
003540*-----------------------------------------------------                    
003550     OPEN OUTPUT PRFMSTO.                                                 
003560     PERFORM 4100-GRAVAR-ITEM-PERFIL                                      
003570         VARYING WRK-PRF-IDX FROM 1 BY 1                                  
003580         UNTIL WRK-PRF-IDX GREATER WRK-PRF-QTDE.                          
003590     CLOSE PRFMSTO.                                                       
003600     OPEN OUTPUT DSCMSTO.                                                 
003610     PERFORM 4200-GRAVAR-ITEM-PUBLICACAO                                  
003620         VARYING WRK-DSC-IDX FROM 1 BY 1                                  
003630         UNTIL WRK-DSC-IDX GREATER WRK-DSC-QTDE.                          
003640     CLOSE DSCMSTO.                                                       
003650     DISPLAY 'DRK4020 - PERFIS LIDOS........: '                           
003660             WRK-CNT-PRF-LIDOS.                                           
003670     DISPLAY 'DRK4020 - PERFIS INSERIDOS....: '                           
003680             WRK-CNT-PRF-INSERE.                                          
003690     DISPLAY 'DRK4020 - PERFIS ATUALIZADOS..: '                           
003700             WRK-CNT-PRF-ATUALIZA.                                        
003710     DISPLAY 'DRK4020 - PERFIS REJEITADOS...: '                           
003720             WRK-CNT-PRF-REJEITA.                                         
003730     DISPLAY 'DRK4020 - PUBLICACOES LIDAS...: '                           
003740             WRK-CNT-DSC-LIDOS.                                           
003750     DISPLAY 'DRK4020 - PUBLICACOES INSERIDA: '                           
003760             WRK-CNT-DSC-INSERE.                                          
003770     DISPLAY 'DRK4020 - PUBLICACOES DUPLICAD: '                           
003780             WRK-CNT-DSC-DUPLICA.                                         
003790     DISPLAY 'DRK4020 - PUBLICACOES EM ERRO.: '                           
003800             WRK-CNT-DSC-ERRO.                                            
003810*-----------------------------------------------------                    
003820 4000-99-FIM.                                  EXIT.                      
003830*-----------------------------------------------------                    
003840*                                                                         
003850*-----------------------------------------------------                    
003860 4100-GRAVAR-ITEM-PERFIL                      SECTION.                    
003870*-----------------------------------------------------                    
003880     WRITE FD-PRFMSTO FROM WRK-PRF-REG(WRK-PRF-IDX).                      
003890*-----------------------------------------------------                    
003900 4100-99-FIM.                                  EXIT.                      
003910*-----------------------------------------------------                    
003920*                                                                         
003930*-----------------------------------------------------                    
003940 4200-GRAVAR-ITEM-PUBLICACAO                  SECTION.                    
003950*-----------------------------------------------------                    
003960     WRITE FD-DSCMSTO FROM WRK-DSC-REG(WRK-DSC-IDX).                      
003970*-----------------------------------------------------                    
003980 4200-99-FIM.                                  EXIT.                      
003990*-----------------------------------------------------                    
004000*                                                                         
004010*-----------------------------------------------------                    
004020 5000-LOCALIZAR-PERFIL-POR-CORP                SECTION.                   
004030*-----------------------------------------------------                    
004040     MOVE 'N' TO WRK-PRF-ACHOU.                                           
004050     SET WRK-PRF-IDX TO 1.                                                
004060     PERFORM 5050-TESTAR-PERFIL-ITEM                                      
004070         VARYING WRK-PRF-IDX FROM 1 BY 1                                  
004080         UNTIL WRK-PRF-IDX GREATER WRK-PRF-QTDE                           
004090         OR WRK-PRF-FOI-ACHADO.                                           
004100*-----------------------------------------------------                    
004110 5000-99-FIM.                                  EXIT.                      
004120*-----------------------------------------------------                    
004130*                                                                         
004140*-----------------------------------------------------                    
004150 5050-TESTAR-PERFIL-ITEM                       SECTION.                   
004160*-----------------------------------------------------                    
004170     IF WRK-PRF-REG(WRK-PRF-IDX) (1:8)                                    
004180             EQUAL PRF-CORP-CODE                                          
004190        MOVE 'S' TO WRK-PRF-ACHOU                                         
004200     END-IF.                                                              
004210*-----------------------------------------------------                    
004220 5050-99-FIM.                                  EXIT.                      
004230*-----------------------------------------------------                    
004240*                                                                         
004250*-----------------------------------------------------                    
004260 5100-LOCALIZAR-PROTOCOLO                      SECTION.                   
004270*-----------------------------------------------------                    
004280     SET WRK-DSC-IDX TO 1.                                                
004290     PERFORM 5150-TESTAR-PROTOCOLO-ITEM                                   
004300         VARYING WRK-DSC-IDX FROM 1 BY 1                                  
004310         UNTIL WRK-DSC-IDX GREATER WRK-DSC-QTDE                           
004320         OR WRK-DSC-DUPLICADO.                                            
004330*-----------------------------------------------------                    
004340 5100-99-FIM.                                  EXIT.                      
004350*-----------------------------------------------------                    
004360*                                                                         
004370*-----------------------------------------------------                    
004380 5150-TESTAR-PROTOCOLO-ITEM                     SECTION.                  
004390*-----------------------------------------------------                    
004400     IF WRK-DSC-REG(WRK-DSC-IDX) (1:14)                                   
004410             EQUAL DSC-RECEIPT-NO                                         
004420        MOVE 'S' TO WRK-DSC-JA-EXISTE                                     
004430     END-IF.                                                              
004440*-----------------------------------------------------                    
004450 5150-99-FIM.                                  EXIT.                      
004460*-----------------------------------------------------                    
004470*                                                                         
004480*-----------------------------------------------------                    
004490 5200-LOCALIZAR-PERFIL-DA-PUBLICACAO            SECTION.                  
004500*-----------------------------------------------------                    
004510     SET WRK-PRF-IDX TO 1.                                                
004520     PERFORM 5250-TESTAR-PERFIL-DA-PUBLICACAO                             
004530         VARYING WRK-PRF-IDX FROM 1 BY 1                                  
004540         UNTIL WRK-PRF-IDX GREATER WRK-PRF-QTDE                           
004550         OR WRK-DSC-TEM-PERFIL.                                           
004560*-----------------------------------------------------                    
004570 5200-99-FIM.                                  EXIT.                      
004580*-----------------------------------------------------                    
004590*                                                                         
004600*-----------------------------------------------------                    
004610 5250-TESTAR-PERFIL-DA-PUBLICACAO               SECTION.                  
004620*-----------------------------------------------------                    
004630     IF WRK-PRF-REG(WRK-PRF-IDX) (1:8)                                    
004640             EQUAL DSC-CORP-CODE                                          
004650        MOVE 'S' TO WRK-DSC-PERFIL-ACHADO                                 
004660     END-IF.                                                              
004670*-----------------------------------------------------                    
004680 5250-99-FIM.                                  EXIT.                      
004690*-----------------------------------------------------                    
004700*                                                                         
004710*-----------------------------------------------------                    
004720 9000-ERRO                                     SECTION.                   
004730*-----------------------------------------------------                    
004740     ADD 1 TO WRK-QTDE-ERROS.                                             
004750     CALL 'GRAVALOG' USING WRK-DADOS.                                     
004760     DISPLAY 'DRK4020 - ERRO FATAL - ' WRK-MENSAGEM.                      
004770     MOVE 16 TO RETURN-CODE.                                              
004780     STOP RUN.                                                            
004790*-----------------------------------------------------                    
004800 9000-99-FIM.                                  EXIT.                      
004810*-----------------------------------------------------                    
