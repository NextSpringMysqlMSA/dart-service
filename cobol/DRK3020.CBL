000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID.    DRK3020.                                                  
000050 AUTHOR.        VICTOR LEAL.                                              
000060 INSTALLATION.  FOURSYS.                                                  
000070 DATE-WRITTEN.  02/09/87.                                                 
000080 DATE-COMPILED.                                                           
000090 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.                       
000100*===================================================*                     
000110*  OBJETIVO: ATENDER SOLICITACOES DE CONSULTA AO      *                   
000120*            CADASTRO MESTRE DE CODIGOS DE EMPRESA    *                   
000130*            (CORP), POR CODIGO, POR CODIGO DE BOLSA, *                   
000140*            POR TRECHO DO NOME (SEM DIFERENCIAR      *                   
000150*            MAIUSCULAS/MINUSCULAS) OU POR LISTAGEM   *                   
000160*            PAGINADA DO CADASTRO COMPLETO.           *                   
000170*---------------------------------------------------*                     
000180*  ARQUIVOS:                                         *                    
000190*  DDNAME             I/O           INCLUDE/BOOK     *                    
000200*  PARMCARD            I             ---------       *                    
000210*  CORPMSTI            I             COBLIB-DRKCORP  *                    
000220*  CORPQRY             I             ---------       *                    
000230*  CORPOUT             O             ---------       *                    
000240*===================================================*                     
000250*  HISTORICO DE ALTERACOES                          *                     
000260*  DATA     AUTOR  CHAMADO   DESCRICAO               *                    
000270*  02/09/87 VL     -------   VERSAO INICIAL, BUSCA    *                   
000280*                            SEQUENCIAL SIMPLES POR   *                   
000290*                            CODIGO.                  *                   
000300*  25/03/91 VL     CH00301   PASSA A CARREGAR O       *                   
000310*                            CADASTRO EM CORP-TABELA  *                   
000320*                            E USAR SEARCH ALL POR    *                   
000330*                            CODIGO (BUSCA BINARIA).  *                   
000340*  14/02/96 RSF    CH00602   INCLUIDA A BUSCA POR     *                   
000350*                            CODIGO DE BOLSA E POR    *                   
000360*                            TRECHO DO NOME.          *                   
000370*  11/08/99 MHT    CH00902   REVISAO Y2K DE CORP-TAB- *                   
000380*                            MODIFY (JA X(8) COM      *                   
000390*                            SECULO, NADA A ALTERAR). *                   
000400*  05/03/03 RSF    CH01002   INCLUIDA A LISTAGEM      *                   
000410*                            PAGINADA DO CADASTRO     *                   
000420*                            COMPLETO (TIPO 'L') COM  *                   
000430*                            AJUSTE DE PAGINA/TAMANHO.*                   
000440*  27/03/03 RSF    CH01109   A LISTAGEM PAGINADA      *                   
000450*                            PASSA A ACEITAR, JUNTO   *                   
000460*                            COM A PAGINA, O FILTRO   *                   
000470*                            OPCIONAL DE TRECHO DO    *                   
000480*                            NOME E O FILTRO OPCIONAL *                   
000490*                            DE "SOMENTE LISTADAS"    *                   
000500*                            (STOCK CODE PREENCHIDO), *                   
000510*                            RETORNANDO TAMBEM O      *                   
000520*                            TOTAL DE REGISTROS QUE   *                   
000530*                            CASAM COM O FILTRO.      *                   
000540*                            CORRIGIDO TAMBEM O       *                   
000550*                            AJUSTE DE PAGINA (MINIMO *                   
000560*                            PASSA A SER 0, NAO 1) E  *                   
000570*                            DE TAMANHO (MAXIMO PASSA *                   
000580*                            A SER 100, NAO 50), A    *                   
000590*                            PEDIDO DA EQUIPE DE      *                   
000600*                            CONSULTAS ON-LINE.       *                   
000610*  27/03/03 RSF    CH01110   A BUSCA POR CODIGO DE    *                   
000620*                            BOLSA PARA DE VARRER O   *                   
000630*                            RESTANTE DA TABELA APOS  *                   
000640*                            ACHAR O PRIMEIRO ITEM -- *                   
000650*                            SO EXISTE UM CODIGO DE   *                   
000660*                            BOLSA POR EMPRESA, A     *                   
000670*                            VARREDURA COMPLETA SO    *                   
000680*                            GERAVA LINHAS DUPLICADAS.*                   
000690*===================================================*                     
000700*                                                                         
000710*====================================================                     
000720 ENVIRONMENT                               DIVISION.                      
000730*====================================================                     
000740 CONFIGURATION                             SECTION.                       
000750 SPECIAL-NAMES.                                                           
000760     C01 IS TOP-OF-FORM.                                                  
000770*                                                                         
000780 INPUT-OUTPUT                              SECTION.                       
000790 FILE-CONTROL.                                                            
000800     SELECT PARMCARD ASSIGN TO PARMCARD                                   
000810         FILE STATUS IS WRK-FS-PARMCARD.                                  
000820*                                                                         
000830     SELECT CORPMSTI ASSIGN TO CORPMSTI                                   
000840         FILE STATUS IS WRK-FS-CORPMSTI.                                  
000850*                                                                         
000860     SELECT CORPQRY ASSIGN TO CORPQRY                                     
000870         FILE STATUS IS WRK-FS-CORPQRY.                                   
000880*                                                                         
000890     SELECT CORPOUT ASSIGN TO CORPOUT                                     
000900         FILE STATUS IS WRK-FS-CORPOUT.                                   
000910*                                                                         
000920*====================================================                     
000930 DATA                                      DIVISION.                      
000940*====================================================                     
000950*----------------------------------------------------                     
000960 FILE                                      SECTION.                       
000970*----------------------------------------------------                     
000980 FD  PARMCARD                                                             
000990     RECORDING MODE IS F                                                  
001000     BLOCK CONTAINS 0 RECORDS.                                            
001010 01  FD-PARMCARD.                                                         
001020     05  FD-PARM-RUN-DATE      PIC X(08).                                 
001030     05  FD-PARM-ANO           PIC X(04).                                 
001040     05  FILLER                PIC X(68).                                 
001050*                                                                         
001060 FD  CORPMSTI                                                             
001070     RECORDING MODE IS F                                                  
001080     BLOCK CONTAINS 0 RECORDS.                                            
001090 01  FD-CORPMSTI               PIC X(64).                                 
001100*                                                                         
001110 FD  CORPQRY                                                              
001120     RECORDING MODE IS F                                                  
001130     BLOCK CONTAINS 0 RECORDS.                                            
001140 01  FD-CORPQRY                PIC X(50).                                 
001150*                                                                         
001160 FD  CORPOUT                                                              
001170     RECORDING MODE IS F                                                  
001180     BLOCK CONTAINS 0 RECORDS.                                            
001190 01  FD-CORPOUT                PIC X(80).                                 
001200*                                                                         
001210*-----------------------------------------------------                    
001220 WORKING-STORAGE                           SECTION.                       
001230*-----------------------------------------------------                    
001240     COPY COBLIB-DRKGLOG.                                                 
001250     COPY COBLIB-DRKCORP.                                                 
001260*----------------------------------------------------                     
001270 77  WRK-FS-PARMCARD          PIC 9(02).                                  
001280 77  WRK-FS-CORPMSTI          PIC 9(02).                                  
001290 77  WRK-FS-CORPQRY           PIC 9(02).                                  
001300 77  WRK-FS-CORPOUT           PIC 9(02).                                  
001310*----------------------------------------------------                     
001320*  LAYOUT DO PEDIDO DE CONSULTA (CORPQRY)                                 
001330*----------------------------------------------------                     
001340 01  CQR-QUERY-RECORD.                                                    
001350     05  CQR-TIPO-BUSCA        PIC X(01).                                 
001360         88  CQR-BUSCA-CODIGO       VALUE 'C'.                            
001370         88  CQR-BUSCA-BOLSA        VALUE 'S'.                            
001380         88  CQR-BUSCA-NOME         VALUE 'N'.                            
001390         88  CQR-BUSCA-LISTAGEM     VALUE 'L'.                            
001400     05  CQR-VALOR-BUSCA       PIC X(40).                                 
001410     05  CQR-PAGINA            PIC 9(04).                                 
001420     05  CQR-TAM-PAGINA        PIC 9(03).                                 
001430     05  CQR-SOMENTE-LISTADA   PIC X(01).                                 
001440         88  CQR-FILTRA-LISTADA     VALUE 'S'.                            
001450         88  CQR-NAO-FILTRA-LISTADA VALUE 'N'.                            
001460     05  FILLER                PIC X(01).                                 
001470*                                                                         
001480*----------------------------------------------------                     
001490*  VISAO ALTERNATIVA -- TESTE DE PEDIDO DE LISTAGEM                       
001500*  SEM PARAMETRO DE PAGINA/TAMANHO INFORMADO                              
001510*----------------------------------------------------                     
001520 01  CQR-TESTE-EM-BRANCO REDEFINES CQR-QUERY-RECORD.                      
001530     05  FILLER                PIC X(01).                                 
001540     05  FILLER                PIC X(40).                                 
001550     05  CQR-PAGTAM-BRANCO     PIC X(07).                                 
001560     05  FILLER                PIC X(02).                                 
001570*                                                                         
001580*----------------------------------------------------                     
001590*  LAYOUT DO RESULTADO DE CONSULTA (CORPOUT)                              
001600*----------------------------------------------------                     
001610 01  CQO-RESULT-RECORD.                                                   
001620     05  CQO-TIPO-BUSCA        PIC X(01).                                 
001630     05  CQO-CODE              PIC X(08).                                 
001640     05  CQO-NAME              PIC X(40).                                 
001650     05  CQO-STOCK             PIC X(06).                                 
001660     05  CQO-CLS               PIC X(01).                                 
001670     05  CQO-SITUACAO          PIC X(15).                                 
001680     05  CQO-TOTAL-FILTRADOS   PIC 9(04).                                 
001690     05  FILLER                PIC X(05).                                 
001700*                                                                         
001710 01  CQO-RESUMO-RECORD REDEFINES CQO-RESULT-RECORD.                       
001720     05  CQO-RESUMO-LITERAL    PIC X(20).                                 
001730     05  CQO-RESUMO-CONSULTAS  PIC ZZZ9.                                  
001740     05  CQO-RESUMO-ACHADOS    PIC ZZZ9.                                  
001750     05  FILLER                PIC X(48).                                 
001760*                                                                         
001770*----------------------------------------------------                     
001780*  AREAS DE TRABALHO DA PAGINACAO E DA BUSCA POR NOME                     
001790*----------------------------------------------------                     
001800 01  WRK-PAGINACAO.                                                       
001810     05  WRK-PAG-NUMERO        PIC S9(04) COMP.                           
001820     05  WRK-PAG-TAMANHO       PIC S9(04) COMP.                           
001830     05  WRK-PAG-INICIO        PIC S9(04) COMP.                           
001840     05  WRK-PAG-FIM           PIC S9(04) COMP.                           
001850     05  WRK-PAG-TOTAL-ACHADOS PIC S9(04) COMP.                           
001860     05  WRK-PAG-INDICE        PIC S9(04) COMP.                           
001870     05  FILLER                PIC X(08).                                 
001880*                                                                         
001890 01  WRK-BUSCA-NOME-AREA.                                                 
001900     05  WRK-BN-POS-INICIAL    PIC S9(04) COMP.                           
001910     05  WRK-BN-TAM-FILTRO     PIC S9(04) COMP.                           
001920     05  WRK-BN-TAM-NOME       PIC S9(04) COMP VALUE 40.                  
001930     05  WRK-BN-ACHOU          PIC X(01) VALUE 'N'.                       
001940         88  WRK-BN-ACHOU-TRECHO  VALUE 'S'.                              
001950     05  FILLER                PIC X(08).                                 
001960*                                                                         
001970 01  WRK-CONTADORES.                                                      
001980     05  WRK-CNT-CONSULTAS     PIC S9(04) COMP VALUE ZERO.                
001990     05  WRK-CNT-ACHADOS       PIC S9(04) COMP VALUE ZERO.                
002000     05  FILLER                PIC X(10).                                 
002010*                                                                         
002020*====================================================                     
002030 PROCEDURE                                 DIVISION.                      
002040*====================================================                     
002050*-----------------------------------------------------                    
002060 0000-PRINCIPAL                             SECTION.                      
002070*-----------------------------------------------------                    
002080     PERFORM 1000-INICIALIZAR.                                            
002090     PERFORM 2000-PROCESSAR-CONSULTAS                                     
002100         UNTIL WRK-FS-CORPQRY EQUAL 10.                                   
002110     PERFORM 3000-FINALIZAR.                                              
002120     STOP RUN.                                                            
002130*-----------------------------------------------------                    
002140 0000-99-FIM.                                  EXIT.                      
002150*-----------------------------------------------------                    
002160*                                                                         
002170*-----------------------------------------------------                    
002180 1000-INICIALIZAR                           SECTION.                      
002190*-----------------------------------------------------                    
002200     OPEN INPUT PARMCARD.                                                 
002210     READ PARMCARD INTO WRK-RUN-DATE-AREA.                                
002220     CLOSE PARMCARD.                                                      
002230     OPEN INPUT CORPMSTI.                                                 
002240     PERFORM 1100-CARREGAR-CORP-TABELA                                    
002250         UNTIL WRK-FS-CORPMSTI EQUAL 10.                                  
002260     CLOSE CORPMSTI.                                                      
002270     OPEN INPUT CORPQRY.                                                  
002280     OPEN OUTPUT CORPOUT.                                                 
002290     READ CORPQRY INTO CQR-QUERY-RECORD                                   
002300         AT END MOVE 10 TO WRK-FS-CORPQRY                                 
002310     END-READ.                                                            
002320*-----------------------------------------------------                    
002330 1000-99-FIM.                                  EXIT.                      
002340*-----------------------------------------------------                    
002350*                                                                         
002360*-----------------------------------------------------                    
002370 1100-CARREGAR-CORP-TABELA                   SECTION.                     
002380*-----------------------------------------------------                    
002390     READ CORPMSTI INTO CORP-RECORD                                       
002400         AT END MOVE 10 TO WRK-FS-CORPMSTI                                
002410     END-READ.                                                            
002420     IF WRK-FS-CORPMSTI NOT EQUAL 10                                      
002430        ADD 1 TO CORP-TABELA-QTDE                                         
002440        MOVE CORP-CODE                                                    
002450          TO CORP-TAB-CODE(CORP-TABELA-QTDE)                              
002460        MOVE CORP-NAME                                                    
002470          TO CORP-TAB-NAME(CORP-TABELA-QTDE)                              
002480        MOVE CORP-STOCK-CODE                                              
002490          TO CORP-TAB-STOCK(CORP-TABELA-QTDE)                             
002500        MOVE CORP-MODIFY-DATE                                             
002510          TO CORP-TAB-MODIFY(CORP-TABELA-QTDE)                            
002520        MOVE CORP-CLS                                                     
002530          TO CORP-TAB-CLS(CORP-TABELA-QTDE)                               
002540        IF CORP-STOCK-1A-POSICAO NOT EQUAL SPACE                          
002550           MOVE 'S' TO CORP-TAB-LISTADA(CORP-TABELA-QTDE)                 
002560        ELSE                                                              
002570           MOVE 'N' TO CORP-TAB-LISTADA(CORP-TABELA-QTDE)                 
002580        END-IF                                                            
002590     END-IF.                                                              
002600*-----------------------------------------------------                    
002610 1100-99-FIM.                                  EXIT.                      
002620*-----------------------------------------------------                    
002630*                                                                         
002640*-----------------------------------------------------                    
002650 2000-PROCESSAR-CONSULTAS                    SECTION.                     
002660*-----------------------------------------------------                    
002670     ADD 1 TO WRK-CNT-CONSULTAS.                                          
002680     EVALUATE TRUE                                                        
002690         WHEN CQR-BUSCA-CODIGO                                            
002700             PERFORM 2100-BUSCAR-POR-CODIGO                               
002710         WHEN CQR-BUSCA-BOLSA                                             
002720             PERFORM 2200-BUSCAR-POR-BOLSA                                
002730         WHEN CQR-BUSCA-NOME                                              
002740             PERFORM 2300-BUSCAR-POR-NOME                                 
002750         WHEN CQR-BUSCA-LISTAGEM                                          
002760             PERFORM 2400-LISTAGEM-PAGINADA                               
002770         WHEN OTHER                                                       
002780             MOVE 'DRK3020' TO WRK-PROGRAMA                               
002790             MOVE 'QRY '    TO WRK-SECAO                                  
002800             MOVE 'TIPO DE CONSULTA DESCONHECIDO'                         
002810                  TO WRK-MENSAGEM                                         
002820             CALL 'GRAVALOG' USING WRK-DADOS                              
002830     END-EVALUATE.                                                        
002840     READ CORPQRY INTO CQR-QUERY-RECORD                                   
002850         AT END MOVE 10 TO WRK-FS-CORPQRY                                 
002860     END-READ.                                                            
002870*-----------------------------------------------------                    
002880 2000-99-FIM.                                  EXIT.                      
002890*-----------------------------------------------------                    
002900*                                                                         
002910*-----------------------------------------------------                    
002920 2100-BUSCAR-POR-CODIGO                      SECTION.                     
002930*-----------------------------------------------------                    
002940     SET CORP-TAB-IDX TO 1.                                               
002950     SEARCH ALL CORP-TABELA-ITEM                                          
002960         AT END                                                           
002970             PERFORM 2900-GRAVAR-NAO-ENCONTRADO                           
002980         WHEN CORP-TAB-CODE(CORP-TAB-IDX)                                 
002990                 EQUAL CQR-VALOR-BUSCA(1:8)                               
003000             PERFORM 2800-GRAVAR-ENCONTRADO                               
003010     END-SEARCH.                                                          
003020*-----------------------------------------------------                    
003030 2100-99-FIM.                                  EXIT.                      
003040*-----------------------------------------------------                    
003050*                                                                         
003060*-----------------------------------------------------                    
003070 2200-BUSCAR-POR-BOLSA                       SECTION.                     
003080*-----------------------------------------------------                    
003090     MOVE 'N' TO WRK-BN-ACHOU.                                            
003100     SET CORP-TAB-IDX TO 1.                                               
003110     PERFORM 2250-TESTAR-BOLSA-ITEM                                       
003120         VARYING CORP-TAB-IDX FROM 1 BY 1                                 
003130         UNTIL CORP-TAB-IDX GREATER CORP-TABELA-QTDE                      
003140         OR WRK-BN-ACHOU-TRECHO.                                          
003150     IF NOT WRK-BN-ACHOU-TRECHO                                           
003160        PERFORM 2900-GRAVAR-NAO-ENCONTRADO                                
003170     END-IF.                                                              
003180*-----------------------------------------------------                    
003190 2200-99-FIM.                                  EXIT.                      
003200*-----------------------------------------------------                    
003210*                                                                         
003220*-----------------------------------------------------                    
003230 2250-TESTAR-BOLSA-ITEM                      SECTION.                     
003240*-----------------------------------------------------                    
003250     IF CORP-TAB-STOCK(CORP-TAB-IDX)                                      
003260             EQUAL CQR-VALOR-BUSCA(1:6)                                   
003270        MOVE 'S' TO WRK-BN-ACHOU                                          
003280        PERFORM 2800-GRAVAR-ENCONTRADO                                    
003290     END-IF.                                                              
003300*-----------------------------------------------------                    
003310 2250-99-FIM.                                  EXIT.                      
003320*-----------------------------------------------------                    
003330*                                                                         
003340*-----------------------------------------------------                    
003350 2300-BUSCAR-POR-NOME                        SECTION.                     
003360*-----------------------------------------------------                    
003370     MOVE 'N' TO WRK-BN-ACHOU.                                            
003380     MOVE CQR-VALOR-BUSCA TO WRK-CORP-FILTRO-UPPER.                       
003390     INSPECT WRK-CORP-FILTRO-UPPER                                        
003400         CONVERTING                                                       
003410         'abcdefghijklmnopqrstuvwxyz'                                     
003420         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
003430     PERFORM 2320-CALC-TAMANHO-FILTRO.                                    
003440     SET CORP-TAB-IDX TO 1.                                               
003450     PERFORM 2350-TESTAR-NOME-ITEM                                        
003460         VARYING CORP-TAB-IDX FROM 1 BY 1                                 
003470         UNTIL CORP-TAB-IDX GREATER CORP-TABELA-QTDE.                     
003480     IF NOT WRK-BN-ACHOU-TRECHO                                           
003490        PERFORM 2900-GRAVAR-NAO-ENCONTRADO                                
003500     END-IF.                                                              
003510*-----------------------------------------------------                    
003520 2300-99-FIM.                                  EXIT.                      
003530*-----------------------------------------------------                    
003540*                                                                         
003550*-----------------------------------------------------                    
003560 2320-CALC-TAMANHO-FILTRO                     SECTION.                    
003570*-----------------------------------------------------                    
003580     MOVE 40 TO WRK-BN-TAM-FILTRO.                                        
003590     PERFORM 2330-ENCOLHER-TAMANHO-FILTRO                                 
003600         UNTIL WRK-BN-TAM-FILTRO EQUAL ZERO                               
003610         OR WRK-CORP-FILTRO-UPPER(WRK-BN-TAM-FILTRO:1)                    
003620                 NOT EQUAL SPACE.                                         
003630*-----------------------------------------------------                    
003640 2320-99-FIM.                                  EXIT.                      
003650*-----------------------------------------------------                    
003660*                                                                         
003670*-----------------------------------------------------                    
003680 2330-ENCOLHER-TAMANHO-FILTRO                 SECTION.                    
003690*-----------------------------------------------------                    
003700     SUBTRACT 1 FROM WRK-BN-TAM-FILTRO.                                   
003710*-----------------------------------------------------                    
003720 2330-99-FIM.                                  EXIT.                      
003730*-----------------------------------------------------                    
003740*                                                                         
003750*-----------------------------------------------------                    
003760 2350-TESTAR-NOME-ITEM                        SECTION.                    
003770*-----------------------------------------------------                    
003780     IF WRK-BN-TAM-FILTRO GREATER ZERO                                    
003790        MOVE CORP-TAB-NAME(CORP-TAB-IDX)                                  
003800          TO WRK-CORP-NOME-UPPER                                          
003810        INSPECT WRK-CORP-NOME-UPPER                                       
003820            CONVERTING                                                    
003830            'abcdefghijklmnopqrstuvwxyz'                                  
003840            TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                               
003850        MOVE 1 TO WRK-BN-POS-INICIAL                                      
003860        PERFORM 2360-TESTAR-POSICAO-NOME                                  
003870            VARYING WRK-BN-POS-INICIAL FROM 1 BY 1                        
003880            UNTIL WRK-BN-POS-INICIAL GREATER                              
003890                    WRK-BN-TAM-NOME                                       
003900            OR (WRK-BN-POS-INICIAL + WRK-BN-TAM-FILTRO - 1)               
003910                    GREATER WRK-BN-TAM-NOME                               
003920     END-IF.                                                              
003930*-----------------------------------------------------                    
003940 2350-99-FIM.                                  EXIT.                      
003950*-----------------------------------------------------                    
003960*                                                                         
003970*-----------------------------------------------------                    
003980 2360-TESTAR-POSICAO-NOME                     SECTION.                    
003990*-----------------------------------------------------                    
004000     IF WRK-CORP-NOME-UPPER                                               
004010             (WRK-BN-POS-INICIAL:WRK-BN-TAM-FILTRO)                       
004020             EQUAL                                                        
004030             WRK-CORP-FILTRO-UPPER(1:WRK-BN-TAM-FILTRO)                   
004040        MOVE 'S' TO WRK-BN-ACHOU                                          
004050        PERFORM 2800-GRAVAR-ENCONTRADO                                    
004060     END-IF.                                                              
004070*-----------------------------------------------------                    
004080 2360-99-FIM.                                  EXIT.                      
004090*-----------------------------------------------------                    
004100*                                                                         
004110*-----------------------------------------------------                    
004120 2400-LISTAGEM-PAGINADA                       SECTION.                    
004130*-----------------------------------------------------                    
004140     MOVE CQR-PAGINA  TO WRK-PAG-NUMERO.                                  
004150     MOVE CQR-TAM-PAGINA TO WRK-PAG-TAMANHO.                              
004160     IF WRK-PAG-NUMERO LESS THAN 0                                        
004170        MOVE 0 TO WRK-PAG-NUMERO                                          
004180     END-IF.                                                              
004190     IF WRK-PAG-TAMANHO LESS THAN 1                                       
004200        MOVE 1 TO WRK-PAG-TAMANHO                                         
004210     END-IF.                                                              
004220     IF WRK-PAG-TAMANHO GREATER THAN 100                                  
004230        MOVE 100 TO WRK-PAG-TAMANHO                                       
004240     END-IF.                                                              
004250     PERFORM 2410-PREPARAR-FILTRO-NOME.                                   
004260     MOVE ZERO TO WRK-PAG-TOTAL-ACHADOS.                                  
004270     SET CORP-TAB-IDX TO 1.                                               
004280     PERFORM 2420-CONTAR-ITEM-FILTRADO                                    
004290         VARYING CORP-TAB-IDX FROM 1 BY 1                                 
004300         UNTIL CORP-TAB-IDX GREATER CORP-TABELA-QTDE.                     
004310     COMPUTE WRK-PAG-INICIO =                                             
004320         (WRK-PAG-NUMERO * WRK-PAG-TAMANHO) + 1.                          
004330     COMPUTE WRK-PAG-FIM =                                                
004340         WRK-PAG-INICIO + WRK-PAG-TAMANHO - 1.                            
004350     IF WRK-PAG-INICIO GREATER WRK-PAG-TOTAL-ACHADOS                      
004360        PERFORM 2900-GRAVAR-NAO-ENCONTRADO                                
004370     ELSE                                                                 
004380        MOVE ZERO TO WRK-PAG-INDICE                                       
004390        SET CORP-TAB-IDX TO 1                                             
004400        PERFORM 2450-GRAVAR-ITEM-DA-PAGINA                                
004410            VARYING CORP-TAB-IDX FROM 1 BY 1                              
004420            UNTIL CORP-TAB-IDX GREATER CORP-TABELA-QTDE                   
004430            OR WRK-PAG-INDICE GREATER WRK-PAG-FIM                         
004440     END-IF.                                                              
004450     PERFORM 2470-GRAVAR-RESUMO-LISTAGEM.                                 
004460*-----------------------------------------------------                    
004470 2400-99-FIM.                                  EXIT.                      
004480*-----------------------------------------------------                    
004490*                                                                         
004500*-----------------------------------------------------                    
004510 2410-PREPARAR-FILTRO-NOME                    SECTION.                    
004520*-----------------------------------------------------                    
004530     MOVE CQR-VALOR-BUSCA TO WRK-CORP-FILTRO-UPPER.                       
004540     INSPECT WRK-CORP-FILTRO-UPPER                                        
004550         CONVERTING                                                       
004560         'abcdefghijklmnopqrstuvwxyz'                                     
004570         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
004580     PERFORM 2320-CALC-TAMANHO-FILTRO.                                    
004590*-----------------------------------------------------                    
004600 2410-99-FIM.                                  EXIT.                      
004610*-----------------------------------------------------                    
004620*                                                                         
004630*-----------------------------------------------------                    
004640 2420-CONTAR-ITEM-FILTRADO                    SECTION.                    
004650*-----------------------------------------------------                    
004660     PERFORM 2430-TESTAR-ITEM-COMBINADO.                                  
004670     IF WRK-BN-ACHOU-TRECHO                                               
004680        ADD 1 TO WRK-PAG-TOTAL-ACHADOS                                    
004690     END-IF.                                                              
004700*-----------------------------------------------------                    
004710 2420-99-FIM.                                  EXIT.                      
004720*-----------------------------------------------------                    
004730*                                                                         
004740*-----------------------------------------------------                    
004750 2430-TESTAR-ITEM-COMBINADO                   SECTION.                    
004760*-----------------------------------------------------                    
004770     MOVE 'S' TO WRK-BN-ACHOU.                                            
004780     IF WRK-BN-TAM-FILTRO GREATER ZERO                                    
004790        MOVE 'N' TO WRK-BN-ACHOU                                          
004800        MOVE CORP-TAB-NAME(CORP-TAB-IDX)                                  
004810          TO WRK-CORP-NOME-UPPER                                          
004820        INSPECT WRK-CORP-NOME-UPPER                                       
004830            CONVERTING                                                    
004840            'abcdefghijklmnopqrstuvwxyz'                                  
004850            TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                               
004860        MOVE 1 TO WRK-BN-POS-INICIAL                                      
004870        PERFORM 2440-TESTAR-POSICAO-COMBINADA                             
004880            VARYING WRK-BN-POS-INICIAL FROM 1 BY 1                        
004890            UNTIL WRK-BN-POS-INICIAL GREATER                              
004900                    WRK-BN-TAM-NOME                                       
004910            OR (WRK-BN-POS-INICIAL + WRK-BN-TAM-FILTRO - 1)               
004920                    GREATER WRK-BN-TAM-NOME                               
004930            OR WRK-BN-ACHOU-TRECHO                                        
004940     END-IF.                                                              
004950     IF WRK-BN-ACHOU-TRECHO AND CQR-FILTRA-LISTADA                        
004960        IF CORP-TAB-NAO-LISTADA(CORP-TAB-IDX)                             
004970           MOVE 'N' TO WRK-BN-ACHOU                                       
004980        END-IF                                                            
004990     END-IF.                                                              
005000*-----------------------------------------------------                    
005010 2430-99-FIM.                                  EXIT.                      
005020*-----------------------------------------------------                    
005030*                                                                         
005040*-----------------------------------------------------                    
005050 2440-TESTAR-POSICAO-COMBINADA                SECTION.                    
005060*-----------------------------------------------------                    
005070     IF WRK-CORP-NOME-UPPER                                               
005080             (WRK-BN-POS-INICIAL:WRK-BN-TAM-FILTRO)                       
005090             EQUAL                                                        
005100             WRK-CORP-FILTRO-UPPER(1:WRK-BN-TAM-FILTRO)                   
005110        MOVE 'S' TO WRK-BN-ACHOU                                          
005120     END-IF.                                                              
005130*-----------------------------------------------------                    
005140 2440-99-FIM.                                  EXIT.                      
005150*-----------------------------------------------------                    
005160*                                                                         
005170*-----------------------------------------------------                    
005180 2450-GRAVAR-ITEM-DA-PAGINA                   SECTION.                    
005190*-----------------------------------------------------                    
005200     PERFORM 2430-TESTAR-ITEM-COMBINADO.                                  
005210     IF WRK-BN-ACHOU-TRECHO                                               
005220        ADD 1 TO WRK-PAG-INDICE                                           
005230        IF WRK-PAG-INDICE NOT LESS WRK-PAG-INICIO                         
005240           AND WRK-PAG-INDICE NOT GREATER WRK-PAG-FIM                     
005250           PERFORM 2800-GRAVAR-ENCONTRADO                                 
005260        END-IF                                                            
005270     END-IF.                                                              
005280*-----------------------------------------------------                    
005290 2450-99-FIM.                                  EXIT.                      
005300*-----------------------------------------------------                    
005310*                                                                         
005320*-----------------------------------------------------                    
005330 2470-GRAVAR-RESUMO-LISTAGEM                  SECTION.                    
005340*-----------------------------------------------------                    
005350     MOVE SPACES TO CQO-RESULT-RECORD.                                    
005360     MOVE CQR-TIPO-BUSCA TO CQO-TIPO-BUSCA.                               
005370     MOVE 'TOTAL-FILTRADO' TO CQO-SITUACAO.                               
005380     MOVE WRK-PAG-TOTAL-ACHADOS TO CQO-TOTAL-FILTRADOS.                   
005390     WRITE FD-CORPOUT FROM CQO-RESULT-RECORD.                             
005400*-----------------------------------------------------                    
005410 2470-99-FIM.                                  EXIT.                      
005420*-----------------------------------------------------                    
005430*                                                                         
005440*-----------------------------------------------------                    
005450 2800-GRAVAR-ENCONTRADO                       SECTION.                    
005460*-----------------------------------------------------                    
005470     ADD 1 TO WRK-CNT-ACHADOS.                                            
005480     MOVE SPACES TO CQO-RESULT-RECORD.                                    
005490     MOVE CQR-TIPO-BUSCA TO CQO-TIPO-BUSCA.                               
005500     MOVE CORP-TAB-CODE(CORP-TAB-IDX)  TO CQO-CODE.                       
005510     MOVE CORP-TAB-NAME(CORP-TAB-IDX)  TO CQO-NAME.                       
005520     MOVE CORP-TAB-STOCK(CORP-TAB-IDX) TO CQO-STOCK.                      
005530     MOVE CORP-TAB-CLS(CORP-TAB-IDX)   TO CQO-CLS.                        
005540     MOVE 'ENCONTRADO'                 TO CQO-SITUACAO.                   
005550     WRITE FD-CORPOUT FROM CQO-RESULT-RECORD.                             
005560*-----------------------------------------------------                    
005570 2800-99-FIM.                                  EXIT.                      
005580*-----------------------------------------------------                    
005590*                                                                         
005600*-----------------------------------------------------                    
005610 2900-GRAVAR-NAO-ENCONTRADO                   SECTION.                    
005620*-----------------------------------------------------                    
005630     MOVE SPACES TO CQO-RESULT-RECORD.                                    
005640     MOVE CQR-TIPO-BUSCA               TO CQO-TIPO-BUSCA.                 
005650     MOVE CQR-VALOR-BUSCA(1:8)         TO CQO-CODE.                       
005660     MOVE 'NAO-ENCONTRADO'             TO CQO-SITUACAO.                   
005670     WRITE FD-CORPOUT FROM CQO-RESULT-RECORD.                             
005680*-----------------------------------------------------                    
005690 2900-99-FIM.                                  EXIT.                      
005700*-----------------------------------------------------                    
005710*                                                                         
005720*-----------------------------------------------------                    
005730 3000-FINALIZAR                               SECTION.                    
005740*-----------------------------------------------------                    
005750     MOVE SPACES TO CQO-RESUMO-RECORD.                                    
005760     MOVE 'TOTAIS DA EXECUCAO -' TO CQO-RESUMO-LITERAL.                   
005770     MOVE WRK-CNT-CONSULTAS TO CQO-RESUMO-CONSULTAS.                      
005780     MOVE WRK-CNT-ACHADOS   TO CQO-RESUMO-ACHADOS.                        
005790     WRITE FD-CORPOUT FROM CQO-RESUMO-RECORD.                             
005800     CLOSE CORPQRY.                                                       
005810     CLOSE CORPOUT.                                                       
005820     DISPLAY 'DRK3020 - CONSULTAS PROCESSADAS: '                          
005830             WRK-CNT-CONSULTAS.                                           
005840     DISPLAY 'DRK3020 - REGISTROS ENCONTRADOS: '                          
005850             WRK-CNT-ACHADOS.                                             
005860*-----------------------------------------------------                    
005870 3000-99-FIM.                                  EXIT.                      
005880*-----------------------------------------------------                    
005890*                                                                         
005900*-----------------------------------------------------                    
005910 9000-ERRO                                    SECTION.                    
005920*-----------------------------------------------------                    
005930     ADD 1 TO WRK-QTDE-ERROS.                                             
005940     CALL 'GRAVALOG' USING WRK-DADOS.                                     
005950     DISPLAY 'DRK3020 - ERRO FATAL - ' WRK-MENSAGEM.                      
005960     MOVE 16 TO RETURN-CODE.                                              
005970     STOP RUN.                                                            
005980*-----------------------------------------------------                    
005990 9000-99-FIM.                                  EXIT.                      
006000*-----------------------------------------------------                    
