000010*===================================================*                     
000020*  COPYBOOK : DRKGLOG                               *                     
000030*  AUTOR    : VICTOR LEAL                           *                     
000040*  EMPRESA  : FOURSYS                               *                     
000050*  OBJETIVO : AREA COMUM DE LOG DE ERRO E PARAMETRO *                     
000060*             DE DATA DE PROCESSAMENTO, USADA POR   *                     
000070*             TODOS OS PROGRAMAS DO SISTEMA DRK     *                     
000080*             (RISCO FINANCEIRO DE PARCEIROS).      *                     
000090*---------------------------------------------------*                     
000100*  HISTORICO DE ALTERACOES                          *                     
000110*  DATA     AUTOR  CHAMADO   DESCRICAO               *                    
000120*  15/03/86 VL     -------   VERSAO INICIAL.         *                    
000130*  22/07/89 VL     CH00341   INCLUIDO WRK-RUN-DATE   *                    
000140*                            PARA RECEBER A DATA DE  *                    
000150*                            PROCESSAMENTO VIA CARTAO*                    
000160*                            DE PARAMETRO (SYSIN).   *                    
000170*  09/11/93 RSF    CH00512   INCLUIDOS OS CAMPOS DE  *                    
000180*                            CONTADOR DE ERRO E FLAG *                    
000190*                            DE ABEND CONTROLADO.    *                    
000200*  28/12/98 MHT    CH00877   AJUSTE PARA VIRADA DO   *                    
000210*                            SECULO -- WRK-RUN-CENT  *                    
000220*                            PASSA A COMPOR A DATA.  *                    
000230*===================================================*                     
000240*                                                                         
000250 01  DRK-LOG-AREA.                                                        
000260     05  WRK-PROGRAMA            PIC X(08).                               
000270     05  WRK-SECAO               PIC X(04).                               
000280     05  WRK-MENSAGEM            PIC X(40).                               
000290     05  WRK-STATUS              PIC X(02).                               
000300     05  FILLER                  PIC X(14).                               
000310*                                                                         
000320 01  WRK-DADOS REDEFINES DRK-LOG-AREA.                                    
000330     05  WRK-DADOS-COMPLETO      PIC X(68).                               
000340*                                                                         
000350 01  DRK-ERRO-CONTADORES.                                                 
000360     05  WRK-QTDE-ERROS          PIC S9(04) COMP VALUE ZERO.              
000370     05  WRK-ABEND-CONTROLADO    PIC X(01) VALUE 'N'.                     
000380         88  ABEND-FOI-DISPARADO       VALUE 'S'.                         
000390         88  ABEND-NAO-DISPARADO       VALUE 'N'.                         
000400*                                                                         
000410*---------------------------------------------------*                     
000420*  PARAMETRO DE DATA DE PROCESSAMENTO ( CARTAO PARM )*                    
000430*---------------------------------------------------*                     
000440 01  WRK-RUN-DATE-AREA.                                                   
000450     05  WRK-RUN-DATE            PIC X(08).                               
000460     05  FILLER                  PIC X(08).                               
000470*                                                                         
000480 01  WRK-RUN-DATE-QUEBRA REDEFINES WRK-RUN-DATE-AREA.                     
000490     05  WRK-RUN-ANO             PIC 9(04).                               
000500     05  WRK-RUN-MES             PIC 9(02).                               
000510     05  WRK-RUN-DIA             PIC 9(02).                               
000520     05  FILLER                  PIC X(08).                               
000530*                                                                         
000540 01  WRK-RUN-SECULO REDEFINES WRK-RUN-DATE-AREA.                          
000550     05  WRK-RUN-CENT            PIC 9(02).                               
000560     05  WRK-RUN-ANO2            PIC 9(02).                               
000570     05  WRK-RUN-RESTO           PIC X(12).                               
