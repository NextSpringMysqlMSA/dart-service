000010*====================================================                     
000020*  COPYBOOK : DRKCORP                                                     
000030*  AUTOR    : VICTOR LEAL                                                 
000040*  EMPRESA  : FOURSYS                                                     
000050*  OBJETIVO : LAYOUT DO CADASTRO MESTRE DE EMPRESAS                       
000060*             (CORP CODE DA DART), DO CABECALHO DO                        
000070*             FEED DE CARGA E DA TABELA EM MEMORIA                        
000080*             USADA PARA BUSCA BINARIA (SEARCH ALL).                      
000090*----------------------------------------------------                     
000100*  ARQUIVOS/PROGRAMAS QUE USAM ESTE LAYOUT:                               
000110*  ARQUIVO              I/O   PROGRAMA                                    
000120*  CORPMSTI/CORPMSTO     I/O   DRK3010                                    
000130*  CORPFEED               I    DRK3010                                    
000140*  CORPMSTI (SO LEITURA)  I    DRK3020, DRK4010                           
000150*====================================================                     
000160*  HISTORICO DE ALTERACOES                                                
000170*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
000180*  11/06/87 VL     -------   VERSAO INICIAL.                              
000190*  25/03/91 VL     CH00301   INCLUIDA A TABELA EM                         
000200*                            MEMORIA CORP-TABELA COM                      
000210*                            SEARCH ALL POR CORP-CODE                     
000220*                            (SUBSTITUI VARREDURA                         
000230*                            SEQUENCIAL DO DRK3020).                      
000240*  17/10/94 RSF    CH00455   INCLUIDO CORP-CLS COM                        
000250*                            88-LEVELS PARA MERCADO.                      
000260*  02/02/99 MHT    CH00889   REVISAO Y2K DO CAMPO                         
000270*                            CORP-MODIFY-DATE (JA                         
000280*                            X(8) COM SECULO, OK).                        
000290*  19/07/02 RSF    CH00967   INCLUIDA VISAO ALTERNATIVA                   
000300*                            CORP-DATA-QUEBRA PARA                        
000310*                            RELATORIOS DE AUDITORIA.                     
000320*  22/03/03 RSF    CH01107   REMOVIDA A VISAO                             
000330*                            CORP-DATA-QUEBRA -- OS                       
000340*                            RELATORIOS DE AUDITORIA                      
000350*                            NUNCA CHEGARAM A USAR ESSE                   
000360*                            LAYOUT (AUDITORIA DE                         
000370*                            COPYBOOKS). MANTIDA A VISAO                  
000380*                            CORP-TESTE-LISTADA, AGORA                    
000390*                            USADA PELO DRK3020 NA                        
000400*                            LISTAGEM PAGINADA FILTRADA.                  
000410*  22/03/03 RSF    CH01108   INCLUIDO CORP-TAB-LISTADA                    
000420*                            NA CORP-TABELA, MARCADO NA                   
000430*                            CARGA A PARTIR DE                            
000440*                            CORP-STOCK-1A-POSICAO, PARA                  
000450*                            O FILTRO "SOMENTE LISTADAS"                  
000460*                            DA LISTAGEM PAGINADA.                        
000470*====================================================                     
000480*                                                                         
000490*----------------------------------------------------                     
000500*  CABECALHO DO FEED DE CARGA DO CADASTRO                                 
000510*----------------------------------------------------                     
000520 01  CORP-FEED-HEADER.                                                    
000530     05  CORP-FEED-STATUS        PIC X(03).                               
000540         88  CORP-FEED-STATUS-OK      VALUE '000'.                        
000550     05  CORP-FEED-MESSAGE       PIC X(60).                               
000560     05  FILLER                  PIC X(15).                               
000570*                                                                         
000580*----------------------------------------------------                     
000590*  REGISTRO MESTRE DO CADASTRO DE EMPRESAS (CORP CODE)                    
000600*----------------------------------------------------                     
000610 01  CORP-RECORD.                                                         
000620     05  CORP-CODE               PIC X(08).                               
000630     05  CORP-NAME               PIC X(40).                               
000640     05  CORP-STOCK-CODE         PIC X(06).                               
000650     05  CORP-MODIFY-DATE        PIC X(08).                               
000660     05  CORP-CLS                PIC X(01).                               
000670         88  CORP-CLS-YUGA             VALUE 'Y'.                         
000680         88  CORP-CLS-KOSDAQ           VALUE 'K'.                         
000690         88  CORP-CLS-NAO-LISTADA      VALUE 'N'.                         
000700         88  CORP-CLS-ETC              VALUE 'E'.                         
000710     05  FILLER                  PIC X(01).                               
000720*                                                                         
000730*----------------------------------------------------                     
000740*  VISAO ALTERNATIVA -- TESTE DE "LISTADA" (STOCK                         
000750*  CODE NAO BRANCO) SEM PRECISAR DE CONDICAO 88 SOBRE                     
000760*  UM GRUPO ALFANUMERICO INTEIRO.                                         
000770*----------------------------------------------------                     
000780 01  CORP-TESTE-LISTADA REDEFINES CORP-RECORD.                            
000790     05  FILLER                  PIC X(48).                               
000800     05  CORP-STOCK-1A-POSICAO   PIC X(01).                               
000810     05  FILLER                  PIC X(14).                               
000820*                                                                         
000830*----------------------------------------------------                     
000840*  TABELA EM MEMORIA DO CADASTRO, CARREGADA PELO                          
000850*  DRK3020 E PELO DRK4010 PARA BUSCA BINARIA POR                          
000860*  CORP-CODE (ORDEM ASCENDENTE, CONFORME O MESTRE).                       
000870*----------------------------------------------------                     
000880 01  CORP-TABELA.                                                         
000890     05  CORP-TABELA-QTDE        PIC S9(04) COMP VALUE ZERO.              
000900     05  CORP-TABELA-ITEM OCCURS 1 TO 50000 TIMES                         
000910                 DEPENDING ON CORP-TABELA-QTDE                            
000920                 ASCENDING KEY IS CORP-TAB-CODE                           
000930                 INDEXED BY CORP-TAB-IDX.                                 
000940         10  CORP-TAB-CODE       PIC X(08).                               
000950         10  CORP-TAB-NAME       PIC X(40).                               
000960         10  CORP-TAB-STOCK      PIC X(06).                               
000970         10  CORP-TAB-MODIFY     PIC X(08).                               
000980         10  CORP-TAB-CLS        PIC X(01).                               
000990         10  CORP-TAB-LISTADA    PIC X(01).                               
001000             88  CORP-TAB-E-LISTADA     VALUE 'S'.                        
001010             88  CORP-TAB-NAO-LISTADA   VALUE 'N'.                        
001020*                                                                         
001030*----------------------------------------------------                     
001040*  NOME EM CAIXA ALTA PARA COMPARACAO SEM DIFERENCIAR                     
001050*  MAIUSCULAS/MINUSCULAS NAS BUSCAS POR NOME (DRK3020).                   
001060*----------------------------------------------------                     
001070 01  WRK-CORP-NOME-MAIUSCULO.                                             
001080     05  WRK-CORP-NOME-UPPER     PIC X(40).                               
001090     05  WRK-CORP-FILTRO-UPPER   PIC X(40).                               
001100     05  FILLER                  PIC X(04).                               
