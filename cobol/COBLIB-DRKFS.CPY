000010*====================================================                     
000020*  COPYBOOK : DRKFS                                                       
000030*  AUTOR    : VICTOR LEAL                                                 
000040*  EMPRESA  : FOURSYS                                                     
000050*  OBJETIVO : LAYOUT DO ITEM DE DEMONSTRATIVO                             
000060*             FINANCEIRO (BALANCO/DRE/FLUXO DE CAIXA)                     
000070*             DA EMPRESA PARCEIRA, RECEBIDO DA DART,                      
000080*             USADO PELO MOTOR DE RISCO (DRK1010) E                       
000090*             PELA CARGA DE DEMONSTRATIVOS (DRK2010).                     
000100*----------------------------------------------------                     
000110*  ARQUIVOS QUE USAM ESTE LAYOUT:                                         
000120*  ARQUIVO             I/O   PROGRAMA                                     
000130*  FSMSTI/FSMSTO        I/O   DRK1010, DRK2010                            
000140*  FSFEED-*             I     DRK2010                                     
000150*====================================================                     
000160*  HISTORICO DE ALTERACOES                                                
000170*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
000180*  04/02/87 VL     -------   VERSAO INICIAL - LAYOUT                      
000190*                            BASICO DO ITEM CONTABIL.                     
000200*  19/09/88 VL     CH00118   INCLUIDOS OS CAMPOS DE                       
000210*                            VALOR ACUMULADO (ADD-AMT)                    
000220*                            PARA TRIMESTRES.                             
000230*  02/05/90 JCS    CH00276   INCLUIDA A MOEDA DA                          
000240*                            DEMONSTRACAO (FS-CURRENCY).                  
000250*  14/08/92 VL     CH00399   CRIADA A VISAO ALTERNATIVA                   
000260*                            FS-VALOR-NUMERICO PARA                       
000270*                            PERMITIR TESTE DE SINAL                      
000280*                            E ARITMETICA SEM UNSTRING                    
000290*                            REPETIDO NOS PROGRAMAS.                      
000300*  30/01/95 RSF    CH00470   INCLUIDO CABECALHO DO                        
000310*                            FEED DE ENTRADA (STATUS/                     
000320*                            MENSAGEM) NESTE MESMO                        
000330*                            COPYBOOK, A PEDIDO DA                        
000340*                            EQUIPE DE OPERACAO.                          
000350*  11/12/98 MHT    CH00881   AJUSTE Y2K -- FS-BSNS-YEAR                   
000360*                            JA ERA X(4) COM SECULO,                      
000370*                            REVISADO E CONFIRMADO OK.                    
000380*  23/06/01 RSF    CH00955   INCLUIDA FS-VALOR-AUSENTE                    
000390*                            (88-LEVEL) PARA MARCAR                       
000400*                            VALOR EM BRANCO OU '-'.                      
000410*  17/03/03 RSF    CH01102   REMOVIDAS AS VISOES                          
000420*                            FS-VALOR-AUSENTE-TESTE E                     
000430*                            FS-CHAVE-SELECAO E A AREA                    
000440*                            WRK-FS-VALOR-CONVERTIDO --                   
000450*                            NUNCA REFERENCIADAS PELO                     
000460*                            DRK1010/DRK2010 (AUDITORIA                   
000470*                            DE COPYBOOKS).                               
000480*====================================================                     
000490*                                                                         
000500*----------------------------------------------------                     
000510*  CABECALHO DO FEED DE DEMONSTRATIVO (ENTRADA)                           
000520*----------------------------------------------------                     
000530 01  FS-FEED-HEADER.                                                      
000540     05  FS-FEED-STATUS          PIC X(03).                               
000550         88  FS-FEED-STATUS-OK        VALUE '000'.                        
000560     05  FS-FEED-MESSAGE         PIC X(60).                               
000570     05  FILLER                  PIC X(15).                               
000580*                                                                         
000590*----------------------------------------------------                     
000600*  ITEM DE DEMONSTRATIVO FINANCEIRO (DETALHE)                             
000610*----------------------------------------------------                     
000620 01  FS-RECORD.                                                           
000630     05  FS-CORP-CODE            PIC X(08).                               
000640     05  FS-BSNS-YEAR            PIC X(04).                               
000650     05  FS-REPRT-CODE           PIC X(05).                               
000660         88  FS-REPRT-ANUAL            VALUE '11011'.                     
000670         88  FS-REPRT-SEMESTRE         VALUE '11012'.                     
000680         88  FS-REPRT-1-TRIM           VALUE '11013'.                     
000690         88  FS-REPRT-3-TRIM           VALUE '11014'.                     
000700     05  FS-SJ-DIV               PIC X(02).                               
000710         88  FS-SJ-BALANCO             VALUE 'BS'.                        
000720         88  FS-SJ-RESULTADO           VALUE 'IS'.                        
000730         88  FS-SJ-CAIXA               VALUE 'CF'.                        
000740     05  FS-ACCOUNT-ID           PIC X(30).                               
000750     05  FS-ACCOUNT-NM           PIC X(40).                               
000760     05  FS-THSTRM-AMOUNT        PIC X(18).                               
000770     05  FS-FRMTRM-AMOUNT        PIC X(18).                               
000780     05  FS-THSTRM-ADD-AMT       PIC X(18).                               
000790     05  FS-FRMTRM-ADD-AMT       PIC X(18).                               
000800     05  FS-CURRENCY             PIC X(03).                               
000810     05  FILLER                  PIC X(37).                               
000820*                                                                         
