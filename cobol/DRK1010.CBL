000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID.    DRK1010.                                                  
000050 AUTHOR.        VICTOR LEAL.                                              
000060 INSTALLATION.  FOURSYS.                                                  
000070 DATE-WRITTEN.  07/07/93.                                                 
000080 DATE-COMPILED.                                                           
000090 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.                       
000100*===================================================*                     
000110*  OBJETIVO: AVALIAR O CHECKLIST DE RISCO FINANCEIRO*                     
000120*            (12 ITENS) DE CADA PARCEIRO ATIVO, A   *                     
000130*            PARTIR DO MESTRE DE DEMONSTRATIVOS     *                     
000140*            CONTABEIS (DART), EMITINDO UMA LINHA   *                     
000150*            DE RESULTADO POR ITEM E UM RELATORIO   *                     
000160*            IMPRESSO COM QUEBRA POR PARCEIRO.      *                     
000170*---------------------------------------------------*                     
000180*  ARQUIVOS:                                        *                     
000190*  DDNAME             I/O           INCLUDE/BOOK    *                     
000200*  PARMCARD            I             ---------      *                     
000210*  PTRMSTI             I             COBLIB-DRKPTR   *                    
000220*  FSMSTI              I             COBLIB-DRKFS    *                    
000230*  RSKOUT              O             COBLIB-DRKRSK   *                    
000240*  RSKPRT              O             COBLIB-DRKRSK   *                    
000250*===================================================*                     
000260*  HISTORICO DE ALTERACOES                          *                     
000270*  DATA     AUTOR  CHAMADO   DESCRICAO               *                    
000280*  07/07/93 VL     -------   VERSAO INICIAL, 8 ITENS *                    
000290*                            DE CHECKLIST.           *                    
000300*  19/01/96 RSF    CH00560   AMPLIADO PARA 12 ITENS  *                    
000310*                            (DIVIDA CURTO PRAZO E   *                    
000320*                            CAPITAL SOCIAL).        *                    
000330*  22/08/98 MHT    CH00790   INCLUIDO O RELATORIO    *                    
000340*                            IMPRESSO COM CABECALHO, *                    
000350*                            RODAPE E TOTAIS GERAIS. *                    
000360*  14/12/98 MHT    CH00810   AJUSTE Y2K -- CONFIRMADO*                    
000370*                            QUE WRK-RUN-DATE JA     *                    
000380*                            TRAFEGA O SECULO.       *                    
000390*  05/03/01 RSF    CH00949   TABELA EM MEMORIA PARA O*                    
000400*                            MESTRE DE DEMONSTRATIVOS*                    
000410*                            (SEARCH DEIXA DE SER    *                    
000420*                            SEQUENCIAL POR PARCEIRO)*                    
000430*  17/09/03 RSF    CH01021   CORRIGIDA A REGRA 05    *                    
000440*                            (GIRO DE PAGAR) PARA    *                    
000450*                            USAR RECEITA COMO PROXY *                    
000460*                            DE CUSTO, CONFORME       *                   
000470*                            SOLICITADO PELA AREA DE *                    
000480*                            CREDITO.                *                    
000490*===================================================*                     
000500*                                                                         
000510*====================================================                     
000520 ENVIRONMENT                               DIVISION.                      
000530*====================================================                     
000540 CONFIGURATION                             SECTION.                       
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM.                                                  
000570*                                                                         
000580 INPUT-OUTPUT                              SECTION.                       
000590 FILE-CONTROL.                                                            
000600     SELECT PARMCARD ASSIGN TO PARMCARD                                   
000610         FILE STATUS IS WRK-FS-PARMCARD.                                  
000620*                                                                         
000630     SELECT PTRMSTI ASSIGN TO PTRMSTI                                     
000640         FILE STATUS IS WRK-FS-PTRMSTI.                                   
000650*                                                                         
000660     SELECT FSMSTI ASSIGN TO FSMSTI                                       
000670         FILE STATUS IS WRK-FS-FSMSTI.                                    
000680*                                                                         
000690     SELECT RSKOUT ASSIGN TO RSKOUT                                       
000700         FILE STATUS IS WRK-FS-RSKOUT.                                    
000710*                                                                         
000720     SELECT RSKPRT ASSIGN TO RSKPRT                                       
000730         FILE STATUS IS WRK-FS-RSKPRT.                                    
000740*                                                                         
000750*====================================================                     
000760 DATA                                      DIVISION.                      
000770*====================================================                     
000780*----------------------------------------------------                     
000790 FILE                                      SECTION.                       
000800*----------------------------------------------------                     
000810 FD  PARMCARD                                                             
000820     RECORDING MODE IS F                                                  
000830     BLOCK CONTAINS 0 RECORDS.                                            
000840 01  FD-PARMCARD.                                                         
000850     05  FD-PARM-RUN-DATE    PIC X(08).                                   
000860     05  FD-PARM-ANO         PIC X(04).                                   
000870     05  FD-PARM-REPRT       PIC X(05).                                   
000880     05  FILLER              PIC X(63).                                   
000890*                                                                         
000900 FD  PTRMSTI                                                              
000910     RECORDING MODE IS F                                                  
000920     BLOCK CONTAINS 0 RECORDS.                                            
000930 01  FD-PTRMSTI              PIC X(224).                                  
000940*                                                                         
000950 FD  FSMSTI                                                               
000960     RECORDING MODE IS F                                                  
000970     BLOCK CONTAINS 0 RECORDS.                                            
000980 01  FD-FSMSTI                PIC X(201).                                 
000990*                                                                         
001000 FD  RSKOUT                                                               
001010     RECORDING MODE IS F                                                  
001020     BLOCK CONTAINS 0 RECORDS.                                            
001030 01  FD-RSKOUT                PIC X(240).                                 
001040*                                                                         
001050 FD  RSKPRT                                                               
001060     RECORDING MODE IS F                                                  
001070     BLOCK CONTAINS 0 RECORDS.                                            
001080 01  FD-RSKPRT                PIC X(198).                                 
001090*                                                                         
001100*-----------------------------------------------------                    
001110 WORKING-STORAGE                           SECTION.                       
001120*-----------------------------------------------------                    
001130     COPY COBLIB-DRKGLOG.                                                 
001140     COPY COBLIB-DRKPTR.                                                  
001150     COPY COBLIB-DRKFS.                                                   
001160     COPY COBLIB-DRKRSK.                                                  
001170*----------------------------------------------------                     
001180 01  FILLER PIC X(48) VALUE                                               
001190     '-------VARIAVEIS PARA FILE STATUS------------'.                     
001200*----------------------------------------------------                     
001210 77  WRK-FS-PARMCARD         PIC 9(02).                                   
001220 77  WRK-FS-PTRMSTI          PIC 9(02).                                   
001230 77  WRK-FS-FSMSTI           PIC 9(02).                                   
001240 77  WRK-FS-RSKOUT           PIC 9(02).                                   
001250 77  WRK-FS-RSKPRT           PIC 9(02).                                   
001260*----------------------------------------------------                     
001270 01  FILLER PIC X(48) VALUE                                               
001280     '-------VARIAVEIS DA REQUISICAO DE AVALIACAO--'.                     
001290*----------------------------------------------------                     
001300 01  WRK-REQUISICAO.                                                      
001310     05  WRK-REQ-ANO         PIC X(04).                                   
001320     05  WRK-REQ-REPRT       PIC X(05).                                   
001330     05  FILLER              PIC X(09).                                   
001340*----------------------------------------------------                     
001350*  TABELA EM MEMORIA DO MESTRE DE DEMONSTRATIVOS,                         
001360*  JA CONVERTIDO PARA NUMERICO NO MOMENTO DA CARGA.                       
001370*----------------------------------------------------                     
001380 01  WRK-FS-MESTRE.                                                       
001390     05  WRK-FS-QTDE         PIC S9(04) COMP VALUE ZERO.                  
001400     05  WRK-FS-ITEM OCCURS 1 TO 5000 TIMES                               
001410                 DEPENDING ON WRK-FS-QTDE                                 
001420                 INDEXED BY WRK-FS-IDX.                                   
001430         10  WRK-FS-TAB-CORP     PIC X(08).                               
001440         10  WRK-FS-TAB-ANO      PIC X(04).                               
001450         10  WRK-FS-TAB-REPRT    PIC X(05).                               
001460         10  WRK-FS-TAB-CONTA    PIC X(40).                               
001470         10  WRK-FS-TAB-THST-VAL PIC S9(15).                              
001480         10  WRK-FS-TAB-THST-OK  PIC X(01).                               
001490         10  WRK-FS-TAB-FRMT-VAL PIC S9(15).                              
001500         10  WRK-FS-TAB-FRMT-OK  PIC X(01).                               
001510*----------------------------------------------------                     
001520*  SUBCONJUNTO SELECIONADO PARA O PARCEIRO CORRENTE                       
001530*----------------------------------------------------                     
001540 01  WRK-FS-SELECIONADOS.                                                 
001550     05  WRK-SEL-QTDE        PIC S9(04) COMP VALUE ZERO.                  
001560     05  WRK-SEL-ITEM OCCURS 1 TO 500 TIMES                               
001570                 DEPENDING ON WRK-SEL-QTDE                                
001580                 INDEXED BY WRK-SEL-IDX.                                  
001590         10  WRK-SEL-CONTA       PIC X(40).                               
001600         10  WRK-SEL-THST-VAL    PIC S9(15).                              
001610         10  WRK-SEL-THST-OK     PIC X(01).                               
001620         10  WRK-SEL-FRMT-VAL    PIC S9(15).                              
001630         10  WRK-SEL-FRMT-OK     PIC X(01).                               
001640*----------------------------------------------------                     
001650*  ROTINA DE CONVERSAO TEXTO-NUMERICO (VALOR AUSENTE                      
001660*  = BRANCO OU UM UNICO '-', CONFORME MANUAL DART)                        
001670*----------------------------------------------------                     
001680 01  WRK-CONVERSOR.                                                       
001690     05  WRK-CONV-ENTRADA        PIC X(18).                               
001700     05  WRK-CONV-VALOR          PIC S9(15).                              
001710     05  WRK-CONV-PRESENTE       PIC X(01).                               
001720         88  WRK-CONV-OK               VALUE 'S'.                         
001730         88  WRK-CONV-FALTA            VALUE 'N'.                         
001740     05  WRK-CONV-POS            PIC S9(04) COMP.                         
001750     05  WRK-CONV-SINAL          PIC X(01).                               
001760     05  WRK-CONV-INICIO-DIGITO  PIC S9(04) COMP.                         
001770     05  WRK-CONV-TAM-DIGITO     PIC S9(04) COMP.                         
001780     05  WRK-CONV-DIGITOS        PIC X(18).                               
001790     05  WRK-CONV-MAGNITUDE      PIC S9(15).                              
001800*----------------------------------------------------                     
001810*  CONTAS DO CHECKLIST (NOMES-CHAVE TRANSLITERADOS)                       
001820*----------------------------------------------------                     
001830 01  WRK-CONTAS-CHECKLIST.                                                
001840     05  WRK-CT-RECEITA          PIC X(40) VALUE                          
001850         'REVENUE'.                                                       
001860     05  WRK-CT-LUCRO-OPER       PIC X(40) VALUE                          
001870         'OPERATING-INCOME'.                                              
001880     05  WRK-CT-RECEBER          PIC X(40) VALUE                          
001890         'TRADE-RECEIVABLES'.                                             
001900     05  WRK-CT-PAGAR            PIC X(40) VALUE                          
001910         'TRADE-PAYABLES'.                                                
001920     05  WRK-CT-CAIXA-OPER       PIC X(40) VALUE                          
001930         'OPER-CASHFLOW'.                                                 
001940     05  WRK-CT-ATIVO-TOTAL      PIC X(40) VALUE                          
001950         'TOTAL-ASSETS'.                                                  
001960     05  WRK-CT-PASSIVO-TOTAL    PIC X(40) VALUE                          
001970         'TOTAL-LIABILITIES'.                                             
001980     05  WRK-CT-PATRIMONIO       PIC X(40) VALUE                          
001990         'TOTAL-EQUITY'.                                                  
002000     05  WRK-CT-CAPITAL-SOCIAL   PIC X(40) VALUE                          
002010         'PAID-IN-CAPITAL'.                                               
002020     05  WRK-CT-DIV-CP           PIC X(40) VALUE                          
002030         'SHORT-TERM-BORROWINGS'.                                         
002040     05  WRK-CT-DIV-LP           PIC X(40) VALUE                          
002050         'LONG-TERM-BORROWINGS'.                                          
002060*----------------------------------------------------                     
002070*  VALORES OBTIDOS PARA O PARCEIRO/REGRA CORRENTE                         
002080*----------------------------------------------------                     
002090 01  WRK-VALORES-REGRA.                                                   
002100     05  WRK-VR-RECEITA-AT       PIC S9(15).                              
002110     05  WRK-VR-RECEITA-AT-OK    PIC X(01).                               
002120     05  WRK-VR-RECEITA-AN       PIC S9(15).                              
002130     05  WRK-VR-RECEITA-AN-OK    PIC X(01).                               
002140     05  WRK-VR-LUCRO-AT         PIC S9(15).                              
002150     05  WRK-VR-LUCRO-AT-OK      PIC X(01).                               
002160     05  WRK-VR-LUCRO-AN         PIC S9(15).                              
002170     05  WRK-VR-LUCRO-AN-OK      PIC X(01).                               
002180     05  WRK-VR-RECEBER-AT       PIC S9(15).                              
002190     05  WRK-VR-RECEBER-AT-OK    PIC X(01).                               
002200     05  WRK-VR-PAGAR-AT         PIC S9(15).                              
002210     05  WRK-VR-PAGAR-AT-OK      PIC X(01).                               
002220     05  WRK-VR-CAIXA-AT         PIC S9(15).                              
002230     05  WRK-VR-CAIXA-AT-OK      PIC X(01).                               
002240     05  WRK-VR-ATIVO-AT         PIC S9(15).                              
002250     05  WRK-VR-ATIVO-AT-OK      PIC X(01).                               
002260     05  WRK-VR-PASSIVO-AT       PIC S9(15).                              
002270     05  WRK-VR-PASSIVO-AT-OK    PIC X(01).                               
002280     05  WRK-VR-PATRIM-AT        PIC S9(15).                              
002290     05  WRK-VR-PATRIM-AT-OK     PIC X(01).                               
002300     05  WRK-VR-CAP-SOCIAL-AT    PIC S9(15).                              
002310     05  WRK-VR-CAP-SOCIAL-OK    PIC X(01).                               
002320     05  WRK-VR-DIVCP-AT         PIC S9(15).                              
002330     05  WRK-VR-DIVCP-AT-OK      PIC X(01).                               
002340     05  WRK-VR-DIVLP-AT         PIC S9(15).                              
002350     05  WRK-VR-DIVLP-AT-OK      PIC X(01).                               
002360     05  WRK-VR-DIVCP-AN         PIC S9(15).                              
002370     05  WRK-VR-DIVCP-AN-OK      PIC X(01).                               
002380     05  WRK-VR-DIVLP-AN         PIC S9(15).                              
002390     05  WRK-VR-DIVLP-AN-OK      PIC X(01).                               
002400*----------------------------------------------------                     
002410*  CALCULADORAS GENERICAS COMPARTILHADAS PELAS REGRAS                     
002420*----------------------------------------------------                     
002430 01  WRK-CALCULADORA.                                                     
002440     05  WRK-CALC-CURR           PIC S9(15).                              
002450     05  WRK-CALC-PREV           PIC S9(15).                              
002460     05  WRK-CALC-ABS-PREV       PIC S9(15).                              
002470     05  WRK-CALC-PCT            PIC S9(07)V99.                           
002480     05  WRK-CALC-NUM            PIC S9(15).                              
002490     05  WRK-CALC-DEN            PIC S9(15).                              
002500     05  WRK-CALC-RAZAO-PCT      PIC S9(07)V99.                           
002510     05  WRK-CALC-GIRO           PIC S9(07)V99.                           
002520     05  WRK-CALC-DIVBORR-AT     PIC S9(15).                              
002530     05  WRK-CALC-DIVBORR-AN     PIC S9(15).                              
002540*----------------------------------------------------                     
002550*  EDICAO PARA MONTAGEM DO VALOR ATUAL DO ITEM                            
002560*----------------------------------------------------                     
002570 01  WRK-EDICAO.                                                          
002580     05  WRK-ED-PCT              PIC -(05)9.99.                           
002590     05  WRK-ED-VALOR            PIC -(14)9.                              
002600     05  WRK-ED-GIRO             PIC -(05)9.99.                           
002610*----------------------------------------------------                     
002620*  EDICAO PARA O ITEM 12 (MOSTRA PATRIMONIO E CAPITAL)                    
002630*----------------------------------------------------                     
002640 01  WRK-ED-PATRIM-CAP.                                                   
002650     05  WRK-ED-PATRIM2          PIC -(13)9.                              
002660     05  FILLER                  PIC X(01) VALUE '/'.                     
002670     05  WRK-ED-CAPSOC2          PIC -(13)9.                              
002680*----------------------------------------------------                     
002690*  LINHA CORRENTE DO RESULTADO E CONTROLE DO PARCEIRO                     
002700*----------------------------------------------------                     
002710 01  WRK-PARCEIRO-CORRENTE.                                               
002720     05  WRK-PC-CORP             PIC X(08).                               
002730     05  WRK-PC-NOME             PIC X(40).                               
002740     05  WRK-PC-ACHOU-DADO       PIC X(01) VALUE 'N'.                     
002750         88  WRK-PC-TEM-DADO           VALUE 'S'.                         
002760         88  WRK-PC-SEM-DADO           VALUE 'N'.                         
002770     05  WRK-PC-ITENS-AVALIADOS  PIC S9(04) COMP.                         
002780     05  WRK-PC-ITENS-EMRISCO    PIC S9(04) COMP.                         
002790*----------------------------------------------------                     
002800*  TOTAIS GERAIS DO PROCESSAMENTO                                         
002810*----------------------------------------------------                     
002820 01  WRK-TOTAIS.                                                          
002830     05  WRK-TOT-LIDOS-FS        PIC S9(07) COMP.                         
002840     05  WRK-TOT-SELECIONADOS    PIC S9(07) COMP.                         
002850     05  WRK-TOT-PARCEIROS       PIC S9(07) COMP.                         
002860     05  WRK-TOT-SEMDADO         PIC S9(07) COMP.                         
002870     05  WRK-TOT-EMRISCO         PIC S9(07) COMP.                         
002880     05  FILLER                  PIC X(08).                               
002890*----------------------------------------------------                     
002900*  AREA DE TRABALHO DA ROTINA DE LOCALIZACAO DE VALOR                     
002910*----------------------------------------------------                     
002920 01  WRK-BUSCA-VALOR-AREA.                                                
002930     05  WRK-BUSCA-CONTA         PIC X(40).                               
002940     05  WRK-BUSCA-VALOR         PIC S9(15).                              
002950     05  WRK-BUSCA-ACHOU         PIC X(01).                               
002960     05  WRK-BUSCA-IDX           PIC S9(04) COMP.                         
002970*                                                                         
002980*====================================================                     
002990 PROCEDURE                                 DIVISION.                      
003000*====================================================                     
003010*-----------------------------------------------------                    
003020 0000-PRINCIPAL                             SECTION.                      
003030*-----------------------------------------------------                    
003040     PERFORM 1000-INICIALIZAR.                                            
003050     PERFORM 2000-PROCESSAR-PARCEIRO                                      
003060         UNTIL WRK-FS-PTRMSTI EQUAL 10.                                   
003070     PERFORM 3000-FINALIZAR.                                              
003080     STOP RUN.                                                            
003090*-----------------------------------------------------                    
003100 0000-99-FIM.                                  EXIT.                      
003110*-----------------------------------------------------                    
003120*                                                                         
003130*-----------------------------------------------------                    
003140 1000-INICIALIZAR                           SECTION.                      
003150*-----------------------------------------------------                    
003160     MOVE ZERO TO WRK-TOT-LIDOS-FS WRK-TOT-SELECIONADOS                   
003170                  WRK-TOT-PARCEIROS WRK-TOT-SEMDADO                       
003180                  WRK-TOT-EMRISCO.                                        
003190     OPEN INPUT PARMCARD.                                                 
003200     READ PARMCARD INTO WRK-RUN-DATE-AREA.                                
003210     MOVE FD-PARM-ANO   TO WRK-REQ-ANO.                                   
003220     MOVE FD-PARM-REPRT TO WRK-REQ-REPRT.                                 
003230     CLOSE PARMCARD.                                                      
003240     OPEN INPUT PTRMSTI.                                                  
003250     OPEN INPUT FSMSTI.                                                   
003260     OPEN OUTPUT RSKOUT.                                                  
003270     OPEN OUTPUT RSKPRT.                                                  
003280     PERFORM 4000-TESTAR-STATUS.                                          
003290     PERFORM 1100-CARREGAR-FS-MESTRE                                      
003300         UNTIL WRK-FS-FSMSTI EQUAL 10.                                    
003310     CLOSE FSMSTI.                                                        
003320     READ PTRMSTI INTO PARTNER-RECORD                                     
003330         AT END MOVE 10 TO WRK-FS-PTRMSTI                                 
003340     END-READ.                                                            
003350*-----------------------------------------------------                    
003360 1000-99-FIM.                                  EXIT.                      
003370*-----------------------------------------------------                    
003380*                                                                         
003390*-----------------------------------------------------                    
003400 1100-CARREGAR-FS-MESTRE                    SECTION.                      
003410*-----------------------------------------------------                    
003420     READ FSMSTI INTO FS-RECORD                                           
003430         AT END MOVE 10 TO WRK-FS-FSMSTI                                  
003440     END-READ.                                                            
003450     IF WRK-FS-FSMSTI NOT EQUAL 10                                        
003460        ADD 1 TO WRK-TOT-LIDOS-FS                                         
003470        ADD 1 TO WRK-FS-QTDE                                              
003480        MOVE FS-CORP-CODE  TO WRK-FS-TAB-CORP(WRK-FS-QTDE)                
003490        MOVE FS-BSNS-YEAR  TO WRK-FS-TAB-ANO(WRK-FS-QTDE)                 
003500        MOVE FS-REPRT-CODE TO WRK-FS-TAB-REPRT(WRK-FS-QTDE)               
003510        MOVE FS-ACCOUNT-NM TO WRK-FS-TAB-CONTA(WRK-FS-QTDE)               
003520        MOVE FS-THSTRM-AMOUNT TO WRK-CONV-ENTRADA                         
003530        PERFORM 1150-CONVERTER-VALOR                                      
003540        MOVE WRK-CONV-VALOR TO                                            
003550             WRK-FS-TAB-THST-VAL(WRK-FS-QTDE)                             
003560        MOVE WRK-CONV-PRESENTE TO                                         
003570             WRK-FS-TAB-THST-OK(WRK-FS-QTDE)                              
003580        MOVE FS-FRMTRM-AMOUNT TO WRK-CONV-ENTRADA                         
003590        PERFORM 1150-CONVERTER-VALOR                                      
003600        MOVE WRK-CONV-VALOR TO                                            
003610             WRK-FS-TAB-FRMT-VAL(WRK-FS-QTDE)                             
003620        MOVE WRK-CONV-PRESENTE TO                                         
003630             WRK-FS-TAB-FRMT-OK(WRK-FS-QTDE)                              
003640     END-IF.                                                              
003650*-----------------------------------------------------                    
003660 1100-99-FIM.                                  EXIT.                      
003670*-----------------------------------------------------                    
003680*                                                                         
003690*-----------------------------------------------------                    
003700 1150-CONVERTER-VALOR                       SECTION.                      
003710*-----------------------------------------------------                    
003720     MOVE 'N' TO WRK-CONV-PRESENTE.                                       
003730     MOVE ZERO TO WRK-CONV-VALOR.                                         
003740     MOVE 1 TO WRK-CONV-POS.                                              
003750     PERFORM 1155-AVANCAR-POSICAO                                         
003760         UNTIL WRK-CONV-POS > 18                                          
003770         OR WRK-CONV-ENTRADA(WRK-CONV-POS:1) NOT = SPACE.                 
003780     IF WRK-CONV-POS NOT GREATER 18                                       
003790        IF WRK-CONV-ENTRADA(WRK-CONV-POS:1) EQUAL '-'                     
003800           IF WRK-CONV-POS EQUAL 18                                       
003810              CONTINUE                                                    
003820           ELSE                                                           
003830              MOVE '-' TO WRK-CONV-SINAL                                  
003840              COMPUTE WRK-CONV-INICIO-DIGITO =                            
003850                      WRK-CONV-POS + 1                                    
003860              PERFORM 1160-EXTRAIR-DIGITOS                                
003870           END-IF                                                         
003880        ELSE                                                              
003890           MOVE '+' TO WRK-CONV-SINAL                                     
003900           MOVE WRK-CONV-POS TO WRK-CONV-INICIO-DIGITO                    
003910           PERFORM 1160-EXTRAIR-DIGITOS                                   
003920        END-IF                                                            
003930     END-IF.                                                              
003940*-----------------------------------------------------                    
003950 1150-99-FIM.                                  EXIT.                      
003960*-----------------------------------------------------                    
003970*                                                                         
003980*-----------------------------------------------------                    
003990 1155-AVANCAR-POSICAO                       SECTION.                      
004000*-----------------------------------------------------                    
004010     ADD 1 TO WRK-CONV-POS.                                               
004020*-----------------------------------------------------                    
004030 1155-99-FIM.                                  EXIT.                      
004040*-----------------------------------------------------                    
004050*                                                                         
004060*-----------------------------------------------------                    
004070 1160-EXTRAIR-DIGITOS                       SECTION.                      
004080*-----------------------------------------------------                    
004090     COMPUTE WRK-CONV-TAM-DIGITO =                                        
004100             19 - WRK-CONV-INICIO-DIGITO.                                 
004110     MOVE SPACES TO WRK-CONV-DIGITOS.                                     
004120     MOVE WRK-CONV-ENTRADA(WRK-CONV-INICIO-DIGITO:                        
004130          WRK-CONV-TAM-DIGITO) TO                                         
004140          WRK-CONV-DIGITOS(1:WRK-CONV-TAM-DIGITO).                        
004150     IF WRK-CONV-DIGITOS(1:WRK-CONV-TAM-DIGITO) IS NUMERIC                
004160        MOVE WRK-CONV-DIGITOS(1:WRK-CONV-TAM-DIGITO)                      
004170             TO WRK-CONV-MAGNITUDE                                        
004180        IF WRK-CONV-SINAL EQUAL '-'                                       
004190           COMPUTE WRK-CONV-VALOR = 0 - WRK-CONV-MAGNITUDE                
004200        ELSE                                                              
004210           MOVE WRK-CONV-MAGNITUDE TO WRK-CONV-VALOR                      
004220        END-IF                                                            
004230        MOVE 'S' TO WRK-CONV-PRESENTE                                     
004240     END-IF.                                                              
004250*-----------------------------------------------------                    
004260 1160-99-FIM.                                  EXIT.                      
004270*-----------------------------------------------------                    
004280*                                                                         
004290*-----------------------------------------------------                    
004300 2000-PROCESSAR-PARCEIRO                    SECTION.                      
004310*-----------------------------------------------------                    
004320     IF PTR-ATIVO AND PTR-CORP-CODE NOT EQUAL SPACES                      
004330        ADD 1 TO WRK-TOT-PARCEIROS                                        
004340        MOVE PTR-CORP-CODE      TO WRK-PC-CORP                            
004350        MOVE PTR-COMPANY-NAME   TO WRK-PC-NOME                            
004360        MOVE ZERO TO WRK-PC-ITENS-AVALIADOS                               
004370                     WRK-PC-ITENS-EMRISCO                                 
004380        MOVE 'N' TO WRK-PC-ACHOU-DADO                                     
004390        PERFORM 2100-SELECIONAR-DEMONSTRATIVOS                            
004400        ADD WRK-SEL-QTDE TO WRK-TOT-SELECIONADOS                          
004410        PERFORM 2200-IMPRIMIR-CABECALHO                                   
004420        IF WRK-SEL-QTDE EQUAL ZERO                                        
004430           PERFORM 2300-EMITIR-SEM-DADO                                   
004440           ADD 1 TO WRK-TOT-SEMDADO                                       
004450        ELSE                                                              
004460           PERFORM 2400-AVALIAR-CHECKLIST                                 
004470        END-IF                                                            
004480        PERFORM 2900-IMPRIMIR-RODAPE                                      
004490        ADD WRK-PC-ITENS-EMRISCO TO WRK-TOT-EMRISCO                       
004500     END-IF.                                                              
004510     READ PTRMSTI INTO PARTNER-RECORD                                     
004520         AT END MOVE 10 TO WRK-FS-PTRMSTI                                 
004530     END-READ.                                                            
004540*-----------------------------------------------------                    
004550 2000-99-FIM.                                  EXIT.                      
004560*-----------------------------------------------------                    
004570*                                                                         
004580*-----------------------------------------------------                    
004590 2100-SELECIONAR-DEMONSTRATIVOS              SECTION.                     
004600*-----------------------------------------------------                    
004610     MOVE ZERO TO WRK-SEL-QTDE.                                           
004620     SET WRK-FS-IDX TO 1.                                                 
004630     PERFORM 2150-TESTAR-ITEM-MESTRE                                      
004640         VARYING WRK-FS-IDX FROM 1 BY 1                                   
004650         UNTIL WRK-FS-IDX GREATER WRK-FS-QTDE.                            
004660*-----------------------------------------------------                    
004670 2100-99-FIM.                                  EXIT.                      
004680*-----------------------------------------------------                    
004690*                                                                         
004700*-----------------------------------------------------                    
004710 2150-TESTAR-ITEM-MESTRE                     SECTION.                     
004720*-----------------------------------------------------                    
004730     IF WRK-FS-TAB-CORP(WRK-FS-IDX)  EQUAL WRK-PC-CORP                    
004740        AND WRK-FS-TAB-ANO(WRK-FS-IDX)   EQUAL WRK-REQ-ANO                
004750        AND WRK-FS-TAB-REPRT(WRK-FS-IDX) EQUAL WRK-REQ-REPRT              
004760        AND WRK-SEL-QTDE LESS 500                                         
004770        ADD 1 TO WRK-SEL-QTDE                                             
004780        MOVE WRK-FS-TAB-CONTA(WRK-FS-IDX)                                 
004790             TO WRK-SEL-CONTA(WRK-SEL-QTDE)                               
004800        MOVE WRK-FS-TAB-THST-VAL(WRK-FS-IDX)                              
004810             TO WRK-SEL-THST-VAL(WRK-SEL-QTDE)                            
004820        MOVE WRK-FS-TAB-THST-OK(WRK-FS-IDX)                               
004830             TO WRK-SEL-THST-OK(WRK-SEL-QTDE)                             
004840        MOVE WRK-FS-TAB-FRMT-VAL(WRK-FS-IDX)                              
004850             TO WRK-SEL-FRMT-VAL(WRK-SEL-QTDE)                            
004860        MOVE WRK-FS-TAB-FRMT-OK(WRK-FS-IDX)                               
004870             TO WRK-SEL-FRMT-OK(WRK-SEL-QTDE)                             
004880     END-IF.                                                              
004890*-----------------------------------------------------                    
004900 2150-99-FIM.                                  EXIT.                      
004910*-----------------------------------------------------                    
004920*                                                                         
004930*-----------------------------------------------------                    
004940 2200-IMPRIMIR-CABECALHO                     SECTION.                     
004950*-----------------------------------------------------                    
004960     MOVE SPACES TO RSK-CABECALHO.                                        
004970     MOVE WRK-PC-CORP    TO RSK-CAB-CORP.                                 
004980     MOVE WRK-PC-NOME    TO RSK-CAB-NOME.                                 
004990     MOVE WRK-REQ-ANO    TO RSK-CAB-ANO.                                  
005000     MOVE WRK-REQ-REPRT  TO RSK-CAB-REPORT.                               
005010     WRITE FD-RSKPRT FROM RSK-CABECALHO AFTER PAGE.                       
005020*-----------------------------------------------------                    
005030 2200-99-FIM.                                  EXIT.                      
005040*-----------------------------------------------------                    
005050*                                                                         
005060*-----------------------------------------------------                    
005070 2300-EMITIR-SEM-DADO                        SECTION.                     
005080*-----------------------------------------------------                    
005090     MOVE WRK-PC-CORP     TO RSK-CORP-CODE.                               
005100     MOVE WRK-PC-NOME     TO RSK-PARTNER-NAME.                            
005110     MOVE WRK-REQ-ANO     TO RSK-YEAR.                                    
005120     MOVE WRK-REQ-REPRT   TO RSK-REPRT-CODE.                              
005130     MOVE 0                        TO RSK-ITEM-NO.                        
005140     MOVE 'CONSULTA DE INFORMACAO'  TO RSK-DESCRIPTION.                   
005150     MOVE SPACES                   TO RSK-THRESHOLD.                      
005160     MOVE 'Y'                      TO RSK-AT-RISK.                        
005170     MOVE 'NO DATA'                TO RSK-ACTUAL-VALUE.                   
005180     MOVE 'DEMONSTRATIVO AINDA NAO DISPONIVEL'                            
005190          TO RSK-NOTES.                                                   
005200     WRITE FD-RSKOUT FROM RISK-RESULT-RECORD.                             
005210     PERFORM 2950-IMPRIMIR-DETALHE.                                       
005220     ADD 1 TO WRK-PC-ITENS-EMRISCO.                                       
005230*-----------------------------------------------------                    
005240 2300-99-FIM.                                  EXIT.                      
005250*-----------------------------------------------------                    
005260*                                                                         
005270*-----------------------------------------------------                    
005280 2400-AVALIAR-CHECKLIST                      SECTION.                     
005290*-----------------------------------------------------                    
005300     PERFORM 2410-OBTER-VALORES-BASE.                                     
005310     PERFORM 3100-REGRA-01-RECEITA.                                       
005320     PERFORM 3200-REGRA-02-LUCRO-OPER.                                    
005330     PERFORM 3300-REGRA-03-GIRO-RECEBER.                                  
005340     PERFORM 3400-REGRA-04-RECEBER-RECEITA.                               
005350     PERFORM 3500-REGRA-05-GIRO-PAGAR.                                    
005360     PERFORM 3600-REGRA-06-PREJUIZO-OPER.                                 
005370     PERFORM 3700-REGRA-07-CAIXA-NEGATIVO.                                
005380     PERFORM 3800-REGRA-08-DIVIDA-CRESCE.                                 
005390     PERFORM 3900-REGRA-09-DIVIDA-ATIVO.                                  
005400     PERFORM 3950-REGRA-10-DIVIDA-CP.                                     
005410     PERFORM 3960-REGRA-11-ENDIVIDAMENTO.                                 
005420     PERFORM 3970-REGRA-12-CAPITAL-SOCIAL.                                
005430*-----------------------------------------------------                    
005440 2400-99-FIM.                                  EXIT.                      
005450*-----------------------------------------------------                    
005460*                                                                         
005470*-----------------------------------------------------                    
005480 2410-OBTER-VALORES-BASE                     SECTION.                     
005490*-----------------------------------------------------                    
005500     MOVE WRK-CT-RECEITA TO WRK-BUSCA-CONTA.                              
005510     PERFORM 5000-LOCALIZAR-VALOR-AT.                                     
005520     MOVE WRK-BUSCA-VALOR TO WRK-VR-RECEITA-AT.                           
005530     MOVE WRK-BUSCA-ACHOU TO WRK-VR-RECEITA-AT-OK.                        
005540     PERFORM 5100-LOCALIZAR-VALOR-AN.                                     
005550     MOVE WRK-BUSCA-VALOR TO WRK-VR-RECEITA-AN.                           
005560     MOVE WRK-BUSCA-ACHOU TO WRK-VR-RECEITA-AN-OK.                        
005570*                                                                         
005580     MOVE WRK-CT-LUCRO-OPER TO WRK-BUSCA-CONTA.                           
005590     PERFORM 5000-LOCALIZAR-VALOR-AT.                                     
005600     MOVE WRK-BUSCA-VALOR TO WRK-VR-LUCRO-AT.                             
005610     MOVE WRK-BUSCA-ACHOU TO WRK-VR-LUCRO-AT-OK.                          
005620     PERFORM 5100-LOCALIZAR-VALOR-AN.                                     
005630     MOVE WRK-BUSCA-VALOR TO WRK-VR-LUCRO-AN.                             
005640     MOVE WRK-BUSCA-ACHOU TO WRK-VR-LUCRO-AN-OK.                          
005650*                                                                         
005660     MOVE WRK-CT-RECEBER TO WRK-BUSCA-CONTA.                              
005670     PERFORM 5000-LOCALIZAR-VALOR-AT.                                     
005680     MOVE WRK-BUSCA-VALOR TO WRK-VR-RECEBER-AT.                           
005690     MOVE WRK-BUSCA-ACHOU TO WRK-VR-RECEBER-AT-OK.                        
005700*                                                                         
005710     MOVE WRK-CT-PAGAR TO WRK-BUSCA-CONTA.                                
005720     PERFORM 5000-LOCALIZAR-VALOR-AT.                                     
005730     MOVE WRK-BUSCA-VALOR TO WRK-VR-PAGAR-AT.                             
005740     MOVE WRK-BUSCA-ACHOU TO WRK-VR-PAGAR-AT-OK.                          
005750*                                                                         
005760     MOVE WRK-CT-CAIXA-OPER TO WRK-BUSCA-CONTA.                           
005770     PERFORM 5000-LOCALIZAR-VALOR-AT.                                     
005780     MOVE WRK-BUSCA-VALOR TO WRK-VR-CAIXA-AT.                             
005790     MOVE WRK-BUSCA-ACHOU TO WRK-VR-CAIXA-AT-OK.                          
005800*                                                                         
005810     MOVE WRK-CT-ATIVO-TOTAL TO WRK-BUSCA-CONTA.                          
005820     PERFORM 5000-LOCALIZAR-VALOR-AT.                                     
005830     MOVE WRK-BUSCA-VALOR TO WRK-VR-ATIVO-AT.                             
005840     MOVE WRK-BUSCA-ACHOU TO WRK-VR-ATIVO-AT-OK.                          
005850*                                                                         
005860     MOVE WRK-CT-PASSIVO-TOTAL TO WRK-BUSCA-CONTA.                        
005870     PERFORM 5000-LOCALIZAR-VALOR-AT.                                     
005880     MOVE WRK-BUSCA-VALOR TO WRK-VR-PASSIVO-AT.                           
005890     MOVE WRK-BUSCA-ACHOU TO WRK-VR-PASSIVO-AT-OK.                        
005900*                                                                         
005910     MOVE WRK-CT-PATRIMONIO TO WRK-BUSCA-CONTA.                           
005920     PERFORM 5000-LOCALIZAR-VALOR-AT.                                     
005930     MOVE WRK-BUSCA-VALOR TO WRK-VR-PATRIM-AT.                            
005940     MOVE WRK-BUSCA-ACHOU TO WRK-VR-PATRIM-AT-OK.                         
005950*                                                                         
005960     MOVE WRK-CT-CAPITAL-SOCIAL TO WRK-BUSCA-CONTA.                       
005970     PERFORM 5000-LOCALIZAR-VALOR-AT.                                     
005980     MOVE WRK-BUSCA-VALOR TO WRK-VR-CAP-SOCIAL-AT.                        
005990     MOVE WRK-BUSCA-ACHOU TO WRK-VR-CAP-SOCIAL-OK.                        
006000*                                                                         
006010     MOVE WRK-CT-DIV-CP TO WRK-BUSCA-CONTA.                               
006020     PERFORM 5000-LOCALIZAR-VALOR-AT.                                     
006030     MOVE WRK-BUSCA-VALOR TO WRK-VR-DIVCP-AT.                             
006040     MOVE WRK-BUSCA-ACHOU TO WRK-VR-DIVCP-AT-OK.                          
006050     PERFORM 5100-LOCALIZAR-VALOR-AN.                                     
006060     MOVE WRK-BUSCA-VALOR TO WRK-VR-DIVCP-AN.                             
006070     MOVE WRK-BUSCA-ACHOU TO WRK-VR-DIVCP-AN-OK.                          
006080*                                                                         
006090     MOVE WRK-CT-DIV-LP TO WRK-BUSCA-CONTA.                               
006100     PERFORM 5000-LOCALIZAR-VALOR-AT.                                     
006110     MOVE WRK-BUSCA-VALOR TO WRK-VR-DIVLP-AT.                             
006120     MOVE WRK-BUSCA-ACHOU TO WRK-VR-DIVLP-AT-OK.                          
006130     PERFORM 5100-LOCALIZAR-VALOR-AN.                                     
006140     MOVE WRK-BUSCA-VALOR TO WRK-VR-DIVLP-AN.                             
006150     MOVE WRK-BUSCA-ACHOU TO WRK-VR-DIVLP-AN-OK.                          
006160*                                                                         
006170     MOVE ZERO TO WRK-CALC-DIVBORR-AT WRK-CALC-DIVBORR-AN.                
006180     IF WRK-VR-DIVCP-AT-OK EQUAL 'S'                                      
006190        ADD WRK-VR-DIVCP-AT TO WRK-CALC-DIVBORR-AT                        
006200     END-IF.                                                              
006210     IF WRK-VR-DIVLP-AT-OK EQUAL 'S'                                      
006220        ADD WRK-VR-DIVLP-AT TO WRK-CALC-DIVBORR-AT                        
006230     END-IF.                                                              
006240     IF WRK-VR-DIVCP-AN-OK EQUAL 'S'                                      
006250        ADD WRK-VR-DIVCP-AN TO WRK-CALC-DIVBORR-AN                        
006260     END-IF.                                                              
006270     IF WRK-VR-DIVLP-AN-OK EQUAL 'S'                                      
006280        ADD WRK-VR-DIVLP-AN TO WRK-CALC-DIVBORR-AN                        
006290     END-IF.                                                              
006300*-----------------------------------------------------                    
006310 2410-99-FIM.                                  EXIT.                      
006320*-----------------------------------------------------                    
006330*                                                                         
006340*-----------------------------------------------------                    
006350 2420-INICIAR-ITEM                           SECTION.                     
006360*-----------------------------------------------------                    
006370     MOVE WRK-PC-CORP    TO RSK-CORP-CODE.                                
006380     MOVE WRK-PC-NOME    TO RSK-PARTNER-NAME.                             
006390     MOVE WRK-REQ-ANO    TO RSK-YEAR.                                     
006400     MOVE WRK-REQ-REPRT  TO RSK-REPRT-CODE.                               
006410     MOVE SPACES TO RSK-NOTES.                                            
006420*-----------------------------------------------------                    
006430 2420-99-FIM.                                  EXIT.                      
006440*-----------------------------------------------------                    
006450*                                                                         
006460*-----------------------------------------------------                    
006470 2500-GRAVAR-ITEM                             SECTION.                    
006480*-----------------------------------------------------                    
006490     ADD 1 TO WRK-PC-ITENS-AVALIADOS.                                     
006500     WRITE FD-RSKOUT FROM RISK-RESULT-RECORD.                             
006510     PERFORM 2950-IMPRIMIR-DETALHE.                                       
006520     IF RSK-EM-RISCO                                                      
006530        ADD 1 TO WRK-PC-ITENS-EMRISCO                                     
006540     END-IF.                                                              
006550*-----------------------------------------------------                    
006560 2500-99-FIM.                                  EXIT.                      
006570*-----------------------------------------------------                    
006580*                                                                         
006590*-----------------------------------------------------                    
006600 2900-IMPRIMIR-RODAPE                         SECTION.                    
006610*-----------------------------------------------------                    
006620     MOVE SPACES TO RSK-RODAPE.                                           
006630     MOVE WRK-PC-ITENS-EMRISCO    TO RSK-ROD-EMRISCO.                     
006640     MOVE WRK-PC-ITENS-AVALIADOS  TO RSK-ROD-AVALIADOS.                   
006650     WRITE FD-RSKPRT FROM RSK-RODAPE.                                     
006660*-----------------------------------------------------                    
006670 2900-99-FIM.                                  EXIT.                      
006680*-----------------------------------------------------                    
006690*                                                                         
006700*-----------------------------------------------------                    
006710 2950-IMPRIMIR-DETALHE                        SECTION.                    
006720*-----------------------------------------------------                    
006730     MOVE SPACES        TO RSK-DETALHE.                                   
006740     MOVE RSK-ITEM-NO      TO RSK-DET-ITEM.                               
006750     MOVE RSK-DESCRIPTION  TO RSK-DET-DESCR.                              
006760     MOVE RSK-AT-RISK      TO RSK-DET-RISCO.                              
006770     MOVE RSK-ACTUAL-VALUE TO RSK-DET-VALOR.                              
006780     MOVE RSK-THRESHOLD    TO RSK-DET-LIMITE.                             
006790     MOVE RSK-NOTES        TO RSK-DET-NOTAS.                              
006800     WRITE FD-RSKPRT FROM RSK-DETALHE.                                    
006810*-----------------------------------------------------                    
006820 2950-99-FIM.                                  EXIT.                      
006830*-----------------------------------------------------                    
006840*                                                                         
006850*-----------------------------------------------------                    
006860 3100-REGRA-01-RECEITA                        SECTION.                    
006870*-----------------------------------------------------                    
006880     PERFORM 2420-INICIAR-ITEM.                                           
006890     MOVE 1 TO RSK-ITEM-NO.                                               
006900     MOVE 'QUEDA DE RECEITA LIQUIDA' TO RSK-DESCRIPTION.                  
006910     MOVE 'QUEDA SUPERIOR A 30% NO ANO' TO RSK-THRESHOLD.                 
006920     IF WRK-VR-RECEITA-AT-OK EQUAL 'S'                                    
006930        AND WRK-VR-RECEITA-AN-OK EQUAL 'S'                                
006940        IF WRK-VR-RECEITA-AN EQUAL ZERO                                   
006950           MOVE 'N' TO RSK-AT-RISK                                        
006960           MOVE 'PRIOR REV 0' TO RSK-ACTUAL-VALUE                         
006970           MOVE 'CHANGE RATE NOT COMPUTABLE' TO RSK-NOTES                 
006980        ELSE                                                              
006990           MOVE WRK-VR-RECEITA-AT TO WRK-CALC-CURR                        
007000           MOVE WRK-VR-RECEITA-AN TO WRK-CALC-PREV                        
007010           PERFORM 8100-CALC-VARIACAO-PCT                                 
007020           MOVE WRK-CALC-PCT TO WRK-ED-PCT                                
007030           MOVE WRK-ED-PCT   TO RSK-ACTUAL-VALUE                          
007040           MOVE 'N' TO RSK-AT-RISK                                        
007050           IF WRK-CALC-PCT NOT GREATER -30.00                             
007060              MOVE 'Y' TO RSK-AT-RISK                                     
007070           END-IF                                                         
007080        END-IF                                                            
007090     ELSE                                                                 
007100        MOVE 'N' TO RSK-AT-RISK                                           
007110        MOVE 'DATA MISSING' TO RSK-ACTUAL-VALUE                           
007120        MOVE 'RECEITA (ATUAL OU ANTERIOR) AUSENTE'                        
007130             TO RSK-NOTES                                                 
007140     END-IF.                                                              
007150     PERFORM 2500-GRAVAR-ITEM.                                            
007160*-----------------------------------------------------                    
007170 3100-99-FIM.                                  EXIT.                      
007180*-----------------------------------------------------                    
007190*                                                                         
007200*-----------------------------------------------------                    
007210 3200-REGRA-02-LUCRO-OPER                     SECTION.                    
007220*-----------------------------------------------------                    
007230     PERFORM 2420-INICIAR-ITEM.                                           
007240     MOVE 2 TO RSK-ITEM-NO.                                               
007250     MOVE 'QUEDA DE LUCRO OPERACIONAL' TO RSK-DESCRIPTION.                
007260     MOVE 'QUEDA SUPERIOR A 30% NO ANO' TO RSK-THRESHOLD.                 
007270     IF WRK-VR-LUCRO-AT-OK EQUAL 'S'                                      
007280        AND WRK-VR-LUCRO-AN-OK EQUAL 'S'                                  
007290        IF WRK-VR-LUCRO-AN NOT GREATER ZERO                               
007300           MOVE 'N' TO RSK-AT-RISK                                        
007310           MOVE WRK-VR-LUCRO-AN TO WRK-ED-VALOR                           
007320           MOVE WRK-ED-VALOR    TO RSK-ACTUAL-VALUE                       
007330           MOVE 'COMPARISON MEANINGLESS' TO RSK-NOTES                     
007340        ELSE                                                              
007350           MOVE WRK-VR-LUCRO-AT TO WRK-CALC-CURR                          
007360           MOVE WRK-VR-LUCRO-AN TO WRK-CALC-PREV                          
007370           PERFORM 8100-CALC-VARIACAO-PCT                                 
007380           MOVE WRK-CALC-PCT TO WRK-ED-PCT                                
007390           MOVE WRK-ED-PCT   TO RSK-ACTUAL-VALUE                          
007400           MOVE 'N' TO RSK-AT-RISK                                        
007410           IF WRK-CALC-PCT NOT GREATER -30.00                             
007420              MOVE 'Y' TO RSK-AT-RISK                                     
007430           END-IF                                                         
007440        END-IF                                                            
007450     ELSE                                                                 
007460        MOVE 'N' TO RSK-AT-RISK                                           
007470        MOVE 'DATA MISSING' TO RSK-ACTUAL-VALUE                           
007480        MOVE 'LUCRO OPERACIONAL (ATUAL OU ANTERIOR)'                      
007490             TO RSK-NOTES                                                 
007500     END-IF.                                                              
007510     PERFORM 2500-GRAVAR-ITEM.                                            
007520*-----------------------------------------------------                    
007530 3200-99-FIM.                                  EXIT.                      
007540*-----------------------------------------------------                    
007550*                                                                         
007560*-----------------------------------------------------                    
007570 3300-REGRA-03-GIRO-RECEBER                   SECTION.                    
007580*-----------------------------------------------------                    
007590     PERFORM 2420-INICIAR-ITEM.                                           
007600     MOVE 3 TO RSK-ITEM-NO.                                               
007610     MOVE 'GIRO DE CONTAS A RECEBER' TO RSK-DESCRIPTION.                  
007620     MOVE 'GIRO INFERIOR A 3,00 VEZES/ANO' TO RSK-THRESHOLD.              
007630     IF WRK-VR-RECEITA-AT-OK EQUAL 'S'                                    
007640        AND WRK-VR-RECEBER-AT-OK EQUAL 'S'                                
007650        IF WRK-VR-RECEBER-AT EQUAL ZERO                                   
007660           MOVE 'N' TO RSK-AT-RISK                                        
007670           MOVE 'RECEIVABLES 0' TO RSK-ACTUAL-VALUE                       
007680           MOVE 'GIRO NAO CALCULAVEL' TO RSK-NOTES                        
007690        ELSE                                                              
007700           MOVE WRK-VR-RECEITA-AT TO WRK-CALC-NUM                         
007710           MOVE WRK-VR-RECEBER-AT TO WRK-CALC-DEN                         
007720           PERFORM 8300-CALC-GIRO                                         
007730           MOVE WRK-CALC-GIRO TO WRK-ED-GIRO                              
007740           MOVE WRK-ED-GIRO   TO RSK-ACTUAL-VALUE                         
007750           MOVE 'N' TO RSK-AT-RISK                                        
007760           IF WRK-CALC-GIRO NOT GREATER 3.00                              
007770              MOVE 'Y' TO RSK-AT-RISK                                     
007780           END-IF                                                         
007790        END-IF                                                            
007800     ELSE                                                                 
007810        MOVE 'N' TO RSK-AT-RISK                                           
007820        MOVE 'DATA MISSING' TO RSK-ACTUAL-VALUE                           
007830        MOVE 'RECEITA OU RECEBER AUSENTE' TO RSK-NOTES                    
007840     END-IF.                                                              
007850     PERFORM 2500-GRAVAR-ITEM.                                            
007860*-----------------------------------------------------                    
007870 3300-99-FIM.                                  EXIT.                      
007880*-----------------------------------------------------                    
007890*                                                                         
007900*-----------------------------------------------------                    
007910 3400-REGRA-04-RECEBER-RECEITA                SECTION.                    
007920*-----------------------------------------------------                    
007930     PERFORM 2420-INICIAR-ITEM.                                           
007940     MOVE 4 TO RSK-ITEM-NO.                                               
007950     MOVE 'RECEBER SOBRE RECEITA' TO RSK-DESCRIPTION.                     
007960     MOVE 'RAZAO SUPERIOR A 50%' TO RSK-THRESHOLD.                        
007970     IF WRK-VR-RECEBER-AT-OK EQUAL 'S'                                    
007980        AND WRK-VR-RECEITA-AT-OK EQUAL 'S'                                
007990        IF WRK-VR-RECEITA-AT EQUAL ZERO                                   
008000           MOVE 'N' TO RSK-AT-RISK                                        
008010           MOVE 'REVENUE 0' TO RSK-ACTUAL-VALUE                           
008020           IF WRK-VR-RECEBER-AT GREATER ZERO                              
008030              MOVE 'Y' TO RSK-AT-RISK                                     
008040           END-IF                                                         
008050        ELSE                                                              
008060           MOVE WRK-VR-RECEBER-AT TO WRK-CALC-NUM                         
008070           MOVE WRK-VR-RECEITA-AT TO WRK-CALC-DEN                         
008080           PERFORM 8200-CALC-RAZAO-PCT                                    
008090           MOVE WRK-CALC-RAZAO-PCT TO WRK-ED-PCT                          
008100           MOVE WRK-ED-PCT         TO RSK-ACTUAL-VALUE                    
008110           MOVE 'N' TO RSK-AT-RISK                                        
008120           IF WRK-CALC-RAZAO-PCT NOT LESS 50.00                           
008130              MOVE 'Y' TO RSK-AT-RISK                                     
008140           END-IF                                                         
008150        END-IF                                                            
008160     ELSE                                                                 
008170        MOVE 'N' TO RSK-AT-RISK                                           
008180        MOVE 'DATA MISSING' TO RSK-ACTUAL-VALUE                           
008190        MOVE 'RECEBER OU RECEITA AUSENTE' TO RSK-NOTES                    
008200     END-IF.                                                              
008210     PERFORM 2500-GRAVAR-ITEM.                                            
008220*-----------------------------------------------------                    
008230 3400-99-FIM.                                  EXIT.                      
008240*-----------------------------------------------------                    
008250*                                                                         
008260*-----------------------------------------------------                    
008270 3500-REGRA-05-GIRO-PAGAR                     SECTION.                    
008280*-----------------------------------------------------                    
008290     PERFORM 2420-INICIAR-ITEM.                                           
008300     MOVE 5 TO RSK-ITEM-NO.                                               
008310     MOVE 'GIRO DE CONTAS A PAGAR' TO RSK-DESCRIPTION.                    
008320     MOVE 'GIRO INFERIOR A 2,00 VEZES/ANO' TO RSK-THRESHOLD.              
008330     IF WRK-VR-RECEITA-AT-OK EQUAL 'S'                                    
008340        AND WRK-VR-PAGAR-AT-OK EQUAL 'S'                                  
008350        IF WRK-VR-PAGAR-AT EQUAL ZERO                                     
008360           MOVE 'N' TO RSK-AT-RISK                                        
008370           MOVE 'PAYABLES 0' TO RSK-ACTUAL-VALUE                          
008380           MOVE 'PAGAR ZERO -- RECEITA COMO PROXY'                        
008390                TO RSK-NOTES                                              
008400        ELSE                                                              
008410           MOVE WRK-VR-RECEITA-AT TO WRK-CALC-NUM                         
008420           MOVE WRK-VR-PAGAR-AT   TO WRK-CALC-DEN                         
008430           PERFORM 8300-CALC-GIRO                                         
008440           MOVE WRK-CALC-GIRO TO WRK-ED-GIRO                              
008450           MOVE WRK-ED-GIRO   TO RSK-ACTUAL-VALUE                         
008460           MOVE 'N' TO RSK-AT-RISK                                        
008470           IF WRK-CALC-GIRO NOT GREATER 2.00                              
008480              MOVE 'Y' TO RSK-AT-RISK                                     
008490           END-IF                                                         
008500           MOVE 'RECEITA USADA COMO PROXY DE CUSTO'                       
008510                TO RSK-NOTES                                              
008520        END-IF                                                            
008530     ELSE                                                                 
008540        MOVE 'N' TO RSK-AT-RISK                                           
008550        MOVE 'DATA MISSING' TO RSK-ACTUAL-VALUE                           
008560        MOVE 'RECEITA OU PAGAR AUSENTE' TO RSK-NOTES                      
008570     END-IF.                                                              
008580     PERFORM 2500-GRAVAR-ITEM.                                            
008590*-----------------------------------------------------                    
008600 3500-99-FIM.                                  EXIT.                      
008610*-----------------------------------------------------                    
008620*                                                                         
008630*-----------------------------------------------------                    
008640 3600-REGRA-06-PREJUIZO-OPER                  SECTION.                    
008650*-----------------------------------------------------                    
008660     PERFORM 2420-INICIAR-ITEM.                                           
008670     MOVE 6 TO RSK-ITEM-NO.                                               
008680     MOVE 'PREJUIZO OPERACIONAL NO ANO' TO RSK-DESCRIPTION.               
008690     MOVE 'LUCRO OPERACIONAL NEGATIVO' TO RSK-THRESHOLD.                  
008700     IF WRK-VR-LUCRO-AT-OK EQUAL 'S'                                      
008710        MOVE WRK-VR-LUCRO-AT TO WRK-ED-VALOR                              
008720        MOVE WRK-ED-VALOR    TO RSK-ACTUAL-VALUE                          
008730        MOVE 'N' TO RSK-AT-RISK                                           
008740        IF WRK-VR-LUCRO-AT LESS ZERO                                      
008750           MOVE 'Y' TO RSK-AT-RISK                                        
008760        END-IF                                                            
008770     ELSE                                                                 
008780        MOVE 'N' TO RSK-AT-RISK                                           
008790        MOVE 'DATA MISSING' TO RSK-ACTUAL-VALUE                           
008800        MOVE 'LUCRO OPERACIONAL AUSENTE' TO RSK-NOTES                     
008810     END-IF.                                                              
008820     PERFORM 2500-GRAVAR-ITEM.                                            
008830*-----------------------------------------------------                    
008840 3600-99-FIM.                                  EXIT.                      
008850*-----------------------------------------------------                    
008860*                                                                         
008870*-----------------------------------------------------                    
008880 3700-REGRA-07-CAIXA-NEGATIVO                 SECTION.                    
008890*-----------------------------------------------------                    
008900     PERFORM 2420-INICIAR-ITEM.                                           
008910     MOVE 7 TO RSK-ITEM-NO.                                               
008920     MOVE 'CAIXA OPERACIONAL NEGATIVO' TO RSK-DESCRIPTION.                
008930     MOVE 'FLUXO DE CAIXA OPERACIONAL NEGATIVO'                           
008940          TO RSK-THRESHOLD.                                               
008950     IF WRK-VR-CAIXA-AT-OK EQUAL 'S'                                      
008960        MOVE WRK-VR-CAIXA-AT TO WRK-ED-VALOR                              
008970        MOVE WRK-ED-VALOR    TO RSK-ACTUAL-VALUE                          
008980        MOVE 'N' TO RSK-AT-RISK                                           
008990        IF WRK-VR-CAIXA-AT LESS ZERO                                      
009000           MOVE 'Y' TO RSK-AT-RISK                                        
009010        END-IF                                                            
009020     ELSE                                                                 
009030        MOVE 'N' TO RSK-AT-RISK                                           
009040        MOVE 'DATA MISSING' TO RSK-ACTUAL-VALUE                           
009050        MOVE 'CAIXA OPERACIONAL AUSENTE' TO RSK-NOTES                     
009060     END-IF.                                                              
009070     PERFORM 2500-GRAVAR-ITEM.                                            
009080*-----------------------------------------------------                    
009090 3700-99-FIM.                                  EXIT.                      
009100*-----------------------------------------------------                    
009110*                                                                         
009120*-----------------------------------------------------                    
009130 3800-REGRA-08-DIVIDA-CRESCE                  SECTION.                    
009140*-----------------------------------------------------                    
009150     PERFORM 2420-INICIAR-ITEM.                                           
009160     MOVE 8 TO RSK-ITEM-NO.                                               
009170     MOVE 'CRESCIMENTO DO ENDIVIDAMENTO' TO RSK-DESCRIPTION.              
009180     MOVE 'CRESCIMENTO SUPERIOR A 30% NO ANO'                             
009190          TO RSK-THRESHOLD.                                               
009200     IF WRK-CALC-DIVBORR-AN EQUAL ZERO                                    
009210        MOVE 'N' TO RSK-AT-RISK                                           
009220        MOVE WRK-CALC-DIVBORR-AT TO WRK-ED-VALOR                          
009230        MOVE WRK-ED-VALOR        TO RSK-ACTUAL-VALUE                      
009240        MOVE 'PRIOR BORROWINGS 0' TO RSK-NOTES                            
009250        IF WRK-CALC-DIVBORR-AT GREATER ZERO                               
009260           MOVE 'Y' TO RSK-AT-RISK                                        
009270        END-IF                                                            
009280     ELSE                                                                 
009290        MOVE WRK-CALC-DIVBORR-AT TO WRK-CALC-CURR                         
009300        MOVE WRK-CALC-DIVBORR-AN TO WRK-CALC-PREV                         
009310        PERFORM 8100-CALC-VARIACAO-PCT                                    
009320        MOVE WRK-CALC-PCT TO WRK-ED-PCT                                   
009330        MOVE WRK-ED-PCT   TO RSK-ACTUAL-VALUE                             
009340        MOVE 'N' TO RSK-AT-RISK                                           
009350        IF WRK-CALC-PCT NOT LESS 30.00                                    
009360           MOVE 'Y' TO RSK-AT-RISK                                        
009370        END-IF                                                            
009380     END-IF.                                                              
009390     PERFORM 2500-GRAVAR-ITEM.                                            
009400*-----------------------------------------------------                    
009410 3800-99-FIM.                                  EXIT.                      
009420*-----------------------------------------------------                    
009430*                                                                         
009440*-----------------------------------------------------                    
009450 3900-REGRA-09-DIVIDA-ATIVO                   SECTION.                    
009460*-----------------------------------------------------                    
009470     PERFORM 2420-INICIAR-ITEM.                                           
009480     MOVE 9 TO RSK-ITEM-NO.                                               
009490     MOVE 'ENDIVIDAMENTO SOBRE ATIVO TOTAL'                               
009500          TO RSK-DESCRIPTION.                                             
009510     MOVE 'RAZAO SUPERIOR A 50%' TO RSK-THRESHOLD.                        
009520     IF WRK-VR-ATIVO-AT-OK EQUAL 'S'                                      
009530        IF WRK-VR-ATIVO-AT EQUAL ZERO                                     
009540           MOVE 'N' TO RSK-AT-RISK                                        
009550           MOVE 'ASSETS 0' TO RSK-ACTUAL-VALUE                            
009560           IF WRK-CALC-DIVBORR-AT GREATER ZERO                            
009570              MOVE 'Y' TO RSK-AT-RISK                                     
009580           END-IF                                                         
009590        ELSE                                                              
009600           MOVE WRK-CALC-DIVBORR-AT TO WRK-CALC-NUM                       
009610           MOVE WRK-VR-ATIVO-AT     TO WRK-CALC-DEN                       
009620           PERFORM 8200-CALC-RAZAO-PCT                                    
009630           MOVE WRK-CALC-RAZAO-PCT TO WRK-ED-PCT                          
009640           MOVE WRK-ED-PCT         TO RSK-ACTUAL-VALUE                    
009650           MOVE 'N' TO RSK-AT-RISK                                        
009660           IF WRK-CALC-RAZAO-PCT NOT LESS 50.00                           
009670              MOVE 'Y' TO RSK-AT-RISK                                     
009680           END-IF                                                         
009690        END-IF                                                            
009700     ELSE                                                                 
009710        MOVE 'N' TO RSK-AT-RISK                                           
009720        MOVE 'DATA MISSING' TO RSK-ACTUAL-VALUE                           
009730        MOVE 'ATIVO TOTAL AUSENTE' TO RSK-NOTES                           
009740     END-IF.                                                              
009750     PERFORM 2500-GRAVAR-ITEM.                                            
009760*-----------------------------------------------------                    
009770 3900-99-FIM.                                  EXIT.                      
009780*-----------------------------------------------------                    
009790*                                                                         
009800*-----------------------------------------------------                    
009810 3950-REGRA-10-DIVIDA-CP                      SECTION.                    
009820*-----------------------------------------------------                    
009830     PERFORM 2420-INICIAR-ITEM.                                           
009840     MOVE 10 TO RSK-ITEM-NO.                                              
009850     MOVE 'DIVIDA DE CURTO PRAZO SOBRE TOTAL'                             
009860          TO RSK-DESCRIPTION.                                             
009870     MOVE 'RAZAO SUPERIOR A 90%' TO RSK-THRESHOLD.                        
009880     IF WRK-VR-DIVCP-AT-OK EQUAL 'S'                                      
009890        IF WRK-CALC-DIVBORR-AT GREATER ZERO                               
009900           MOVE WRK-VR-DIVCP-AT     TO WRK-CALC-NUM                       
009910           MOVE WRK-CALC-DIVBORR-AT TO WRK-CALC-DEN                       
009920           PERFORM 8200-CALC-RAZAO-PCT                                    
009930           MOVE WRK-CALC-RAZAO-PCT TO WRK-ED-PCT                          
009940           MOVE WRK-ED-PCT         TO RSK-ACTUAL-VALUE                    
009950           MOVE 'N' TO RSK-AT-RISK                                        
009960           IF WRK-CALC-RAZAO-PCT NOT LESS 90.00                           
009970              MOVE 'Y' TO RSK-AT-RISK                                     
009980           END-IF                                                         
009990        ELSE                                                              
010000           MOVE 'N' TO RSK-AT-RISK                                        
010010           MOVE 'TOTAL BORROWINGS 0' TO RSK-ACTUAL-VALUE                  
010020        END-IF                                                            
010030     ELSE                                                                 
010040        MOVE 'N' TO RSK-AT-RISK                                           
010050        MOVE 'DATA MISSING' TO RSK-ACTUAL-VALUE                           
010060        MOVE 'DIVIDA DE CURTO PRAZO AUSENTE' TO RSK-NOTES                 
010070     END-IF.                                                              
010080     PERFORM 2500-GRAVAR-ITEM.                                            
010090*-----------------------------------------------------                    
010100 3950-99-FIM.                                  EXIT.                      
010110*-----------------------------------------------------                    
010120*                                                                         
010130*-----------------------------------------------------                    
010140 3960-REGRA-11-ENDIVIDAMENTO                  SECTION.                    
010150*-----------------------------------------------------                    
010160     PERFORM 2420-INICIAR-ITEM.                                           
010170     MOVE 11 TO RSK-ITEM-NO.                                              
010180     MOVE 'PASSIVO SOBRE PATRIMONIO LIQUIDO'                              
010190          TO RSK-DESCRIPTION.                                             
010200     MOVE 'RAZAO SUPERIOR A 200%' TO RSK-THRESHOLD.                       
010210     IF WRK-VR-PASSIVO-AT-OK EQUAL 'S'                                    
010220        AND WRK-VR-PATRIM-AT-OK EQUAL 'S'                                 
010230        IF WRK-VR-PATRIM-AT EQUAL ZERO                                    
010240           MOVE 'N' TO RSK-AT-RISK                                        
010250           MOVE 'EQUITY 0' TO RSK-ACTUAL-VALUE                            
010260           MOVE 'TREATED AS INFINITE' TO RSK-NOTES                        
010270           IF WRK-VR-PASSIVO-AT GREATER ZERO                              
010280              MOVE 'Y' TO RSK-AT-RISK                                     
010290           END-IF                                                         
010300        ELSE                                                              
010310           IF WRK-VR-PATRIM-AT LESS ZERO                                  
010320              MOVE 'Y' TO RSK-AT-RISK                                     
010330              MOVE WRK-VR-PATRIM-AT TO WRK-ED-VALOR                       
010340              MOVE WRK-ED-VALOR     TO RSK-ACTUAL-VALUE                   
010350              MOVE 'CAPITAL IMPAIRED' TO RSK-NOTES                        
010360           ELSE                                                           
010370              MOVE WRK-VR-PASSIVO-AT TO WRK-CALC-NUM                      
010380              MOVE WRK-VR-PATRIM-AT  TO WRK-CALC-DEN                      
010390              PERFORM 8200-CALC-RAZAO-PCT                                 
010400              MOVE WRK-CALC-RAZAO-PCT TO WRK-ED-PCT                       
010410              MOVE WRK-ED-PCT         TO RSK-ACTUAL-VALUE                 
010420              MOVE 'N' TO RSK-AT-RISK                                     
010430              IF WRK-CALC-RAZAO-PCT NOT LESS 200.00                       
010440                 MOVE 'Y' TO RSK-AT-RISK                                  
010450              END-IF                                                      
010460           END-IF                                                         
010470        END-IF                                                            
010480     ELSE                                                                 
010490        MOVE 'N' TO RSK-AT-RISK                                           
010500        MOVE 'DATA MISSING' TO RSK-ACTUAL-VALUE                           
010510        MOVE 'PASSIVO OU PATRIMONIO AUSENTE' TO RSK-NOTES                 
010520     END-IF.                                                              
010530     PERFORM 2500-GRAVAR-ITEM.                                            
010540*-----------------------------------------------------                    
010550 3960-99-FIM.                                  EXIT.                      
010560*-----------------------------------------------------                    
010570*                                                                         
010580*-----------------------------------------------------                    
010590 3970-REGRA-12-CAPITAL-SOCIAL                 SECTION.                    
010600*-----------------------------------------------------                    
010610     PERFORM 2420-INICIAR-ITEM.                                           
010620     MOVE 12 TO RSK-ITEM-NO.                                              
010630     MOVE 'INTEGRIDADE DO CAPITAL SOCIAL'                                 
010640          TO RSK-DESCRIPTION.                                             
010650     MOVE 'PATRIMONIO INFERIOR AO CAPITAL SOCIAL'                         
010660          TO RSK-THRESHOLD.                                               
010670     IF WRK-VR-PATRIM-AT-OK EQUAL 'S'                                     
010680        AND WRK-VR-CAP-SOCIAL-OK EQUAL 'S'                                
010690        MOVE WRK-VR-PATRIM-AT     TO WRK-ED-PATRIM2                       
010700        MOVE WRK-VR-CAP-SOCIAL-AT TO WRK-ED-CAPSOC2                       
010710        MOVE WRK-ED-PATRIM-CAP    TO RSK-ACTUAL-VALUE                     
010720        MOVE 'N' TO RSK-AT-RISK                                           
010730        IF WRK-VR-PATRIM-AT LESS WRK-VR-CAP-SOCIAL-AT                     
010740           MOVE 'Y' TO RSK-AT-RISK                                        
010750        END-IF                                                            
010760     ELSE                                                                 
010770        MOVE 'N' TO RSK-AT-RISK                                           
010780        MOVE 'DATA MISSING' TO RSK-ACTUAL-VALUE                           
010790        MOVE 'PATRIMONIO OU CAPITAL SOCIAL AUSENTE'                       
010800             TO RSK-NOTES                                                 
010810     END-IF.                                                              
010820     PERFORM 2500-GRAVAR-ITEM.                                            
010830*-----------------------------------------------------                    
010840 3970-99-FIM.                                  EXIT.                      
010850*-----------------------------------------------------                    
010860*                                                                         
010870*-----------------------------------------------------                    
010880 5000-LOCALIZAR-VALOR-AT                      SECTION.                    
010890*-----------------------------------------------------                    
010900     MOVE 'N' TO WRK-BUSCA-ACHOU.                                         
010910     MOVE ZERO TO WRK-BUSCA-VALOR.                                        
010920     SET WRK-SEL-IDX TO 1.                                                
010930     PERFORM 5050-TESTAR-CONTA-AT                                         
010940         VARYING WRK-SEL-IDX FROM 1 BY 1                                  
010950         UNTIL WRK-SEL-IDX GREATER WRK-SEL-QTDE                           
010960         OR WRK-BUSCA-ACHOU EQUAL 'S'.                                    
010970*-----------------------------------------------------                    
010980 5000-99-FIM.                                  EXIT.                      
010990*-----------------------------------------------------                    
011000*                                                                         
011010*-----------------------------------------------------                    
011020 5050-TESTAR-CONTA-AT                         SECTION.                    
011030*-----------------------------------------------------                    
011040     IF WRK-SEL-CONTA(WRK-SEL-IDX) EQUAL WRK-BUSCA-CONTA                  
011050        AND WRK-SEL-THST-OK(WRK-SEL-IDX) EQUAL 'S'                        
011060        MOVE WRK-SEL-THST-VAL(WRK-SEL-IDX)                                
011070             TO WRK-BUSCA-VALOR                                           
011080        MOVE 'S' TO WRK-BUSCA-ACHOU                                       
011090     END-IF.                                                              
011100*-----------------------------------------------------                    
011110 5050-99-FIM.                                  EXIT.                      
011120*-----------------------------------------------------                    
011130*                                                                         
011140*-----------------------------------------------------                    
011150 5100-LOCALIZAR-VALOR-AN                      SECTION.                    
011160*-----------------------------------------------------                    
011170     MOVE 'N' TO WRK-BUSCA-ACHOU.                                         
011180     MOVE ZERO TO WRK-BUSCA-VALOR.                                        
011190     SET WRK-SEL-IDX TO 1.                                                
011200     PERFORM 5150-TESTAR-CONTA-AN                                         
011210         VARYING WRK-SEL-IDX FROM 1 BY 1                                  
011220         UNTIL WRK-SEL-IDX GREATER WRK-SEL-QTDE                           
011230         OR WRK-BUSCA-ACHOU EQUAL 'S'.                                    
011240*-----------------------------------------------------                    
011250 5100-99-FIM.                                  EXIT.                      
011260*-----------------------------------------------------                    
011270*                                                                         
011280*-----------------------------------------------------                    
011290 5150-TESTAR-CONTA-AN                         SECTION.                    
011300*-----------------------------------------------------                    
011310     IF WRK-SEL-CONTA(WRK-SEL-IDX) EQUAL WRK-BUSCA-CONTA                  
011320        AND WRK-SEL-FRMT-OK(WRK-SEL-IDX) EQUAL 'S'                        
011330        MOVE WRK-SEL-FRMT-VAL(WRK-SEL-IDX)                                
011340             TO WRK-BUSCA-VALOR                                           
011350        MOVE 'S' TO WRK-BUSCA-ACHOU                                       
011360     END-IF.                                                              
011370*-----------------------------------------------------                    
011380 5150-99-FIM.                                  EXIT.                      
011390*-----------------------------------------------------                    
011400*                                                                         
011410*-----------------------------------------------------                    
011420 8100-CALC-VARIACAO-PCT                       SECTION.                    
011430*-----------------------------------------------------                    
011440     IF WRK-CALC-PREV LESS ZERO                                           
011450        COMPUTE WRK-CALC-ABS-PREV = 0 - WRK-CALC-PREV                     
011460     ELSE                                                                 
011470        MOVE WRK-CALC-PREV TO WRK-CALC-ABS-PREV                           
011480     END-IF.                                                              
011490     COMPUTE WRK-CALC-PCT ROUNDED =                                       
011500         ((WRK-CALC-CURR - WRK-CALC-PREV) /                               
011510          WRK-CALC-ABS-PREV) * 100.                                       
011520*-----------------------------------------------------                    
011530 8100-99-FIM.                                  EXIT.                      
011540*-----------------------------------------------------                    
011550*                                                                         
011560*-----------------------------------------------------                    
011570 8200-CALC-RAZAO-PCT                          SECTION.                    
011580*-----------------------------------------------------                    
011590     COMPUTE WRK-CALC-RAZAO-PCT ROUNDED =                                 
011600         (WRK-CALC-NUM / WRK-CALC-DEN) * 100.                             
011610*-----------------------------------------------------                    
011620 8200-99-FIM.                                  EXIT.                      
011630*-----------------------------------------------------                    
011640*                                                                         
011650*-----------------------------------------------------                    
011660 8300-CALC-GIRO                               SECTION.                    
011670*-----------------------------------------------------                    
011680     COMPUTE WRK-CALC-GIRO ROUNDED =                                      
011690         WRK-CALC-NUM / WRK-CALC-DEN.                                     
011700*-----------------------------------------------------                    
011710 8300-99-FIM.                                  EXIT.                      
011720*-----------------------------------------------------                    
011730*                                                                         
011740*-----------------------------------------------------                    
011750 3000-FINALIZAR                               SECTION.                    
011760*-----------------------------------------------------                    
011770     MOVE SPACES TO RSK-TOTAIS-GERAIS.                                    
011780     MOVE WRK-TOT-LIDOS-FS      TO RSK-TOT-LIDOS.                         
011790     MOVE WRK-TOT-SELECIONADOS  TO RSK-TOT-SELECIONADOS.                  
011800     MOVE WRK-TOT-PARCEIROS     TO RSK-TOT-PARCEIROS.                     
011810     MOVE WRK-TOT-SEMDADO       TO RSK-TOT-SEMDADO.                       
011820     MOVE WRK-TOT-EMRISCO       TO RSK-TOT-EMRISCO.                       
011830     WRITE FD-RSKPRT FROM RSK-TOTAIS-GERAIS.                              
011840     CLOSE PTRMSTI RSKOUT RSKPRT.                                         
011850*-----------------------------------------------------                    
011860 3000-99-FIM.                                  EXIT.                      
011870*-----------------------------------------------------                    
011880*                                                                         
011890*-----------------------------------------------------                    
011900 4000-TESTAR-STATUS                           SECTION.                    
011910*-----------------------------------------------------                    
011920     IF WRK-FS-PTRMSTI NOT EQUAL ZERO                                     
011930        AND WRK-FS-PTRMSTI NOT EQUAL 10                                   
011940        MOVE 'DRK1010' TO WRK-PROGRAMA                                    
011950        MOVE 'PTRI'    TO WRK-SECAO                                       
011960        MOVE WRK-FS-PTRMSTI TO WRK-STATUS                                 
011970        MOVE 'FALHA DE ABERTURA/LEITURA DE PTRMSTI'                       
011980             TO WRK-MENSAGEM                                              
011990        PERFORM 9000-ERRO                                                 
012000     END-IF.                                                              
012010     IF WRK-FS-FSMSTI NOT EQUAL ZERO                                      
012020        AND WRK-FS-FSMSTI NOT EQUAL 10                                    
012030        MOVE 'DRK1010' TO WRK-PROGRAMA                                    
012040        MOVE 'FSMI'    TO WRK-SECAO                                       
012050        MOVE WRK-FS-FSMSTI TO WRK-STATUS                                  
012060        MOVE 'FALHA DE ABERTURA/LEITURA DE FSMSTI'                        
012070             TO WRK-MENSAGEM                                              
012080        PERFORM 9000-ERRO                                                 
012090     END-IF.                                                              
012100*-----------------------------------------------------                    
012110 4000-99-FIM.                                  EXIT.                      
012120*-----------------------------------------------------                    
012130*                                                                         
012140*-----------------------------------------------------                    
012150 9000-ERRO                                    SECTION.                    
012160*-----------------------------------------------------                    
012170     ADD 1 TO WRK-QTDE-ERROS.                                             
012180     CALL 'GRAVALOG' USING WRK-DADOS.                                     
012190     DISPLAY 'DRK1010 - ERRO FATAL - ' WRK-MENSAGEM.                      
012200     MOVE 16 TO RETURN-CODE.                                              
012210     STOP RUN.                                                            
012220*-----------------------------------------------------                    
012230 9000-99-FIM.                                  EXIT.                      
012240*-----------------------------------------------------                    
