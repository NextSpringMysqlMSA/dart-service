000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID.    DRK4030.                                                  
000050 AUTHOR.        VICTOR LEAL.                                              
000060 INSTALLATION.  FOURSYS.                                                  
000070 DATE-WRITTEN.  12/03/85.                                                 
000080 DATE-COMPILED.                                                           
000090 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.                       
000100*===================================================*                     
000110*  OBJETIVO: EXTRAIR OS NOMES UNICOS DAS EMPRESAS     *                   
000120*            PARCEIRAS COM SITUACAO ATIVA (ACTIVE) NO *                   
000130*            CADASTRO PTRMSTI E GERAR, PARA CADA NOME *                   
000140*            NAO REPETIDO (O PRIMEIRO PARCEIRO COM O  *                   
000150*            NOME E O REPRESENTANTE), UM PEDIDO DE    *                   
000160*            MONITORAMENTO DE NOTICIAS PARA A ROTINA  *                   
000170*            DE ANALISE DE NOTICIAS (FORA DE ESCOPO). *                   
000180*---------------------------------------------------*                     
000190*  ARQUIVOS:                                         *                    
000200*  DDNAME             I/O           INCLUDE/BOOK     *                    
000210*  PARMCARD            I             ---------       *                    
000220*  PTRMSTI             I             COBLIB-DRKPTR   *                    
000230*  NWSOUT              O             COBLIB-DRKNWS   *                    
000240*===================================================*                     
000250*  HISTORICO DE ALTERACOES                          *                     
000260*  DATA     AUTOR  CHAMADO   DESCRICAO               *                    
000270*  12/03/85 VL     -------   VERSAO INICIAL, LISTAGEM *                   
000280*                            IMPRESSA DE NOMES DE      *                  
000290*                            PARCEIROS ATIVOS PARA O   *                  
000300*                            DIRETORIO INTERNO.        *                  
000310*  05/09/98 MHT    CH00874   REVISAO Y2K -- NENHUMA    *                  
000320*                            DATA E MANIPULADA POR     *                  
000330*                            ESTA ROTINA, NADA A       *                  
000340*                            ALTERAR.                  *                  
000350*  11/04/99 RSF    CH00898   REDESENHADO A PEDIDO DA   *                  
000360*                            AREA DE COMPLIANCE PARA   *                  
000370*                            GERAR PEDIDOS DE          *                  
000380*                            MONITORAMENTO DE NOTICIAS *                  
000390*                            (NWSOUT) NO LUGAR DO      *                  
000400*                            ANTIGO RELATORIO IMPRESSO.*                  
000410*  30/10/00 MHT    CH00931   INCLUIDO O PERIODO DE    *                   
000420*                            BUSCA PADRAO (DIARIO X   *                   
000430*                            SEMANAL) EM CADA PEDIDO. *                   
000440*  09/09/02 RSF    CH00970   PASSA A USAR TABELA EM   *                   
000450*                            MEMORIA PARA A           *                   
000460*                            DEDUPLICACAO, NO LUGAR   *                   
000470*                            DE UM ARQUIVO DE TRABALHO*                   
000480*                            ORDENADO POR NOME.       *                   
000490*  28/03/03 RSF    CH01116   INCLUIDA A TRAVA DE NOME *                   
000500*                            EM BRANCO -- UM PARCEIRO *                   
000510*                            ATIVO SEM NOME PREENCHIDO*                   
000520*                            GERAVA PEDIDO DE          *                  
000530*                            MONITORAMENTO COM         *                  
000540*                            PALAVRA-CHAVE EM BRANCO.  *                  
000550*  28/03/03 RSF    CH01117   O PERIODO PADRAO DO       *                  
000560*                            PEDIDO PASSA A DEPENDER DO*                  
000570*                            MODO DE EXECUCAO INFORMADO*                  
000580*                            NO PARMCARD (D=DIARIO,    *                  
000590*                            1D/1W; S=SEMANAL, 1W/1M)  *                  
000600*                            NO LUGAR DO VALOR FIXO    *                  
000610*                            DIARIO.                   *                  
000620*  31/03/03 RSF    CH01120   INCLUIDA A MENSAGEM DE    *                  
000630*                            NADA A FAZER QUANDO O     *                  
000640*                            CADASTRO NAO TEM NENHUM   *                  
000650*                            PARCEIRO ATIVO -- ANTES O *                  
000660*                            PROGRAMA EXIBIA OS TOTAIS *                  
000670*                            TODOS ZERADOS.            *                  
000680*===================================================*                     
000690*                                                                         
000700*====================================================                     
000710 ENVIRONMENT                               DIVISION.                      
000720*====================================================                     
000730 CONFIGURATION                             SECTION.                       
000740 SPECIAL-NAMES.                                                           
000750     C01 IS TOP-OF-FORM.                                                  
000760*                                                                         
000770 INPUT-OUTPUT                              SECTION.                       
000780 FILE-CONTROL.                                                            
000790     SELECT PARMCARD ASSIGN TO PARMCARD                                   
000800         FILE STATUS IS WRK-FS-PARMCARD.                                  
000810*                                                                         
000820     SELECT PTRMSTI ASSIGN TO PTRMSTI                                     
000830         FILE STATUS IS WRK-FS-PTRMSTI.                                   
000840*                                                                         
000850     SELECT NWSOUT ASSIGN TO NWSOUT                                       
000860         FILE STATUS IS WRK-FS-NWSOUT.                                    
000870*                                                                         
000880*====================================================                     
000890 DATA                                      DIVISION.                      
000900*====================================================                     
000910*----------------------------------------------------                     
000920 FILE                                      SECTION.                       
000930*----------------------------------------------------                     
000940 FD  PARMCARD                                                             
000950     RECORDING MODE IS F                                                  
000960     BLOCK CONTAINS 0 RECORDS.                                            
000970 01  FD-PARMCARD.                                                         
000980     05  FD-PARM-RUN-DATE      PIC X(08).                                 
000990     05  FD-PARM-ANO           PIC X(04).                                 
001000     05  FD-PARM-MODO          PIC X(01).                                 
001010         88  FD-PARM-MODO-DIARIO   VALUE 'D'.                             
001020         88  FD-PARM-MODO-SEMANAL  VALUE 'S'.                             
001030     05  FILLER                PIC X(67).                                 
001040*                                                                         
001050 FD  PTRMSTI                                                              
001060     RECORDING MODE IS F                                                  
001070     BLOCK CONTAINS 0 RECORDS.                                            
001080 01  FD-PTRMSTI                PIC X(224).                                
001090*                                                                         
001100 FD  NWSOUT                                                               
001110     RECORDING MODE IS F                                                  
001120     BLOCK CONTAINS 0 RECORDS.                                            
001130 01  FD-NWSOUT                 PIC X(104).                                
001140*                                                                         
001150*-----------------------------------------------------                    
001160 WORKING-STORAGE                           SECTION.                       
001170*-----------------------------------------------------                    
001180     COPY COBLIB-DRKGLOG.                                                 
001190     COPY COBLIB-DRKPTR.                                                  
001200     COPY COBLIB-DRKNWS.                                                  
001210*----------------------------------------------------                     
001220 77  WRK-FS-PARMCARD          PIC 9(02).                                  
001230 77  WRK-FS-PTRMSTI           PIC 9(02).                                  
001240 77  WRK-FS-NWSOUT            PIC 9(02).                                  
001250*----------------------------------------------------                     
001260*  AREAS DE TRABALHO DA DEDUPLICACAO E DOS PERIODOS                       
001270*  PADRAO DE BUSCA GRAVADOS EM CADA PEDIDO                                
001280*----------------------------------------------------                     
001290 01  WRK-DEDUP-AREA.                                                      
001300     05  WRK-DEDUP-ACHOU      PIC X(01) VALUE 'N'.                        
001310         88  WRK-NOME-JA-EMITIDO   VALUE 'S'.                             
001320         88  WRK-NOME-INEDITO      VALUE 'N'.                             
001330     05  FILLER               PIC X(08).                                  
001340*                                                                         
001350 01  WRK-PERIODOS-PADRAO.                                                 
001360     05  WRK-PERIODO-CURTO    PIC X(02) VALUE '1D'.                       
001370     05  WRK-PERIODO-LONGO    PIC X(02) VALUE '1W'.                       
001380*                                                                         
001390 01  WRK-CONTADORES.                                                      
001400     05  WRK-CNT-LIDOS        PIC S9(07) COMP VALUE ZERO.                 
001410     05  WRK-CNT-ATIVOS       PIC S9(07) COMP VALUE ZERO.                 
001420     05  WRK-CNT-DUPLICADOS   PIC S9(07) COMP VALUE ZERO.                 
001430     05  WRK-CNT-EMITIDOS     PIC S9(07) COMP VALUE ZERO.                 
001440     05  FILLER               PIC X(10).                                  
001450*                                                                         
001460*====================================================                     
001470 PROCEDURE                                 DIVISION.                      
001480*====================================================                     
001490*-----------------------------------------------------                    
001500 0000-PRINCIPAL                             SECTION.                      
001510*-----------------------------------------------------                    
001520     PERFORM 1000-INICIALIZAR.                                            
001530     PERFORM 2000-PROCESSAR-PARCEIRO                                      
001540         UNTIL WRK-FS-PTRMSTI EQUAL 10.                                   
001550     PERFORM 3000-FINALIZAR.                                              
001560     STOP RUN.                                                            
001570*-----------------------------------------------------                    
001580 0000-99-FIM.                                  EXIT.                      
001590*-----------------------------------------------------                    
001600*                                                                         
001610*-----------------------------------------------------                    
001620 1000-INICIALIZAR                           SECTION.                      
001630*-----------------------------------------------------                    
001640     OPEN INPUT PARMCARD.                                                 
001650     READ PARMCARD INTO WRK-RUN-DATE-AREA.                                
001660     IF FD-PARM-MODO-SEMANAL                                              
001670        MOVE '1W' TO WRK-PERIODO-CURTO                                    
001680        MOVE '1M' TO WRK-PERIODO-LONGO                                    
001690     END-IF.                                                              
001700     CLOSE PARMCARD.                                                      
001710     OPEN INPUT PTRMSTI.                                                  
001720     OPEN OUTPUT NWSOUT.                                                  
001730     READ PTRMSTI INTO PARTNER-RECORD                                     
001740         AT END MOVE 10 TO WRK-FS-PTRMSTI                                 
001750     END-READ.                                                            
001760*-----------------------------------------------------                    
001770 1000-99-FIM.                                  EXIT.                      
001780*-----------------------------------------------------                    
001790*                                                                         
001800*-----------------------------------------------------                    
001810 2000-PROCESSAR-PARCEIRO                     SECTION.                     
001820*-----------------------------------------------------                    
001830     ADD 1 TO WRK-CNT-LIDOS.                                              
001840     IF PTR-ATIVO                                                         
001850        ADD 1 TO WRK-CNT-ATIVOS                                           
001860        IF PTR-COMPANY-NAME NOT EQUAL SPACES                              
001870           PERFORM 2100-VERIFICAR-DEDUP                                   
001880           IF WRK-NOME-JA-EMITIDO                                         
001890              ADD 1 TO WRK-CNT-DUPLICADOS                                 
001900           ELSE                                                           
001910              PERFORM 2200-REGISTRAR-NOME-NOVO                            
001920           END-IF                                                         
001930        END-IF                                                            
001940     END-IF.                                                              
001950     READ PTRMSTI INTO PARTNER-RECORD                                     
001960         AT END MOVE 10 TO WRK-FS-PTRMSTI                                 
001970     END-READ.                                                            
001980*-----------------------------------------------------                    
001990 2000-99-FIM.                                  EXIT.                      
002000*-----------------------------------------------------                    
002010*                                                                         
002020*-----------------------------------------------------                    
002030 2100-VERIFICAR-DEDUP                        SECTION.                     
002040*-----------------------------------------------------                    
002050     MOVE 'N' TO WRK-DEDUP-ACHOU.                                         
002060     SET NWS-NOMES-IDX TO 1.                                              
002070     PERFORM 2150-TESTAR-NOME-ITEM                                        
002080         VARYING NWS-NOMES-IDX FROM 1 BY 1                                
002090         UNTIL NWS-NOMES-IDX GREATER NWS-NOMES-QTDE                       
002100         OR WRK-NOME-JA-EMITIDO.                                          
002110*-----------------------------------------------------                    
002120 2100-99-FIM.                                  EXIT.                      
002130*-----------------------------------------------------                    
002140*                                                                         
002150*-----------------------------------------------------                    
002160 2150-TESTAR-NOME-ITEM                       SECTION.                     
002170*-----------------------------------------------------                    
002180     IF NWS-NOME-JA-EMITIDO(NWS-NOMES-IDX)                                
002190             EQUAL PTR-COMPANY-NAME                                       
002200        MOVE 'S' TO WRK-DEDUP-ACHOU                                       
002210     END-IF.                                                              
002220*-----------------------------------------------------                    
002230 2150-99-FIM.                                  EXIT.                      
002240*-----------------------------------------------------                    
002250*                                                                         
002260*-----------------------------------------------------                    
002270 2200-REGISTRAR-NOME-NOVO                     SECTION.                    
002280*-----------------------------------------------------                    
002290     ADD 1 TO NWS-NOMES-QTDE.                                             
002300     MOVE PTR-COMPANY-NAME                                                
002310       TO NWS-NOME-JA-EMITIDO(NWS-NOMES-QTDE).                            
002320     MOVE SPACES TO NEWS-REQUEST-RECORD.                                  
002330     MOVE PTR-COMPANY-NAME TO NWS-KEYWORD.                                
002340     MOVE PTR-ID           TO NWS-PARTNER-ID.                             
002350     MOVE PTR-CORP-CODE    TO NWS-CORP-CODE.                              
002360     MOVE WRK-PERIODO-CURTO TO NWS-PERIODO-CURTO.                         
002370     MOVE WRK-PERIODO-LONGO TO NWS-PERIODO-LONGO.                         
002380     MOVE ','              TO NWS-PERIODS(3:1).                           
002390     WRITE FD-NWSOUT FROM NEWS-REQUEST-RECORD.                            
002400     ADD 1 TO WRK-CNT-EMITIDOS.                                           
002410*-----------------------------------------------------                    
002420 2200-99-FIM.                                  EXIT.                      
002430*-----------------------------------------------------                    
002440*                                                                         
002450*-----------------------------------------------------                    
002460 3000-FINALIZAR                               SECTION.                    
002470*-----------------------------------------------------                    
002480     CLOSE PTRMSTI.                                                       
002490     CLOSE NWSOUT.                                                        
002500     IF WRK-CNT-ATIVOS EQUAL ZERO                                         
002510        DISPLAY 'DRK4030 - NADA A FAZER (NENHUM     '                     
002520                'PARCEIRO ATIVO NO CADASTRO).'                            
002530     ELSE                                                                 
002540        DISPLAY 'DRK4030 - PARCEIROS LIDOS.....: '                        
002550                WRK-CNT-LIDOS                                             
002560        DISPLAY 'DRK4030 - PARCEIROS ATIVOS....: '                        
002570                WRK-CNT-ATIVOS                                            
002580        DISPLAY 'DRK4030 - NOMES DUPLICADOS.....: '                       
002590                WRK-CNT-DUPLICADOS                                        
002600        DISPLAY 'DRK4030 - PEDIDOS EMITIDOS.....: '                       
002610                WRK-CNT-EMITIDOS                                          
002620     END-IF.                                                              
002630*-----------------------------------------------------                    
002640 3000-99-FIM.                                  EXIT.                      
002650*-----------------------------------------------------                    
002660*                                                                         
002670*-----------------------------------------------------                    
002680 9000-ERRO                                    SECTION.                    
002690*-----------------------------------------------------                    
002700     ADD 1 TO WRK-QTDE-ERROS.                                             
002710     CALL 'GRAVALOG' USING WRK-DADOS.                                     
002720     DISPLAY 'DRK4030 - ERRO FATAL - ' WRK-MENSAGEM.                      
002730     MOVE 16 TO RETURN-CODE.                                              
002740     STOP RUN.                                                            
002750*-----------------------------------------------------                    
002760 9000-99-FIM.                                  EXIT.                      
002770*-----------------------------------------------------                    
