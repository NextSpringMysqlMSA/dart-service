000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID.    DRK4010.                                                  
000050 AUTHOR.        VICTOR LEAL.                                              
000060 INSTALLATION.  FOURSYS.                                                  
000070 DATE-WRITTEN.  20/11/88.                                                 
000080 DATE-COMPILED.                                                           
000090 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.                       
000100*===================================================*                     
000110*  OBJETIVO: MANUTENCAO DO CADASTRO DE EMPRESAS       *                   
000120*            PARCEIRAS (PARTNER) A PARTIR DAS         *                   
000130*            TRANSACOES DE CRIACAO, ALTERACAO,        *                   
000140*            EXCLUSAO LOGICA E LISTAGEM RECEBIDAS EM  *                   
000150*            PTRTRAN, COM ENRIQUECIMENTO DE CAMPOS EM *                   
000160*            BRANCO A PARTIR DO CADASTRO DE PERFIL DE *                   
000170*            EMPRESA (PRFMSTI) E GRAVACAO DA TRILHA DE*                   
000180*            AUDITORIA (PTREVT).                      *                   
000190*---------------------------------------------------*                     
000200*  ARQUIVOS:                                         *                    
000210*  DDNAME             I/O           INCLUDE/BOOK     *                    
000220*  PARMCARD            I             ---------       *                    
000230*  PTRTRAN             I             COBLIB-DRKPTR   *                    
000240*  PTRMSTI             I             COBLIB-DRKPTR   *                    
000250*  PRFMSTI             I             COBLIB-DRKPRF   *                    
000260*  PTRMSTO             O             COBLIB-DRKPTR   *                    
000270*  PTREVT              O             COBLIB-DRKPTR   *                    
000280*  PTRLST              O             ---------       *                    
000290*===================================================*                     
000300*  HISTORICO DE ALTERACOES                          *                     
000310*  DATA     AUTOR  CHAMADO   DESCRICAO               *                    
000320*  20/11/88 VL     -------   VERSAO INICIAL, SO       *                   
000330*                            CRIACAO E ALTERACAO.     *                   
000340*  14/02/92 VL     CH00330   INCLUIDA A EXCLUSAO      *                   
000350*                            LOGICA (SOFT DELETE) VIA *                   
000360*                            PTR-STATUS.              *                   
000370*  03/06/96 RSF    CH00512   INCLUIDA A ACAO 'L' DE   *                   
000380*                            LISTAGEM POR TRECHO DO   *                   
000390*                            NOME (PTRLST).           *                   
000400*  21/01/99 MHT    CH00892   REVISAO Y2K -- DATAS DE  *                   
000410*                            CONTRATO E ATUALIZACAO   *                   
000420*                            MANTIDAS EM X(8) COM     *                   
000430*                            SECULO, SEM AJUSTE.      *                   
000440*  08/08/00 RSF    CH00934   INCLUIDA A GRAVACAO DO   *                   
000450*                            EVENTO DE ALTERACAO      *                   
000460*                            (PTREVT) PARA C/U/D.     *                   
000470*  27/05/03 RSF    CH01015   INCLUIDO O ENRIQUECIMENTO*                   
000480*                            DE PTR-STOCK-CODE E      *                   
000490*                            PTR-INDUSTRY A PARTIR DO *                   
000500*                            CADASTRO DE PERFIL       *                   
000510*                            (PRFMSTI) QUANDO A        *                  
000520*                            TRANSACAO CHEGA COM ESSES*                   
000530*                            CAMPOS EM BRANCO.        *                   
000540*  28/03/03 RSF    CH01113   CORRIGIDA A PRECEDENCIA  *                   
000550*                            DO ENRIQUECIMENTO -- QUANDO*                 
000560*                            O PERFIL E ACHADO, O CORP*                   
000570*                            CODE E O STOCK CODE DO   *                   
000580*                            PERFIL PASSAM A PREVALECER*                  
000590*                            SEMPRE (CRIACAO E         *                  
000600*                            ALTERACAO), E NAO SO      *                  
000610*                            QUANDO A TRANSACAO CHEGA  *                  
000620*                            EM BRANCO.                *                  
000630*  28/03/03 RSF    CH01114   A ALTERACAO E A LISTAGEM  *                  
000640*                            PASSAM A CONSIDERAR SO OS *                  
000650*                            PARCEIROS ATIVOS (PTR-    *                  
000660*                            STATUS), E O FILTRO DE    *                  
000670*                            NOME DA LISTAGEM PASSA A  *                  
000680*                            SER POR TRECHO, SEM       *                  
000690*                            DIFERENCIAR MAIUSCULAS DE *                  
000700*                            MINUSCULAS.               *                  
000710*  31/03/03 RSF    CH01118   A EXCLUSAO LOGICA PASSA A *                  
000720*                            GRAVAR TAMBEM A DATA FIM  *                  
000730*                            DE CONTRATO (= DATA DO    *                  
000740*                            PROCESSAMENTO) -- ANTES SO*                  
000750*                            O STATUS E A DATA DE      *                  
000760*                            ATUALIZACAO ERAM GRAVADOS.*                  
000770*  31/03/03 RSF    CH01119   O REENRIQUECIMENTO DE CORP*                  
000780*                            CODE/STOCK CODE NA        *                  
000790*                            ALTERACAO SO OCORRE QUANDO*                  
000800*                            A TRANSACAO TRAZ UM NOVO  *                  
000810*                            CORP CODE DIFERENTE DO JA *                  
000820*                            CADASTRADO NO PARCEIRO --  *                 
000830*                            ANTES DISPARAVA SEMPRE QUE*                  
000840*                            O PERFIL ERA ACHADO PELO  *                  
000850*                            CORP CODE JA GRAVADO.      *                 
000860*===================================================*                     
000870*                                                                         
000880*====================================================                     
000890 ENVIRONMENT                               DIVISION.                      
000900*====================================================                     
000910 CONFIGURATION                             SECTION.                       
000920 SPECIAL-NAMES.                                                           
000930     C01 IS TOP-OF-FORM.                                                  
000940*                                                                         
000950 INPUT-OUTPUT                              SECTION.                       
000960 FILE-CONTROL.                                                            
000970     SELECT PARMCARD ASSIGN TO PARMCARD                                   
000980         FILE STATUS IS WRK-FS-PARMCARD.                                  
000990*                                                                         
001000     SELECT PTRTRAN ASSIGN TO PTRTRAN                                     
001010         FILE STATUS IS WRK-FS-PTRTRAN.                                   
001020*                                                                         
001030     SELECT PTRMSTI ASSIGN TO PTRMSTI                                     
001040         FILE STATUS IS WRK-FS-PTRMSTI.                                   
001050*                                                                         
001060     SELECT PRFMSTI ASSIGN TO PRFMSTI                                     
001070         FILE STATUS IS WRK-FS-PRFMSTI.                                   
001080*                                                                         
001090     SELECT PTRMSTO ASSIGN TO PTRMSTO                                     
001100         FILE STATUS IS WRK-FS-PTRMSTO.                                   
001110*                                                                         
001120     SELECT PTREVT ASSIGN TO PTREVT                                       
001130         FILE STATUS IS WRK-FS-PTREVT.                                    
001140*                                                                         
001150     SELECT PTRLST ASSIGN TO PTRLST                                       
001160         FILE STATUS IS WRK-FS-PTRLST.                                    
001170*                                                                         
001180*====================================================                     
001190 DATA                                      DIVISION.                      
001200*====================================================                     
001210*----------------------------------------------------                     
001220 FILE                                      SECTION.                       
001230*----------------------------------------------------                     
001240 FD  PARMCARD                                                             
001250     RECORDING MODE IS F                                                  
001260     BLOCK CONTAINS 0 RECORDS.                                            
001270 01  FD-PARMCARD.                                                         
001280     05  FD-PARM-RUN-DATE      PIC X(08).                                 
001290     05  FD-PARM-ANO           PIC X(04).                                 
001300     05  FILLER                PIC X(68).                                 
001310*                                                                         
001320 FD  PTRTRAN                                                              
001330     RECORDING MODE IS F                                                  
001340     BLOCK CONTAINS 0 RECORDS.                                            
001350 01  FD-PTRTRAN                PIC X(224).                                
001360*                                                                         
001370 FD  PTRMSTI                                                              
001380     RECORDING MODE IS F                                                  
001390     BLOCK CONTAINS 0 RECORDS.                                            
001400 01  FD-PTRMSTI                PIC X(224).                                
001410*                                                                         
001420 FD  PRFMSTI                                                              
001430     RECORDING MODE IS F                                                  
001440     BLOCK CONTAINS 0 RECORDS.                                            
001450 01  FD-PRFMSTI                PIC X(120).                                
001460*                                                                         
001470 FD  PTRMSTO                                                              
001480     RECORDING MODE IS F                                                  
001490     BLOCK CONTAINS 0 RECORDS.                                            
001500 01  FD-PTRMSTO                PIC X(224).                                
001510*                                                                         
001520 FD  PTREVT                                                               
001530     RECORDING MODE IS F                                                  
001540     BLOCK CONTAINS 0 RECORDS.                                            
001550 01  FD-PTREVT                 PIC X(95).                                 
001560*                                                                         
001570 FD  PTRLST                                                               
001580     RECORDING MODE IS F                                                  
001590     BLOCK CONTAINS 0 RECORDS.                                            
001600 01  FD-PTRLST                 PIC X(80).                                 
001610*                                                                         
001620*-----------------------------------------------------                    
001630 WORKING-STORAGE                           SECTION.                       
001640*-----------------------------------------------------                    
001650     COPY COBLIB-DRKGLOG.                                                 
001660     COPY COBLIB-DRKPTR.                                                  
001670     COPY COBLIB-DRKPRF.                                                  
001680*----------------------------------------------------                     
001690 77  WRK-FS-PARMCARD          PIC 9(02).                                  
001700 77  WRK-FS-PTRTRAN           PIC 9(02).                                  
001710 77  WRK-FS-PTRMSTI           PIC 9(02).                                  
001720 77  WRK-FS-PRFMSTI           PIC 9(02).                                  
001730 77  WRK-FS-PTRMSTO           PIC 9(02).                                  
001740 77  WRK-FS-PTREVT            PIC 9(02).                                  
001750 77  WRK-FS-PTRLST            PIC 9(02).                                  
001760*----------------------------------------------------                     
001770*  TABELA EM MEMORIA DO CADASTRO ATUAL DE PARCEIROS,                      
001780*  CARREGADA DE PTRMSTI E ATUALIZADA POR CADA                             
001790*  TRANSACAO ACEITA, ANTES DE SER REGRAVADA EM                            
001800*  PTRMSTO NO FECHAMENTO.                                                 
001810*----------------------------------------------------                     
001820 01  WRK-PTR-MESTRE.                                                      
001830     05  WRK-PTR-QTDE         PIC S9(06) COMP VALUE ZERO.                 
001840     05  WRK-PTR-ITEM OCCURS 1 TO 20000 TIMES                             
001850                 DEPENDING ON WRK-PTR-QTDE                                
001860                 INDEXED BY WRK-PTR-IDX.                                  
001870         10  WRK-PTR-REG      PIC X(224).                                 
001880*                                                                         
001890*----------------------------------------------------                     
001900*  VISAO DO ITEM DA TABELA COMO PARTNER-RECORD, PARA                      
001910*  TESTE E MANUTENCAO DOS CAMPOS INDIVIDUAIS                              
001920*----------------------------------------------------                     
001930 01  WRK-PTR-ITEM-DETALHE REDEFINES WRK-PTR-MESTRE.                       
001940     05  FILLER               PIC X(02).                                  
001950     05  WRK-PTR-DET OCCURS 1 TO 20000 TIMES                              
001960                 DEPENDING ON WRK-PTR-QTDE                                
001970                 INDEXED BY WRK-PTR-DET-IDX.                              
001980         10  WPD-ID               PIC X(36).                              
001990         10  WPD-MEMBER-ID        PIC X(20).                              
002000         10  WPD-COMPANY-NAME     PIC X(40).                              
002010         10  WPD-CORP-CODE        PIC X(08).                              
002020         10  WPD-STOCK-CODE       PIC X(06).                              
002030         10  WPD-CONTRACT-START   PIC X(08).                              
002040         10  WPD-CONTRACT-END     PIC X(08).                              
002050         10  WPD-INDUSTRY         PIC X(30).                              
002060         10  WPD-COUNTRY          PIC X(20).                              
002070         10  WPD-STATUS           PIC X(08).                              
002080             88  WPD-ATIVO             VALUE 'ACTIVE  '.                  
002090             88  WPD-INATIVO           VALUE 'INACTIVE'.                  
002100             88  WPD-PENDENTE          VALUE 'PENDING '.                  
002110         10  WPD-UPDATED-DATE     PIC X(08).                              
002120         10  FILLER               PIC X(32).                              
002130*                                                                         
002140*----------------------------------------------------                     
002150*  TABELA EM MEMORIA DO CADASTRO DE PERFIL, USADA                         
002160*  PARA O ENRIQUECIMENTO DE BOLSA/SETOR QUANDO A                          
002170*  TRANSACAO CHEGA COM ESSES CAMPOS EM BRANCO.                            
002180*----------------------------------------------------                     
002190 01  WRK-PRF-MESTRE.                                                      
002200     05  WRK-PRF-QTDE         PIC S9(05) COMP VALUE ZERO.                 
002210     05  WRK-PRF-ITEM OCCURS 1 TO 20000 TIMES                             
002220                 DEPENDING ON WRK-PRF-QTDE                                
002230                 INDEXED BY WRK-PRF-IDX.                                  
002240         10  WRK-PRF-CODE     PIC X(08).                                  
002250         10  WRK-PRF-STOCK    PIC X(06).                                  
002260         10  WRK-PRF-INDUSTRY PIC X(30).                                  
002270*                                                                         
002280*----------------------------------------------------                     
002290*  AREAS DE TRABALHO DO PROCESSAMENTO DA TRANSACAO                        
002300*----------------------------------------------------                     
002310 01  WRK-TRAN-AREA.                                                       
002320     05  WRK-TRAN-STATUS      PIC X(01) VALUE 'S'.                        
002330         88  WRK-TRAN-ACEITA        VALUE 'S'.                            
002340         88  WRK-TRAN-REJEITADA     VALUE 'N'.                            
002350     05  WRK-TRAN-ACHOU       PIC X(01) VALUE 'N'.                        
002360         88  WRK-TRAN-ID-ACHADO     VALUE 'S'.                            
002370         88  WRK-TRAN-ID-NAO-ACHADO VALUE 'N'.                            
002380     05  WRK-PRF-ACHOU        PIC X(01) VALUE 'N'.                        
002390         88  WRK-PRF-FOI-ACHADO     VALUE 'S'.                            
002400     05  FILLER               PIC X(08).                                  
002410*                                                                         
002420 01  WRK-CONTADORES.                                                      
002430     05  WRK-CNT-TRAN-LIDAS   PIC S9(07) COMP VALUE ZERO.                 
002440     05  WRK-CNT-CRIADAS      PIC S9(07) COMP VALUE ZERO.                 
002450     05  WRK-CNT-ALTERADAS    PIC S9(07) COMP VALUE ZERO.                 
002460     05  WRK-CNT-EXCLUIDAS    PIC S9(07) COMP VALUE ZERO.                 
002470     05  WRK-CNT-LISTADAS     PIC S9(07) COMP VALUE ZERO.                 
002480     05  WRK-CNT-REJEITADAS   PIC S9(07) COMP VALUE ZERO.                 
002490     05  WRK-CNT-MESTRE-FIM   PIC S9(07) COMP VALUE ZERO.                 
002500     05  FILLER               PIC X(10).                                  
002510*                                                                         
002520*----------------------------------------------------                     
002530*  NOME EM CAIXA ALTA PARA COMPARACAO SEM DIFERENCIAR                     
002540*  MAIUSCULAS/MINUSCULAS NA LISTAGEM POR TRECHO DO                        
002550*  NOME (PTR-TRAN-FILTRO-NOME).                                           
002560*----------------------------------------------------                     
002570 01  WRK-PTR-NOME-MAIUSCULO.                                              
002580     05  WRK-PTR-NOME-UPPER   PIC X(40).                                  
002590     05  WRK-PTR-FILTRO-UPPER PIC X(40).                                  
002600     05  FILLER               PIC X(04).                                  
002610*                                                                         
002620 01  WRK-BN-AREA.                                                         
002630     05  WRK-BN-POS-INICIAL   PIC S9(04) COMP.                            
002640     05  WRK-BN-TAM-FILTRO    PIC S9(04) COMP.                            
002650     05  WRK-BN-TAM-NOME      PIC S9(04) COMP VALUE 40.                   
002660     05  WRK-BN-ACHOU         PIC X(01) VALUE 'N'.                        
002670         88  WRK-BN-ACHOU-TRECHO   VALUE 'S'.                             
002680     05  FILLER               PIC X(08).                                  
002690*                                                                         
002700*====================================================                     
002710 PROCEDURE                                 DIVISION.                      
002720*====================================================                     
002730*-----------------------------------------------------                    
002740 0000-PRINCIPAL                             SECTION.                      
002750*-----------------------------------------------------                    
002760     PERFORM 1000-INICIALIZAR.                                            
002770     PERFORM 2000-PROCESSAR-TRANSACAO                                     
002780         UNTIL WRK-FS-PTRTRAN EQUAL 10.                                   
002790     PERFORM 3000-FINALIZAR.                                              
002800     STOP RUN.                                                            
002810*-----------------------------------------------------                    
002820 0000-99-FIM.                                  EXIT.                      
002830*-----------------------------------------------------                    
002840*                                                                         
002850*-----------------------------------------------------                    
002860 1000-INICIALIZAR                           SECTION.                      
002870*-----------------------------------------------------                    
002880     OPEN INPUT PARMCARD.                                                 
002890     READ PARMCARD INTO WRK-RUN-DATE-AREA.                                
002900     CLOSE PARMCARD.                                                      
002910     OPEN INPUT PTRMSTI.                                                  
002920     PERFORM 1100-CARREGAR-PARCEIRO                                       
002930         UNTIL WRK-FS-PTRMSTI EQUAL 10.                                   
002940     CLOSE PTRMSTI.                                                       
002950     OPEN INPUT PRFMSTI.                                                  
002960     PERFORM 1200-CARREGAR-PERFIL                                         
002970         UNTIL WRK-FS-PRFMSTI EQUAL 10.                                   
002980     CLOSE PRFMSTI.                                                       
002990     OPEN INPUT PTRTRAN.                                                  
003000     OPEN OUTPUT PTREVT.                                                  
003010     OPEN OUTPUT PTRLST.                                                  
003020     READ PTRTRAN INTO PTR-TRANSACAO                                      
003030         AT END MOVE 10 TO WRK-FS-PTRTRAN                                 
003040     END-READ.                                                            
003050*-----------------------------------------------------                    
003060 1000-99-FIM.                                  EXIT.                      
003070*-----------------------------------------------------                    
003080*                                                                         
003090*-----------------------------------------------------                    
003100 1100-CARREGAR-PARCEIRO                     SECTION.                      
003110*-----------------------------------------------------                    
003120     READ PTRMSTI INTO PARTNER-RECORD                                     
003130         AT END MOVE 10 TO WRK-FS-PTRMSTI                                 
003140     END-READ.                                                            
003150     IF WRK-FS-PTRMSTI NOT EQUAL 10                                       
003160        ADD 1 TO WRK-PTR-QTDE                                             
003170        MOVE PARTNER-RECORD TO WRK-PTR-REG(WRK-PTR-QTDE)                  
003180     END-IF.                                                              
003190*-----------------------------------------------------                    
003200 1100-99-FIM.                                  EXIT.                      
003210*-----------------------------------------------------                    
003220*                                                                         
003230*-----------------------------------------------------                    
003240 1200-CARREGAR-PERFIL                       SECTION.                      
003250*-----------------------------------------------------                    
003260     READ PRFMSTI INTO PROFILE-RECORD                                     
003270         AT END MOVE 10 TO WRK-FS-PRFMSTI                                 
003280     END-READ.                                                            
003290     IF WRK-FS-PRFMSTI NOT EQUAL 10                                       
003300        ADD 1 TO WRK-PRF-QTDE                                             
003310        MOVE PRF-CORP-CODE                                                
003320          TO WRK-PRF-CODE(WRK-PRF-QTDE)                                   
003330        MOVE PRF-STOCK-CODE                                               
003340          TO WRK-PRF-STOCK(WRK-PRF-QTDE)                                  
003350        MOVE PRF-INDUSTRY                                                 
003360          TO WRK-PRF-INDUSTRY(WRK-PRF-QTDE)                               
003370     END-IF.                                                              
003380*-----------------------------------------------------                    
003390 1200-99-FIM.                                  EXIT.                      
003400*-----------------------------------------------------                    
003410*                                                                         
003420*-----------------------------------------------------                    
003430 2000-PROCESSAR-TRANSACAO                    SECTION.                     
003440*-----------------------------------------------------                    
003450     ADD 1 TO WRK-CNT-TRAN-LIDAS.                                         
003460     MOVE 'S' TO WRK-TRAN-STATUS.                                         
003470     EVALUATE TRUE                                                        
003480         WHEN PTR-TRAN-CRIAR                                              
003490             PERFORM 2100-TRATAR-CRIACAO                                  
003500         WHEN PTR-TRAN-ALTERAR                                            
003510             PERFORM 2200-TRATAR-ALTERACAO                                
003520         WHEN PTR-TRAN-EXCLUIR                                            
003530             PERFORM 2300-TRATAR-EXCLUSAO                                 
003540         WHEN PTR-TRAN-LISTAR                                             
003550             PERFORM 2400-TRATAR-LISTAGEM                                 
003560         WHEN OTHER                                                       
003570             MOVE 'N' TO WRK-TRAN-STATUS                                  
003580     END-EVALUATE.                                                        
003590     IF WRK-TRAN-REJEITADA                                                
003600        ADD 1 TO WRK-CNT-REJEITADAS                                       
003610     END-IF.                                                              
003620     READ PTRTRAN INTO PTR-TRANSACAO                                      
003630         AT END MOVE 10 TO WRK-FS-PTRTRAN                                 
003640     END-READ.                                                            
003650*-----------------------------------------------------                    
003660 2000-99-FIM.                                  EXIT.                      
003670*-----------------------------------------------------                    
003680*                                                                         
003690*-----------------------------------------------------                    
003700 2100-TRATAR-CRIACAO                         SECTION.                     
003710*-----------------------------------------------------                    
003720     PERFORM 5000-LOCALIZAR-PARCEIRO-POR-ID.                              
003730     IF WRK-TRAN-ID-ACHADO                                                
003740        MOVE 'N' TO WRK-TRAN-STATUS                                       
003750     ELSE                                                                 
003760        PERFORM 5100-LOCALIZAR-PERFIL-POR-CORP                            
003770        ADD 1 TO WRK-PTR-QTDE                                             
003780        MOVE PTR-TRAN-ID                                                  
003790          TO WPD-ID(WRK-PTR-QTDE)                                         
003800        MOVE PTR-TRAN-MEMBER-ID                                           
003810          TO WPD-MEMBER-ID(WRK-PTR-QTDE)                                  
003820        MOVE PTR-TRAN-COMPANY-NAME                                        
003830          TO WPD-COMPANY-NAME(WRK-PTR-QTDE)                               
003840        MOVE PTR-TRAN-CORP-CODE                                           
003850          TO WPD-CORP-CODE(WRK-PTR-QTDE)                                  
003860        MOVE PTR-TRAN-CONTRACT-START                                      
003870          TO WPD-CONTRACT-START(WRK-PTR-QTDE)                             
003880        MOVE PTR-TRAN-CONTRACT-END                                        
003890          TO WPD-CONTRACT-END(WRK-PTR-QTDE)                               
003900        MOVE PTR-TRAN-COUNTRY                                             
003910          TO WPD-COUNTRY(WRK-PTR-QTDE)                                    
003920        MOVE 'ACTIVE  '                                                   
003930          TO WPD-STATUS(WRK-PTR-QTDE)                                     
003940        MOVE WRK-RUN-DATE                                                 
003950          TO WPD-UPDATED-DATE(WRK-PTR-QTDE)                               
003960        IF WRK-PRF-FOI-ACHADO                                             
003970           MOVE WRK-PRF-STOCK(WRK-PRF-IDX)                                
003980             TO WPD-STOCK-CODE(WRK-PTR-QTDE)                              
003990           MOVE WRK-PRF-CODE(WRK-PRF-IDX)                                 
004000             TO WPD-CORP-CODE(WRK-PTR-QTDE)                               
004010        ELSE                                                              
004020           MOVE PTR-TRAN-STOCK-CODE                                       
004030             TO WPD-STOCK-CODE(WRK-PTR-QTDE)                              
004040        END-IF                                                            
004050        IF PTR-TRAN-INDUSTRY EQUAL SPACES                                 
004060           AND WRK-PRF-FOI-ACHADO                                         
004070           MOVE WRK-PRF-INDUSTRY(WRK-PRF-IDX)                             
004080             TO WPD-INDUSTRY(WRK-PTR-QTDE)                                
004090        ELSE                                                              
004100           MOVE PTR-TRAN-INDUSTRY                                         
004110             TO WPD-INDUSTRY(WRK-PTR-QTDE)                                
004120        END-IF                                                            
004130        ADD 1 TO WRK-CNT-CRIADAS                                          
004140        PERFORM 6000-GRAVAR-EVENTO                                        
004150     END-IF.                                                              
004160*-----------------------------------------------------                    
004170 2100-99-FIM.                                  EXIT.                      
004180*-----------------------------------------------------                    
004190*                                                                         
004200*-----------------------------------------------------                    
004210 2200-TRATAR-ALTERACAO                       SECTION.                     
004220*-----------------------------------------------------                    
004230     PERFORM 5000-LOCALIZAR-PARCEIRO-POR-ID.                              
004240     IF WRK-TRAN-ID-NAO-ACHADO                                            
004250        MOVE 'N' TO WRK-TRAN-STATUS                                       
004260     ELSE                                                                 
004270        IF WPD-INATIVO(WRK-PTR-IDX)                                       
004280           MOVE 'N' TO WRK-TRAN-STATUS                                    
004290        ELSE                                                              
004300           IF PTR-TRAN-CORP-CODE NOT EQUAL SPACES                         
004310              AND PTR-TRAN-CORP-CODE                                      
004320                      NOT EQUAL WPD-CORP-CODE(WRK-PTR-IDX)                
004330              PERFORM 5100-LOCALIZAR-PERFIL-POR-CORP                      
004340           ELSE                                                           
004350              MOVE 'N' TO WRK-PRF-ACHOU                                   
004360           END-IF                                                         
004370           IF PTR-TRAN-COMPANY-NAME NOT EQUAL SPACES                      
004380              MOVE PTR-TRAN-COMPANY-NAME                                  
004390                TO WPD-COMPANY-NAME(WRK-PTR-IDX)                          
004400           END-IF                                                         
004410           IF PTR-TRAN-CORP-CODE NOT EQUAL SPACES                         
004420              MOVE PTR-TRAN-CORP-CODE                                     
004430                TO WPD-CORP-CODE(WRK-PTR-IDX)                             
004440           END-IF                                                         
004450           IF PTR-TRAN-CONTRACT-START NOT EQUAL SPACES                    
004460              MOVE PTR-TRAN-CONTRACT-START                                
004470                TO WPD-CONTRACT-START(WRK-PTR-IDX)                        
004480           END-IF                                                         
004490           IF PTR-TRAN-CONTRACT-END NOT EQUAL SPACES                      
004500              MOVE PTR-TRAN-CONTRACT-END                                  
004510                TO WPD-CONTRACT-END(WRK-PTR-IDX)                          
004520           END-IF                                                         
004530           IF PTR-TRAN-COUNTRY NOT EQUAL SPACES                           
004540              MOVE PTR-TRAN-COUNTRY                                       
004550                TO WPD-COUNTRY(WRK-PTR-IDX)                               
004560           END-IF                                                         
004570           IF PTR-TRAN-STOCK-CODE NOT EQUAL SPACES                        
004580              MOVE PTR-TRAN-STOCK-CODE                                    
004590                TO WPD-STOCK-CODE(WRK-PTR-IDX)                            
004600           END-IF                                                         
004610           IF PTR-TRAN-INDUSTRY NOT EQUAL SPACES                          
004620              MOVE PTR-TRAN-INDUSTRY                                      
004630                TO WPD-INDUSTRY(WRK-PTR-IDX)                              
004640           ELSE                                                           
004650              IF WRK-PRF-FOI-ACHADO                                       
004660                 MOVE WRK-PRF-INDUSTRY(WRK-PRF-IDX)                       
004670                   TO WPD-INDUSTRY(WRK-PTR-IDX)                           
004680              END-IF                                                      
004690           END-IF                                                         
004700           IF WRK-PRF-FOI-ACHADO                                          
004710              MOVE WRK-PRF-CODE(WRK-PRF-IDX)                              
004720                TO WPD-CORP-CODE(WRK-PTR-IDX)                             
004730              MOVE WRK-PRF-STOCK(WRK-PRF-IDX)                             
004740                TO WPD-STOCK-CODE(WRK-PTR-IDX)                            
004750           END-IF                                                         
004760           MOVE WRK-RUN-DATE                                              
004770             TO WPD-UPDATED-DATE(WRK-PTR-IDX)                             
004780           ADD 1 TO WRK-CNT-ALTERADAS                                     
004790           PERFORM 6000-GRAVAR-EVENTO                                     
004800        END-IF                                                            
004810     END-IF.                                                              
004820*-----------------------------------------------------                    
004830 2200-99-FIM.                                  EXIT.                      
004840*-----------------------------------------------------                    
004850*                                                                         
004860*-----------------------------------------------------                    
004870 2300-TRATAR-EXCLUSAO                        SECTION.                     
004880*-----------------------------------------------------                    
004890     PERFORM 5000-LOCALIZAR-PARCEIRO-POR-ID.                              
004900     IF WRK-TRAN-ID-NAO-ACHADO                                            
004910        MOVE 'N' TO WRK-TRAN-STATUS                                       
004920     ELSE                                                                 
004930        IF WPD-INATIVO(WRK-PTR-IDX)                                       
004940           MOVE 'N' TO WRK-TRAN-STATUS                                    
004950        ELSE                                                              
004960           MOVE 'INACTIVE'                                                
004970             TO WPD-STATUS(WRK-PTR-IDX)                                   
004980           MOVE WRK-RUN-DATE                                              
004990             TO WPD-CONTRACT-END(WRK-PTR-IDX)                             
005000           MOVE WRK-RUN-DATE                                              
005010             TO WPD-UPDATED-DATE(WRK-PTR-IDX)                             
005020           ADD 1 TO WRK-CNT-EXCLUIDAS                                     
005030           PERFORM 6000-GRAVAR-EVENTO                                     
005040        END-IF                                                            
005050     END-IF.                                                              
005060*-----------------------------------------------------                    
005070 2300-99-FIM.                                  EXIT.                      
005080*-----------------------------------------------------                    
005090*                                                                         
005100*-----------------------------------------------------                    
005110 2400-TRATAR-LISTAGEM                        SECTION.                     
005120*-----------------------------------------------------                    
005130     MOVE PTR-TRAN-FILTRO-NOME TO WRK-PTR-FILTRO-UPPER.                   
005140     INSPECT WRK-PTR-FILTRO-UPPER                                         
005150         CONVERTING                                                       
005160         'abcdefghijklmnopqrstuvwxyz'                                     
005170         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
005180     PERFORM 2410-CALC-TAMANHO-FILTRO.                                    
005190     SET WRK-PTR-DET-IDX TO 1.                                            
005200     PERFORM 2450-TESTAR-NOME-LISTAGEM                                    
005210         VARYING WRK-PTR-DET-IDX FROM 1 BY 1                              
005220         UNTIL WRK-PTR-DET-IDX GREATER WRK-PTR-QTDE.                      
005230*-----------------------------------------------------                    
005240 2400-99-FIM.                                  EXIT.                      
005250*-----------------------------------------------------                    
005260*                                                                         
005270*-----------------------------------------------------                    
005280 2410-CALC-TAMANHO-FILTRO                    SECTION.                     
005290*-----------------------------------------------------                    
005300     MOVE 40 TO WRK-BN-TAM-FILTRO.                                        
005310     PERFORM 2420-ENCOLHER-TAMANHO-FILTRO                                 
005320         UNTIL WRK-BN-TAM-FILTRO EQUAL ZERO                               
005330         OR WRK-PTR-FILTRO-UPPER(WRK-BN-TAM-FILTRO:1)                     
005340                 NOT EQUAL SPACE.                                         
005350*-----------------------------------------------------                    
005360 2410-99-FIM.                                  EXIT.                      
005370*-----------------------------------------------------                    
005380*                                                                         
005390*-----------------------------------------------------                    
005400 2420-ENCOLHER-TAMANHO-FILTRO                SECTION.                     
005410*-----------------------------------------------------                    
005420     SUBTRACT 1 FROM WRK-BN-TAM-FILTRO.                                   
005430*-----------------------------------------------------                    
005440 2420-99-FIM.                                  EXIT.                      
005450*-----------------------------------------------------                    
005460*                                                                         
005470*-----------------------------------------------------                    
005480 2450-TESTAR-NOME-LISTAGEM                   SECTION.                     
005490*-----------------------------------------------------                    
005500     MOVE 'S' TO WRK-BN-ACHOU.                                            
005510     IF WRK-BN-TAM-FILTRO GREATER ZERO                                    
005520        MOVE 'N' TO WRK-BN-ACHOU                                          
005530        MOVE WPD-COMPANY-NAME(WRK-PTR-DET-IDX)                            
005540          TO WRK-PTR-NOME-UPPER                                           
005550        INSPECT WRK-PTR-NOME-UPPER                                        
005560            CONVERTING                                                    
005570            'abcdefghijklmnopqrstuvwxyz'                                  
005580            TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                               
005590        MOVE 1 TO WRK-BN-POS-INICIAL                                      
005600        PERFORM 2460-TESTAR-POSICAO-NOME                                  
005610            VARYING WRK-BN-POS-INICIAL FROM 1 BY 1                        
005620            UNTIL WRK-BN-POS-INICIAL GREATER                              
005630                    WRK-BN-TAM-NOME                                       
005640            OR (WRK-BN-POS-INICIAL + WRK-BN-TAM-FILTRO - 1)               
005650                    GREATER WRK-BN-TAM-NOME                               
005660            OR WRK-BN-ACHOU-TRECHO                                        
005670     END-IF.                                                              
005680     IF WRK-BN-ACHOU-TRECHO                                               
005690             AND WPD-ATIVO(WRK-PTR-DET-IDX)                               
005700        ADD 1 TO WRK-CNT-LISTADAS                                         
005710        MOVE SPACES TO FD-PTRLST                                          
005720        MOVE WPD-ID(WRK-PTR-DET-IDX)                                      
005730          TO FD-PTRLST(1:36)                                              
005740        MOVE WPD-COMPANY-NAME(WRK-PTR-DET-IDX)                            
005750          TO FD-PTRLST(37:40)                                             
005760        MOVE WPD-STATUS(WRK-PTR-DET-IDX)                                  
005770          TO FD-PTRLST(77:8)                                              
005780        WRITE FD-PTRLST                                                   
005790     END-IF.                                                              
005800*-----------------------------------------------------                    
005810 2450-99-FIM.                                  EXIT.                      
005820*-----------------------------------------------------                    
005830*                                                                         
005840*-----------------------------------------------------                    
005850 2460-TESTAR-POSICAO-NOME                    SECTION.                     
005860*-----------------------------------------------------                    
005870     IF WRK-PTR-NOME-UPPER                                                
005880             (WRK-BN-POS-INICIAL:WRK-BN-TAM-FILTRO)                       
005890             EQUAL                                                        
005900             WRK-PTR-FILTRO-UPPER(1:WRK-BN-TAM-FILTRO)                    
005910        MOVE 'S' TO WRK-BN-ACHOU                                          
005920     END-IF.                                                              
005930*-----------------------------------------------------                    
005940 2460-99-FIM.                                  EXIT.                      
005950*-----------------------------------------------------                    
005960*                                                                         
005970*-----------------------------------------------------                    
005980 3000-FINALIZAR                              SECTION.                     
005990*-----------------------------------------------------                    
006000     OPEN OUTPUT PTRMSTO.                                                 
006010     PERFORM 3100-GRAVAR-ITEM-MESTRE                                      
006020         VARYING WRK-PTR-IDX FROM 1 BY 1                                  
006030         UNTIL WRK-PTR-IDX GREATER WRK-PTR-QTDE.                          
006040     CLOSE PTRMSTO.                                                       
006050     CLOSE PTRTRAN.                                                       
006060     CLOSE PTREVT.                                                        
006070     CLOSE PTRLST.                                                        
006080     DISPLAY 'DRK4010 - TRANSACOES LIDAS...: '                            
006090             WRK-CNT-TRAN-LIDAS.                                          
006100     DISPLAY 'DRK4010 - CRIADAS............: '                            
006110             WRK-CNT-CRIADAS.                                             
006120     DISPLAY 'DRK4010 - ALTERADAS...........: '                           
006130             WRK-CNT-ALTERADAS.                                           
006140     DISPLAY 'DRK4010 - EXCLUIDAS (SOFT)....: '                           
006150             WRK-CNT-EXCLUIDAS.                                           
006160     DISPLAY 'DRK4010 - LISTADAS............: '                           
006170             WRK-CNT-LISTADAS.                                            
006180     DISPLAY 'DRK4010 - REJEITADAS..........: '                           
006190             WRK-CNT-REJEITADAS.                                          
006200     DISPLAY 'DRK4010 - MESTRE FINAL........: '                           
006210             WRK-CNT-MESTRE-FIM.                                          
006220*-----------------------------------------------------                    
006230 3000-99-FIM.                                  EXIT.                      
006240*-----------------------------------------------------                    
006250*                                                                         
006260*-----------------------------------------------------                    
006270 3100-GRAVAR-ITEM-MESTRE                     SECTION.                     
006280*-----------------------------------------------------                    
006290     WRITE FD-PTRMSTO FROM WRK-PTR-REG(WRK-PTR-IDX).                      
006300     ADD 1 TO WRK-CNT-MESTRE-FIM.                                         
006310*-----------------------------------------------------                    
006320 3100-99-FIM.                                  EXIT.                      
006330*-----------------------------------------------------                    
006340*                                                                         
006350*-----------------------------------------------------                    
006360 5000-LOCALIZAR-PARCEIRO-POR-ID              SECTION.                     
006370*-----------------------------------------------------                    
006380     MOVE 'N' TO WRK-TRAN-ACHOU.                                          
006390     SET WRK-PTR-IDX TO 1.                                                
006400     PERFORM 5050-TESTAR-ID-ITEM                                          
006410         VARYING WRK-PTR-IDX FROM 1 BY 1                                  
006420         UNTIL WRK-PTR-IDX GREATER WRK-PTR-QTDE                           
006430         OR WRK-TRAN-ID-ACHADO.                                           
006440*-----------------------------------------------------                    
006450 5000-99-FIM.                                  EXIT.                      
006460*-----------------------------------------------------                    
006470*                                                                         
006480*-----------------------------------------------------                    
006490 5050-TESTAR-ID-ITEM                         SECTION.                     
006500*-----------------------------------------------------                    
006510     IF WPD-ID(WRK-PTR-IDX) EQUAL PTR-TRAN-ID                             
006520        MOVE 'S' TO WRK-TRAN-ACHOU                                        
006530     END-IF.                                                              
006540*-----------------------------------------------------                    
006550 5050-99-FIM.                                  EXIT.                      
006560*-----------------------------------------------------                    
006570*                                                                         
006580*-----------------------------------------------------                    
006590 5100-LOCALIZAR-PERFIL-POR-CORP               SECTION.                    
006600*-----------------------------------------------------                    
006610     MOVE 'N' TO WRK-PRF-ACHOU.                                           
006620     SET WRK-PRF-IDX TO 1.                                                
006630     PERFORM 5150-TESTAR-PERFIL-ITEM                                      
006640         VARYING WRK-PRF-IDX FROM 1 BY 1                                  
006650         UNTIL WRK-PRF-IDX GREATER WRK-PRF-QTDE                           
006660         OR WRK-PRF-FOI-ACHADO.                                           
006670*-----------------------------------------------------                    
006680 5100-99-FIM.                                  EXIT.                      
006690*-----------------------------------------------------                    
006700*                                                                         
006710*-----------------------------------------------------                    
006720 5150-TESTAR-PERFIL-ITEM                      SECTION.                    
006730*-----------------------------------------------------                    
006740     IF WRK-PRF-CODE(WRK-PRF-IDX)                                         
006750             EQUAL PTR-TRAN-CORP-CODE                                     
006760        MOVE 'S' TO WRK-PRF-ACHOU                                         
006770     END-IF.                                                              
006780*-----------------------------------------------------                    
006790 5150-99-FIM.                                  EXIT.                      
006800*-----------------------------------------------------                    
006810*                                                                         
006820*-----------------------------------------------------                    
006830 6000-GRAVAR-EVENTO                           SECTION.                    
006840*-----------------------------------------------------                    
006850     MOVE SPACES TO PTR-EVENTO.                                           
006860     MOVE PTR-TRAN-ACAO TO PTR-EVT-ACAO.                                  
006870     IF PTR-TRAN-CRIAR                                                    
006880        MOVE WPD-ID(WRK-PTR-QTDE)  TO PTR-EVT-ID                          
006890        MOVE WPD-COMPANY-NAME(WRK-PTR-QTDE)                               
006900          TO PTR-EVT-COMPANY-NAME                                         
006910     ELSE                                                                 
006920        MOVE WPD-ID(WRK-PTR-IDX)   TO PTR-EVT-ID                          
006930        MOVE WPD-COMPANY-NAME(WRK-PTR-IDX)                                
006940          TO PTR-EVT-COMPANY-NAME                                         
006950     END-IF.                                                              
006960     MOVE WRK-RUN-DATE TO PTR-EVT-DATA.                                   
006970     WRITE FD-PTREVT FROM PTR-EVENTO.                                     
006980*-----------------------------------------------------                    
006990 6000-99-FIM.                                  EXIT.                      
007000*-----------------------------------------------------                    
007010*                                                                         
007020*-----------------------------------------------------                    
007030 9000-ERRO                                    SECTION.                    
007040*-----------------------------------------------------                    
007050     ADD 1 TO WRK-QTDE-ERROS.                                             
007060     CALL 'GRAVALOG' USING WRK-DADOS.                                     
007070     DISPLAY 'DRK4010 - ERRO FATAL - ' WRK-MENSAGEM.                      
007080     MOVE 16 TO RETURN-CODE.                                              
007090     STOP RUN.                                                            
007100*-----------------------------------------------------                    
007110 9000-99-FIM.                                  EXIT.                      
007120*-----------------------------------------------------                    
