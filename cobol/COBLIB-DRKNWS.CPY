000010*====================================================                     
000020*  COPYBOOK : DRKNWS                                                      
000030*  AUTOR    : VICTOR LEAL                                                 
000040*  EMPRESA  : FOURSYS                                                     
000050*  OBJETIVO : LAYOUT DA SOLICITACAO DE MONITORAMENTO                      
000060*             DE NOTICIAS, GERADA PELO DRK4030 A                          
000070*             PARTIR DOS NOMES UNICOS DE PARCEIROS                        
000080*             ATIVOS, PARA CONSUMO PELO SISTEMA DE                        
000090*             ANALISE DE NOTICIAS (FORA DE ESCOPO).                       
000100*----------------------------------------------------                     
000110*  ARQUIVOS/PROGRAMAS QUE USAM ESTE LAYOUT:                               
000120*  ARQUIVO              I/O   PROGRAMA                                    
000130*  NWSOUT                 O    DRK4030                                    
000140*====================================================                     
000150*  HISTORICO DE ALTERACOES                                                
000160*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
000170*  11/04/99 RSF    CH00898   VERSAO INICIAL, A PEDIDO                     
000180*                            DA AREA DE COMPLIANCE.                       
000190*  30/10/00 MHT    CH00931   INCLUIDO O PERIODO DE                        
000200*                            BUSCA (DIARIO X SEMANAL).                    
000210*  09/09/02 RSF    CH00970   INCLUIDA A VISAO DE                          
000220*                            DEDUPLICACAO EM MEMORIA.                     
000230*====================================================                     
000240*                                                                         
000250*----------------------------------------------------                     
000260*  REGISTRO DE SOLICITACAO DE MONITORAMENTO                               
000270*----------------------------------------------------                     
000280 01  NEWS-REQUEST-RECORD.                                                 
000290     05  NWS-KEYWORD             PIC X(40).                               
000300     05  NWS-PARTNER-ID          PIC X(36).                               
000310     05  NWS-CORP-CODE           PIC X(08).                               
000320     05  NWS-PERIODS             PIC X(10).                               
000330     05  FILLER                  PIC X(10).                               
000340*                                                                         
000350*----------------------------------------------------                     
000360*  VISAO ALTERNATIVA -- SEPARACAO DOS DOIS PERIODOS                       
000370*  DE BUSCA (EX.: '1D,1W' OU '1W,1M')                                     
000380*----------------------------------------------------                     
000390 01  NWS-PERIODO-QUEBRA REDEFINES NEWS-REQUEST-RECORD.                    
000400     05  FILLER                  PIC X(84).                               
000410     05  NWS-PERIODO-CURTO       PIC X(02).                               
000420     05  FILLER                  PIC X(01).                               
000430     05  NWS-PERIODO-LONGO       PIC X(02).                               
000440     05  FILLER                  PIC X(15).                               
000450*                                                                         
000460*----------------------------------------------------                     
000470*  TABELA EM MEMORIA DOS NOMES JA EMITIDOS, USADA                         
000480*  PELO DRK4030 PARA GARANTIR A DEDUPLICACAO (O                           
000490*  PRIMEIRO PARCEIRO ATIVO COM O NOME E O                                 
000500*  "REPRESENTANTE" DO NOME).                                              
000510*----------------------------------------------------                     
000520 01  NWS-NOMES-TABELA.                                                    
000530     05  NWS-NOMES-QTDE          PIC S9(04) COMP VALUE ZERO.              
000540     05  NWS-NOMES-ITEM OCCURS 1 TO 20000 TIMES                           
000550                 DEPENDING ON NWS-NOMES-QTDE                              
000560                 INDEXED BY NWS-NOMES-IDX.                                
000570         10  NWS-NOME-JA-EMITIDO PIC X(40).                               
