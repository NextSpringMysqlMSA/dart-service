000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID.    DRK3010.                                                  
000050 AUTHOR.        VICTOR LEAL.                                              
000060 INSTALLATION.  FOURSYS.                                                  
000070 DATE-WRITTEN.  11/06/87.                                                 
000080 DATE-COMPILED.                                                           
000090 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.                       
000100*===================================================*                     
000110*  OBJETIVO: RECARGA COMPLETA DO CADASTRO MESTRE DE  *                    
000120*            CODIGOS DE EMPRESA (CORP) A PARTIR DO   *                    
000130*            FEED DIARIO DA DART (CORPFEED), COM     *                    
000140*            VALIDACAO LINHA A LINHA E RECRAVACAO EM *                    
000150*            ORDEM ASCENDENTE DE CODIGO.             *                    
000160*---------------------------------------------------*                     
000170*  ARQUIVOS:                                         *                    
000180*  DDNAME             I/O           INCLUDE/BOOK     *                    
000190*  PARMCARD            I             ---------       *                    
000200*  CORPFEED            I             COBLIB-DRKCORP  *                    
000210*  CORPMSTI            I             COBLIB-DRKCORP  *                    
000220*  CORPWORK             O            COBLIB-DRKCORP  *                    
000230*  CORPSRT (SD)                      COBLIB-DRKCORP  *                    
000240*  CORPMSTO            O             COBLIB-DRKCORP  *                    
000250*===================================================*                     
000260*  HISTORICO DE ALTERACOES                          *                     
000270*  DATA     AUTOR  CHAMADO   DESCRICAO               *                    
000280*  11/06/87 VL     -------   VERSAO INICIAL.          *                   
000290*  25/04/91 VL     CH00234   INCLUIDO O CONTROLE DE   *                   
000300*                            CARGA JA REALIZADA NO    *                   
000310*                            DIA (CORPCTL/CORPCTO).   *                   
000320*  30/01/95 RSF    CH00470   INCLUIDA A VALIDACAO DE  *                   
000330*                            STATUS DO CABECALHO E AS *                   
000340*                            TRAVAS DE FEED VAZIO OU  *                   
000350*                            TOTALMENTE REJEITADO.    *                   
000360*  11/12/98 MHT    CH00879   REVISAO Y2K DE CORPCTL/  *                   
000370*                            CORPCTO -- DATA DA ULTIMA*                   
000380*                            CARGA JA GRAVADA COM     *                   
000390*                            SECULO (X(8) AAAAMMDD),  *                   
000400*                            NADA A ALTERAR NO LAYOUT.*                   
000410*  19/07/02 RSF    CH00980   PASSA A GRAVAR O MESTRE  *                   
000420*                            EM ORDEM ASCENDENTE DE   *                   
000430*                            CODIGO, VIA SORT, NO     *                   
000440*                            LUGAR DA ORDEM DE CHEGADA*                   
000450*                            DO FEED.                 *                   
000460*  28/03/03 RSF    CH01111   RETIRADO O CONTROLE DE   *                   
000470*                            CARGA JA REALIZADA VIA   *                   
000480*                            DATA (CORPCTL/CORPCTO) -- *                  
000490*                            UMA RECARGA DO MESMO DIA  *                  
000500*                            SOBRE UM MESTRE NAO       *                  
000510*                            LIMPO NAO ERA BARRADA.    *                  
000520*                            A TRAVA PASSA A LER O     *                  
000530*                            PROPRIO CORPMSTI: SE JA   *                  
000540*                            HOUVER QUALQUER REGISTRO  *                  
000550*                            NO MESTRE, A CARGA E      *                  
000560*                            REJEITADA E O TOTAL DE    *                  
000570*                            REGISTROS JA EXISTENTES E *                  
000580*                            INFORMADO.                *                  
000590*===================================================*                     
000600*                                                                         
000610*====================================================                     
000620 ENVIRONMENT                               DIVISION.                      
000630*====================================================                     
000640 CONFIGURATION                             SECTION.                       
000650 SPECIAL-NAMES.                                                           
000660     C01 IS TOP-OF-FORM.                                                  
000670*                                                                         
000680 INPUT-OUTPUT                              SECTION.                       
000690 FILE-CONTROL.                                                            
000700     SELECT PARMCARD ASSIGN TO PARMCARD                                   
000710         FILE STATUS IS WRK-FS-PARMCARD.                                  
000720*                                                                         
000730     SELECT CORPFEED ASSIGN TO CORPFEED                                   
000740         FILE STATUS IS WRK-FS-CORPFEED.                                  
000750*                                                                         
000760     SELECT CORPMSTI ASSIGN TO CORPMSTI                                   
000770         FILE STATUS IS WRK-FS-CORPMSTI.                                  
000780*                                                                         
000790     SELECT CORPMSTO ASSIGN TO CORPMSTO                                   
000800         FILE STATUS IS WRK-FS-CORPMSTO.                                  
000810*                                                                         
000820     SELECT CORPWORK ASSIGN TO CORPWORK                                   
000830         FILE STATUS IS WRK-FS-CORPWORK.                                  
000840*                                                                         
000850     SELECT CORPSRT ASSIGN TO CORPSRT.                                    
000860*                                                                         
000870*====================================================                     
000880 DATA                                      DIVISION.                      
000890*====================================================                     
000900*----------------------------------------------------                     
000910 FILE                                      SECTION.                       
000920*----------------------------------------------------                     
000930 FD  PARMCARD                                                             
000940     RECORDING MODE IS F                                                  
000950     BLOCK CONTAINS 0 RECORDS.                                            
000960 01  FD-PARMCARD.                                                         
000970     05  FD-PARM-RUN-DATE      PIC X(08).                                 
000980     05  FD-PARM-ANO           PIC X(04).                                 
000990     05  FILLER                PIC X(68).                                 
001000*                                                                         
001010 FD  CORPFEED                                                             
001020     RECORDING MODE IS F                                                  
001030     BLOCK CONTAINS 0 RECORDS.                                            
001040 01  FD-CORPFEED              PIC X(78).                                  
001050*                                                                         
001060 FD  CORPMSTI                                                             
001070     RECORDING MODE IS F                                                  
001080     BLOCK CONTAINS 0 RECORDS.                                            
001090 01  FD-CORPMSTI              PIC X(64).                                  
001100*                                                                         
001110 FD  CORPMSTO                                                             
001120     RECORDING MODE IS F                                                  
001130     BLOCK CONTAINS 0 RECORDS.                                            
001140 01  FD-CORPMSTO              PIC X(64).                                  
001150*                                                                         
001160 FD  CORPWORK                                                             
001170     RECORDING MODE IS F                                                  
001180     BLOCK CONTAINS 0 RECORDS.                                            
001190 01  FD-CORPWORK              PIC X(64).                                  
001200*                                                                         
001210 SD  CORPSRT.                                                             
001220 01  SD-CORPSRT               PIC X(64).                                  
001230*                                                                         
001240*-----------------------------------------------------                    
001250 WORKING-STORAGE                           SECTION.                       
001260*-----------------------------------------------------                    
001270     COPY COBLIB-DRKGLOG.                                                 
001280     COPY COBLIB-DRKCORP.                                                 
001290*----------------------------------------------------                     
001300 77  WRK-FS-PARMCARD          PIC 9(02).                                  
001310 77  WRK-FS-CORPFEED          PIC 9(02).                                  
001320 77  WRK-FS-CORPMSTI          PIC 9(02).                                  
001330 77  WRK-FS-CORPMSTO          PIC 9(02).                                  
001340 77  WRK-FS-CORPWORK          PIC 9(02).                                  
001350*----------------------------------------------------                     
001360*  FLAG MESTRE DE CONTROLE DE PROSSEGUIMENTO DA CARGA                     
001370*----------------------------------------------------                     
001380 01  WRK-CARGA-STATUS         PIC X(01) VALUE 'S'.                        
001390     88  WRK-CARGA-PROSSEGUE        VALUE 'S'.                            
001400     88  WRK-CARGA-REJEITADA        VALUE 'N'.                            
001410*----------------------------------------------------                     
001420*  CONTADORES DA CARGA                                                    
001430*----------------------------------------------------                     
001440 01  WRK-CONTADORES.                                                      
001450     05  WRK-CNT-LIDOS        PIC S9(07) COMP VALUE ZERO.                 
001460     05  WRK-CNT-ACEITOS      PIC S9(07) COMP VALUE ZERO.                 
001470     05  WRK-CNT-REJEITADOS   PIC S9(07) COMP VALUE ZERO.                 
001480     05  WRK-CNT-MESTRE-SAIDA PIC S9(07) COMP VALUE ZERO.                 
001490     05  WRK-CNT-MESTRE-ATUAL PIC S9(07) COMP VALUE ZERO.                 
001500     05  FILLER               PIC X(10).                                  
001510*                                                                         
001520*====================================================                     
001530 PROCEDURE                                 DIVISION.                      
001540*====================================================                     
001550*-----------------------------------------------------                    
001560 0000-PRINCIPAL                             SECTION.                      
001570*-----------------------------------------------------                    
001580     PERFORM 1000-INICIALIZAR.                                            
001590     IF WRK-CARGA-PROSSEGUE                                               
001600        PERFORM 2000-CARREGAR-E-VALIDAR-FEED                              
001610     END-IF.                                                              
001620     IF WRK-CARGA-PROSSEGUE                                               
001630        PERFORM 2500-ORDENAR-E-GRAVAR-MESTRE                              
001640     ELSE                                                                 
001650        PERFORM 2700-MANTER-MESTRE-ATUAL                                  
001660     END-IF.                                                              
001670     PERFORM 3000-FINALIZAR.                                              
001680     STOP RUN.                                                            
001690*-----------------------------------------------------                    
001700 0000-99-FIM.                                  EXIT.                      
001710*-----------------------------------------------------                    
001720*                                                                         
001730*-----------------------------------------------------                    
001740 1000-INICIALIZAR                           SECTION.                      
001750*-----------------------------------------------------                    
001760     MOVE 'S' TO WRK-CARGA-STATUS.                                        
001770     OPEN INPUT PARMCARD.                                                 
001780     READ PARMCARD INTO WRK-RUN-DATE-AREA.                                
001790     CLOSE PARMCARD.                                                      
001800     MOVE ZERO TO WRK-CNT-MESTRE-ATUAL.                                   
001810     OPEN INPUT CORPMSTI.                                                 
001820     PERFORM 1050-CONTAR-MESTRE-ATUAL                                     
001830         UNTIL WRK-FS-CORPMSTI EQUAL 10.                                  
001840     CLOSE CORPMSTI.                                                      
001850     IF WRK-CNT-MESTRE-ATUAL GREATER ZERO                                 
001860        MOVE 'N' TO WRK-CARGA-STATUS                                      
001870        MOVE 'DRK3010' TO WRK-PROGRAMA                                    
001880        MOVE 'CTL '    TO WRK-SECAO                                       
001890        MOVE 'CADASTRO JA CARREGADO, N REGISTROS'                         
001900             TO WRK-MENSAGEM                                              
001910     END-IF.                                                              
001920     IF WRK-CARGA-PROSSEGUE                                               
001930        OPEN INPUT CORPFEED                                               
001940        READ CORPFEED INTO CORP-FEED-HEADER                               
001950            AT END MOVE 10 TO WRK-FS-CORPFEED                             
001960        END-READ                                                          
001970        IF WRK-FS-CORPFEED EQUAL 10 OR                                    
001980           NOT CORP-FEED-STATUS-OK                                        
001990           MOVE 'N' TO WRK-CARGA-STATUS                                   
002000           MOVE 'DRK3010' TO WRK-PROGRAMA                                 
002010           MOVE 'FEED'    TO WRK-SECAO                                    
002020           MOVE 'CABECALHO DO FEED AUSENTE OU COM ERRO'                   
002030                TO WRK-MENSAGEM                                           
002040        END-IF                                                            
002050     END-IF.                                                              
002060*-----------------------------------------------------                    
002070 1000-99-FIM.                                  EXIT.                      
002080*-----------------------------------------------------                    
002090*                                                                         
002100*-----------------------------------------------------                    
002110 1050-CONTAR-MESTRE-ATUAL                     SECTION.                    
002120*-----------------------------------------------------                    
002130     READ CORPMSTI                                                        
002140         AT END MOVE 10 TO WRK-FS-CORPMSTI                                
002150     END-READ.                                                            
002160     IF WRK-FS-CORPMSTI NOT EQUAL 10                                      
002170        ADD 1 TO WRK-CNT-MESTRE-ATUAL                                     
002180     END-IF.                                                              
002190*-----------------------------------------------------                    
002200 1050-99-FIM.                                  EXIT.                      
002210*-----------------------------------------------------                    
002220*                                                                         
002230*-----------------------------------------------------                    
002240 2000-CARREGAR-E-VALIDAR-FEED                SECTION.                     
002250*-----------------------------------------------------                    
002260     OPEN OUTPUT CORPWORK.                                                
002270     PERFORM 2100-LER-E-VALIDAR-DETALHE                                   
002280         UNTIL WRK-FS-CORPFEED EQUAL 10.                                  
002290     CLOSE CORPFEED.                                                      
002300     CLOSE CORPWORK.                                                      
002310     IF WRK-CNT-LIDOS EQUAL ZERO                                          
002320        MOVE 'N' TO WRK-CARGA-STATUS                                      
002330        MOVE 'DRK3010' TO WRK-PROGRAMA                                    
002340        MOVE 'FEED'    TO WRK-SECAO                                       
002350        MOVE 'FEED DE CADASTRO SEM NENHUM DETALHE'                        
002360             TO WRK-MENSAGEM                                              
002370     END-IF.                                                              
002380     IF WRK-CARGA-PROSSEGUE                                               
002390        AND WRK-CNT-ACEITOS EQUAL ZERO                                    
002400        MOVE 'N' TO WRK-CARGA-STATUS                                      
002410        MOVE 'DRK3010' TO WRK-PROGRAMA                                    
002420        MOVE 'FEED'    TO WRK-SECAO                                       
002430        MOVE 'NENHUM REGISTRO DO FEED FOI ACEITO'                         
002440             TO WRK-MENSAGEM                                              
002450     END-IF.                                                              
002460*-----------------------------------------------------                    
002470 2000-99-FIM.                                  EXIT.                      
002480*-----------------------------------------------------                    
002490*                                                                         
002500*-----------------------------------------------------                    
002510 2100-LER-E-VALIDAR-DETALHE                  SECTION.                     
002520*-----------------------------------------------------                    
002530     READ CORPFEED INTO CORP-RECORD                                       
002540         AT END MOVE 10 TO WRK-FS-CORPFEED                                
002550     END-READ.                                                            
002560     IF WRK-FS-CORPFEED NOT EQUAL 10                                      
002570        ADD 1 TO WRK-CNT-LIDOS                                            
002580        IF CORP-CODE EQUAL SPACES                                         
002590           OR CORP-NAME EQUAL SPACES                                      
002600           ADD 1 TO WRK-CNT-REJEITADOS                                    
002610        ELSE                                                              
002620           ADD 1 TO WRK-CNT-ACEITOS                                       
002630           WRITE FD-CORPWORK FROM CORP-RECORD                             
002640        END-IF                                                            
002650     END-IF.                                                              
002660*-----------------------------------------------------                    
002670 2100-99-FIM.                                  EXIT.                      
002680*-----------------------------------------------------                    
002690*                                                                         
002700*-----------------------------------------------------                    
002710 2500-ORDENAR-E-GRAVAR-MESTRE                SECTION.                     
002720*-----------------------------------------------------                    
002730     SORT CORPSRT                                                         
002740         ON ASCENDING KEY SD-CORPSRT                                      
002750         USING CORPWORK                                                   
002760         GIVING CORPMSTO.                                                 
002770     MOVE WRK-CNT-ACEITOS TO WRK-CNT-MESTRE-SAIDA.                        
002780*-----------------------------------------------------                    
002790 2500-99-FIM.                                  EXIT.                      
002800*-----------------------------------------------------                    
002810*                                                                         
002820*-----------------------------------------------------                    
002830 2700-MANTER-MESTRE-ATUAL                     SECTION.                    
002840*-----------------------------------------------------                    
002850     CALL 'GRAVALOG' USING WRK-DADOS.                                     
002860     OPEN INPUT CORPMSTI.                                                 
002870     OPEN OUTPUT CORPMSTO.                                                
002880     PERFORM 2750-COPIAR-REGISTRO-MESTRE                                  
002890         UNTIL WRK-FS-CORPMSTI EQUAL 10.                                  
002900     CLOSE CORPMSTI.                                                      
002910     CLOSE CORPMSTO.                                                      
002920*-----------------------------------------------------                    
002930 2700-99-FIM.                                  EXIT.                      
002940*-----------------------------------------------------                    
002950*                                                                         
002960*-----------------------------------------------------                    
002970 2750-COPIAR-REGISTRO-MESTRE                  SECTION.                    
002980*-----------------------------------------------------                    
002990     READ CORPMSTI                                                        
003000         AT END MOVE 10 TO WRK-FS-CORPMSTI                                
003010     END-READ.                                                            
003020     IF WRK-FS-CORPMSTI NOT EQUAL 10                                      
003030        WRITE FD-CORPMSTO FROM FD-CORPMSTI                                
003040        ADD 1 TO WRK-CNT-MESTRE-SAIDA                                     
003050     END-IF.                                                              
003060*-----------------------------------------------------                    
003070 2750-99-FIM.                                  EXIT.                      
003080*-----------------------------------------------------                    
003090*                                                                         
003100*-----------------------------------------------------                    
003110 3000-FINALIZAR                               SECTION.                    
003120*-----------------------------------------------------                    
003130     DISPLAY 'DRK3010 - REGISTROS LIDOS.....: '                           
003140             WRK-CNT-LIDOS.                                               
003150     DISPLAY 'DRK3010 - REGISTROS ACEITOS...: '                           
003160             WRK-CNT-ACEITOS.                                             
003170     DISPLAY 'DRK3010 - REGISTROS REJEITADOS: '                           
003180             WRK-CNT-REJEITADOS.                                          
003190     DISPLAY 'DRK3010 - MESTRE FINAL........: '                           
003200             WRK-CNT-MESTRE-SAIDA.                                        
003210     IF WRK-CARGA-REJEITADA                                               
003220        DISPLAY 'DRK3010 - CARGA REJEITADA - '                            
003230                WRK-MENSAGEM                                              
003240        DISPLAY 'DRK3010 - REGISTROS NO MESTRE ATUAL: '                   
003250                WRK-CNT-MESTRE-ATUAL                                      
003260     END-IF.                                                              
003270*-----------------------------------------------------                    
003280 3000-99-FIM.                                  EXIT.                      
003290*-----------------------------------------------------                    
003300*                                                                         
003310*-----------------------------------------------------                    
003320 9000-ERRO                                    SECTION.                    
003330*-----------------------------------------------------                    
003340     ADD 1 TO WRK-QTDE-ERROS.                                             
003350     CALL 'GRAVALOG' USING WRK-DADOS.                                     
003360     DISPLAY 'DRK3010 - ERRO FATAL - ' WRK-MENSAGEM.                      
003370     MOVE 16 TO RETURN-CODE.                                              
003380     STOP RUN.                                                            
003390*-----------------------------------------------------                    
003400 9000-99-FIM.                                  EXIT.                      
003410*-----------------------------------------------------                    
