000010*====================================================                     
000020*  COPYBOOK : DRKPRF                                                      
000030*  AUTOR    : VICTOR LEAL                                                 
000040*  EMPRESA  : FOURSYS                                                     
000050*  OBJETIVO : LAYOUT DO CADASTRO DE PERFIL DE                             
000060*             EMPRESA (COMPANY PROFILE) RECEBIDO                          
000070*             DA DART, USADO PARA ENRIQUECIMENTO                          
000080*             DO CADASTRO DE PARCEIROS (DRK4010) E                        
000090*             ATUALIZADO PELA CARGA DRK4020.                              
000100*----------------------------------------------------                     
000110*  ARQUIVOS/PROGRAMAS QUE USAM ESTE LAYOUT:                               
000120*  ARQUIVO              I/O   PROGRAMA                                    
000130*  PRFMSTI/PRFMSTO       I/O   DRK4020                                    
000140*  PRFMSTI (SO LEITURA)   I    DRK4010                                    
000150*  PRFFEED                I    DRK4020                                    
000160*====================================================                     
000170*  HISTORICO DE ALTERACOES                                                
000180*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
000190*  20/04/90 VL     -------   VERSAO INICIAL.                              
000200*  12/11/93 RSF    CH00408   INCLUIDO PRF-CORP-CLASS                      
000210*                            E PRF-ACCT-MONTH.                            
000220*  27/09/97 VL     CH00699   INCLUIDO PRF-STATUS DE                       
000230*                            FEED (SO GRAVA SE '000').                    
000240*  15/12/99 MHT    CH00902   REVISAO Y2K DE                               
000250*                            PRF-ESTABLISH-DATE.                          
000260*  22/03/03 RSF    CH01105   REMOVIDAS AS VISOES                          
000270*                            PRF-DATA-QUEBRA E                            
000280*                            PRF-TESTE-STOCK -- NUNCA                     
000290*                            REFERENCIADAS PELO DRK4010                   
000300*                            OU DRK4020 (AUDITORIA DE                     
000310*                            COPYBOOKS).                                  
000320*====================================================                     
000330*                                                                         
000340*----------------------------------------------------                     
000350*  CABECALHO DO FEED DE PERFIL (ENTRADA)                                  
000360*----------------------------------------------------                     
000370 01  PRF-FEED-HEADER.                                                     
000380     05  PRF-FEED-STATUS         PIC X(03).                               
000390         88  PRF-FEED-STATUS-OK       VALUE '000'.                        
000400     05  PRF-FEED-MESSAGE        PIC X(60).                               
000410     05  FILLER                  PIC X(15).                               
000420*                                                                         
000430*----------------------------------------------------                     
000440*  REGISTRO MESTRE DO PERFIL DA EMPRESA                                   
000450*----------------------------------------------------                     
000460 01  PROFILE-RECORD.                                                      
000470     05  PRF-CORP-CODE           PIC X(08).                               
000480     05  PRF-CORP-NAME           PIC X(40).                               
000490     05  PRF-STOCK-CODE          PIC X(06).                               
000500     05  PRF-CEO-NAME            PIC X(20).                               
000510     05  PRF-CORP-CLASS          PIC X(01).                               
000520     05  PRF-INDUSTRY            PIC X(30).                               
000530     05  PRF-ESTABLISH-DATE      PIC X(08).                               
000540     05  PRF-ACCT-MONTH          PIC X(02).                               
000550     05  PRF-STATUS              PIC X(03).                               
000560         88  PRF-STATUS-VALIDO         VALUE '000'.                       
000570     05  FILLER                  PIC X(02).                               
000580*                                                                         
000590*----------------------------------------------------                     
000600*  AREA DE TRABALHO PARA CHAVE DE PROCURA POR                             
000610*  CORP-CODE NO CADASTRO DE PERFIL (DRK4010/DRK4020)                      
000620*----------------------------------------------------                     
000630 01  WRK-PRF-CHAVE-BUSCA.                                                 
000640     05  WRK-PRF-CORP-PROCURADO  PIC X(08).                               
000650     05  WRK-PRF-ACHOU           PIC X(01) VALUE 'N'.                     
000660         88  WRK-PRF-FOI-ACHADO        VALUE 'S'.                         
000670         88  WRK-PRF-NAO-ACHADO        VALUE 'N'.                         
000680     05  FILLER                  PIC X(09).                               
