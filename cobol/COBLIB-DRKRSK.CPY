000010*====================================================                     
000020*  COPYBOOK : DRKRSK                                                      
000030*  AUTOR    : VICTOR LEAL                                                 
000040*  EMPRESA  : FOURSYS                                                     
000050*  OBJETIVO : LAYOUT DO RESULTADO DA AVALIACAO DE                         
000060*             RISCO FINANCEIRO (12 ITENS DO CHECKLIST)                    
000070*             E DAS LINHAS DO RELATORIO IMPRESSO,                         
000080*             GRAVADOS/EMITIDOS PELO DRK1010.                             
000090*----------------------------------------------------                     
000100*  ARQUIVOS/PROGRAMAS QUE USAM ESTE LAYOUT:                               
000110*  ARQUIVO              I/O   PROGRAMA                                    
000120*  RSKOUT                 O    DRK1010                                    
000130*  RSKPRT  (RELATORIO)    O    DRK1010                                    
000140*====================================================                     
000150*  HISTORICO DE ALTERACOES                                                
000160*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
000170*  07/07/93 VL     -------   VERSAO INICIAL -- 8 ITENS                    
000180*                            DE CHECKLIST.                                
000190*  19/01/96 RSF    CH00560   AMPLIADO PARA 12 ITENS                       
000200*                            (INCLUIDOS ENDIVIDAMENTO                     
000210*                            DE CURTO PRAZO E CAPITAL                     
000220*                            SOCIAL INTEGRALIZADO).                       
000230*  22/08/98 MHT    CH00790   INCLUIDA A LINHA DE                          
000240*                            CABECALHO DO RELATORIO                       
000250*                            (RSK-CABECALHO) E A DE                       
000260*                            RODAPE POR PARCEIRO.                         
000270*  05/03/01 RSF    CH00949   INCLUIDA A LINHA DE                          
000280*                            TOTAIS GERAIS DE FIM DE                      
000290*                            PROCESSAMENTO.                               
000300*====================================================                     
000310*                                                                         
000320*----------------------------------------------------                     
000330*  REGISTRO DE RESULTADO DA AVALIACAO (SAIDA RSKOUT)                      
000340*----------------------------------------------------                     
000350 01  RISK-RESULT-RECORD.                                                  
000360     05  RSK-CORP-CODE           PIC X(08).                               
000370     05  RSK-PARTNER-NAME        PIC X(40).                               
000380     05  RSK-YEAR                PIC X(04).                               
000390     05  RSK-REPRT-CODE          PIC X(05).                               
000400     05  RSK-ITEM-NO             PIC 9(02).                               
000410     05  RSK-DESCRIPTION         PIC X(40).                               
000420     05  RSK-THRESHOLD           PIC X(30).                               
000430     05  RSK-AT-RISK             PIC X(01).                               
000440         88  RSK-EM-RISCO              VALUE 'Y'.                         
000450         88  RSK-SEM-RISCO             VALUE 'N'.                         
000460     05  RSK-ACTUAL-VALUE        PIC X(30).                               
000470     05  RSK-NOTES               PIC X(60).                               
000480     05  FILLER                  PIC X(20).                               
000490*                                                                         
000500*----------------------------------------------------                     
000510*  VISAO ALTERNATIVA -- CHAVE DE AGRUPAMENTO POR                          
000520*  PARCEIRO/ANO/RELATORIO PARA A QUEBRA DE CONTROLE                       
000530*----------------------------------------------------                     
000540 01  RSK-CHAVE-QUEBRA REDEFINES RISK-RESULT-RECORD.                       
000550     05  RSK-CHAVE-CORP          PIC X(08).                               
000560     05  FILLER                  PIC X(40).                               
000570     05  RSK-CHAVE-ANO           PIC X(04).                               
000580     05  RSK-CHAVE-REPORT        PIC X(05).                               
000590     05  FILLER                  PIC X(180).                              
000600*                                                                         
000610*----------------------------------------------------                     
000620*  LINHA DE CABECALHO DO RELATORIO IMPRESSO                               
000630*----------------------------------------------------                     
000640 01  RSK-CABECALHO.                                                       
000650     05  FILLER                  PIC X(12) VALUE                          
000660         'PARCEIRO... '.                                                  
000670     05  RSK-CAB-CORP            PIC X(08).                               
000680     05  FILLER                  PIC X(02) VALUE SPACES.                  
000690     05  RSK-CAB-NOME            PIC X(40).                               
000700     05  FILLER                  PIC X(07) VALUE                          
000710         ' ANO.. '.                                                       
000720     05  RSK-CAB-ANO             PIC X(04).                               
000730     05  FILLER                  PIC X(08) VALUE                          
000740         ' REPRT. '.                                                      
000750     05  RSK-CAB-REPORT          PIC X(05).                               
000760     05  FILLER                  PIC X(14) VALUE SPACES.                  
000770*                                                                         
000780*----------------------------------------------------                     
000790*  LINHA DE DETALHE DO RELATORIO IMPRESSO                                 
000800*----------------------------------------------------                     
000810 01  RSK-DETALHE.                                                         
000820     05  RSK-DET-ITEM            PIC 9(02).                               
000830     05  FILLER                  PIC X(01) VALUE SPACE.                   
000840     05  RSK-DET-DESCR           PIC X(40).                               
000850     05  FILLER                  PIC X(01) VALUE SPACE.                   
000860     05  RSK-DET-RISCO           PIC X(01).                               
000870     05  FILLER                  PIC X(01) VALUE SPACE.                   
000880     05  RSK-DET-VALOR           PIC X(30).                               
000890     05  FILLER                  PIC X(01) VALUE SPACE.                   
000900     05  RSK-DET-LIMITE          PIC X(30).                               
000910     05  FILLER                  PIC X(01) VALUE SPACE.                   
000920     05  RSK-DET-NOTAS           PIC X(60).                               
000930*                                                                         
000940*----------------------------------------------------                     
000950*  LINHA DE RODAPE POR PARCEIRO E DE TOTAIS GERAIS                        
000960*----------------------------------------------------                     
000970 01  RSK-RODAPE.                                                          
000980     05  FILLER                  PIC X(20) VALUE                          
000990         'ITENS EM RISCO: '.                                              
001000     05  RSK-ROD-EMRISCO         PIC ZZ9.                                 
001010     05  FILLER                  PIC X(05) VALUE                          
001020         ' DE  '.                                                         
001030     05  RSK-ROD-AVALIADOS       PIC ZZ9.                                 
001040     05  FILLER                  PIC X(158) VALUE SPACES.                 
001050*                                                                         
001060 01  RSK-TOTAIS-GERAIS.                                                   
001070     05  FILLER                  PIC X(30) VALUE                          
001080         'REGISTROS LIDOS FS .........: '.                                
001090     05  RSK-TOT-LIDOS           PIC ZZZ,ZZ9.                             
001100     05  FILLER                  PIC X(30) VALUE                          
001110         ' REGISTROS SELECIONADOS ....: '.                                
001120     05  RSK-TOT-SELECIONADOS    PIC ZZZ,ZZ9.                             
001130     05  FILLER                  PIC X(30) VALUE                          
001140         ' PARCEIROS AVALIADOS .......: '.                                
001150     05  RSK-TOT-PARCEIROS       PIC ZZZ,ZZ9.                             
001160     05  FILLER                  PIC X(30) VALUE                          
001170         ' PARCEIROS SEM DADO ........: '.                                
001180     05  RSK-TOT-SEMDADO         PIC ZZZ,ZZ9.                             
001190     05  FILLER                  PIC X(30) VALUE                          
001200         ' TOTAL DE ITENS EM RISCO ...: '.                                
001210     05  RSK-TOT-EMRISCO         PIC ZZZ,ZZ9.                             
001220     05  FILLER                  PIC X(13) VALUE SPACES.                  
