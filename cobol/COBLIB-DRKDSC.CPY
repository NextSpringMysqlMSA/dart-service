000010*====================================================                     
000020*  COPYBOOK : DRKDSC                                                      
000030*  AUTOR    : VICTOR LEAL                                                 
000040*  EMPRESA  : FOURSYS                                                     
000050*  OBJETIVO : LAYOUT DO REGISTRO DE PUBLICACAO                            
000060*             (DISCLOSURE) DA DART, CARREGADO PELA                        
000070*             ROTINA DRK4020 NO MESTRE DE                                 
000080*             PUBLICACOES, CHAVEADO PELO NUMERO                           
000090*             DE PROTOCOLO DE RECEBIMENTO.                                
000100*----------------------------------------------------                     
000110*  ARQUIVOS/PROGRAMAS QUE USAM ESTE LAYOUT:                               
000120*  ARQUIVO              I/O   PROGRAMA                                    
000130*  DSCMSTI/DSCMSTO       I/O   DRK4020                                    
000140*  DSCFEED                I    DRK4020                                    
000150*====================================================                     
000160*  HISTORICO DE ALTERACOES                                                
000170*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
000180*  30/05/91 VL     -------   VERSAO INICIAL.                              
000190*  18/03/95 RSF    CH00443   INCLUIDO DSC-REMARK PARA                     
000200*                            SINALIZADORES DIVERSOS.                      
000210*  06/10/98 MHT    CH00868   REVISAO Y2K DE                               
000220*                            DSC-RECEIPT-DATE.                            
000230*  14/02/00 RSF    CH00920   INCLUIDA A VISAO                             
000240*                            ALTERNATIVA DA DATA DE                       
000250*                            RECEBIMENTO, A PEDIDO                        
000260*                            DA AUDITORIA EXTERNA.                        
000270*  22/03/03 RSF    CH01106   REMOVIDAS AS VISOES                          
000280*                            DSC-DATA-QUEBRA E                            
000290*                            DSC-CHAVE-PROTOCOLO -- A                     
000300*                            AUDITORIA EXTERNA NUNCA                      
000310*                            CHEGOU A USAR A VISAO DE                     
000320*                            DATA E A ROTINA DE                           
000330*                            DUPLICIDADE DO DRK4020                       
000340*                            SEMPRE COMPAROU O CAMPO                      
000350*                            DSC-RECEIPT-NO DIRETO                        
000360*                            (AUDITORIA DE COPYBOOKS).                    
000370*====================================================                     
000380*                                                                         
000390*----------------------------------------------------                     
000400*  CABECALHO DO FEED DE PUBLICACOES (ENTRADA)                             
000410*----------------------------------------------------                     
000420 01  DSC-FEED-HEADER.                                                     
000430     05  DSC-FEED-STATUS         PIC X(03).                               
000440         88  DSC-FEED-STATUS-OK       VALUE '000'.                        
000450     05  DSC-FEED-MESSAGE        PIC X(60).                               
000460     05  FILLER                  PIC X(15).                               
000470*                                                                         
000480*----------------------------------------------------                     
000490*  REGISTRO MESTRE DA PUBLICACAO (DISCLOSURE)                             
000500*----------------------------------------------------                     
000510 01  DISCLOSURE-RECORD.                                                   
000520     05  DSC-RECEIPT-NO          PIC X(14).                               
000530     05  DSC-CORP-CODE           PIC X(08).                               
000540     05  DSC-CORP-NAME           PIC X(40).                               
000550     05  DSC-REPORT-NAME         PIC X(60).                               
000560     05  DSC-SUBMITTER           PIC X(30).                               
000570     05  DSC-RECEIPT-DATE        PIC X(08).                               
000580     05  DSC-REMARK              PIC X(20).                               
000590     05  FILLER                  PIC X(02).                               
000600*                                                                         
000610*----------------------------------------------------                     
000620*  AREA DE TRABALHO PARA CONTROLE DE DUPLICIDADE E                        
000630*  DE PERFIL AUSENTE (DRK4020)                                            
000640*----------------------------------------------------                     
000650 01  WRK-DSC-CONTROLE.                                                    
000660     05  WRK-DSC-JA-EXISTE       PIC X(01) VALUE 'N'.                     
000670         88  WRK-DSC-DUPLICADO         VALUE 'S'.                         
000680         88  WRK-DSC-INEDITO           VALUE 'N'.                         
000690     05  WRK-DSC-PERFIL-ACHADO   PIC X(01) VALUE 'N'.                     
000700         88  WRK-DSC-TEM-PERFIL        VALUE 'S'.                         
000710         88  WRK-DSC-SEM-PERFIL        VALUE 'N'.                         
000720     05  FILLER                  PIC X(08).                               
