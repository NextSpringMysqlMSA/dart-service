000010*====================================================                     
000020*  COPYBOOK : DRKPTR                                                      
000030*  AUTOR    : VICTOR LEAL                                                 
000040*  EMPRESA  : FOURSYS                                                     
000050*  OBJETIVO : LAYOUT DO CADASTRO DE EMPRESAS                              
000060*             PARCEIRAS (PARTNER), DO REGISTRO DE                         
000070*             TRANSACAO DE MANUTENCAO (C/U/D/L) E                         
000080*             DO REGISTRO DE EVENTO DE ALTERACAO.                         
000090*----------------------------------------------------                     
000100*  ARQUIVOS/PROGRAMAS QUE USAM ESTE LAYOUT:                               
000110*  ARQUIVO              I/O   PROGRAMA                                    
000120*  PTRMSTI/PTRMSTO       I/O   DRK4010                                    
000130*  PTRMSTI (SO LEITURA)   I    DRK1010, DRK4030                           
000140*  PTRTRAN                I    DRK4010                                    
000150*  PTREVT                 O    DRK4010                                    
000160*====================================================                     
000170*  HISTORICO DE ALTERACOES                                                
000180*  DATA     AUTOR  CHAMADO   DESCRICAO                                    
000190*  09/09/88 VL     -------   VERSAO INICIAL.                              
000200*  14/02/92 VL     CH00330   INCLUIDO PTR-STATUS COM                      
000210*                            88-LEVELS ATIVO/INATIVO/                     
000220*                            PENDENTE (EXCLUSAO LOGICA).                  
000230*  03/06/96 RSF    CH00512   INCLUIDO O LAYOUT DA                         
000240*                            TRANSACAO DE MANUTENCAO                      
000250*                            (PTR-TRANSACAO) COM O                        
000260*                            CODIGO DE ACAO C/U/D/L.                      
000270*  21/01/99 MHT    CH00891   REVISAO Y2K DAS DATAS DE                     
000280*                            CONTRATO -- MANTIDAS EM                      
000290*                            X(8) AAAAMMDD, SEM AJUSTE                    
000300*                            DE JANELA DE SECULO.                         
000310*  08/08/00 RSF    CH00934   INCLUIDO O REGISTRO DE                       
000320*                            EVENTO DE ALTERACAO                          
000330*                            (PTR-EVENTO) PARA A                          
000340*                            TRILHA DE AUDITORIA.                         
000350*  22/03/03 RSF    CH01104   REMOVIDAS AS VISOES                          
000360*                            PTR-CONTRATO-QUEBRA E                        
000370*                            PTR-TESTE-CORP -- NUNCA                      
000380*                            REFERENCIADAS PELO DRK1010,                  
000390*                            DRK4010 OU DRK4030                           
000400*                            (AUDITORIA DE COPYBOOKS).                    
000410*====================================================                     
000420*                                                                         
000430*----------------------------------------------------                     
000440*  REGISTRO MESTRE DA EMPRESA PARCEIRA                                    
000450*----------------------------------------------------                     
000460 01  PARTNER-RECORD.                                                      
000470     05  PTR-ID                  PIC X(36).                               
000480     05  PTR-MEMBER-ID           PIC X(20).                               
000490     05  PTR-COMPANY-NAME        PIC X(40).                               
000500     05  PTR-CORP-CODE           PIC X(08).                               
000510     05  PTR-STOCK-CODE          PIC X(06).                               
000520     05  PTR-CONTRACT-START      PIC X(08).                               
000530     05  PTR-CONTRACT-END        PIC X(08).                               
000540     05  PTR-INDUSTRY            PIC X(30).                               
000550     05  PTR-COUNTRY             PIC X(20).                               
000560     05  PTR-STATUS              PIC X(08).                               
000570         88  PTR-ATIVO                 VALUE 'ACTIVE  '.                  
000580         88  PTR-INATIVO               VALUE 'INACTIVE'.                  
000590         88  PTR-PENDENTE              VALUE 'PENDING '.                  
000600     05  PTR-UPDATED-DATE        PIC X(08).                               
000610     05  FILLER                  PIC X(32).                               
000620*                                                                         
000630*----------------------------------------------------                     
000640*  REGISTRO DA TRANSACAO DE MANUTENCAO DO CADASTRO                        
000650*  (ARQUIVO PTRTRAN, LIDO PELO DRK4010)                                   
000660*----------------------------------------------------                     
000670 01  PTR-TRANSACAO.                                                       
000680     05  PTR-TRAN-ACAO           PIC X(01).                               
000690         88  PTR-TRAN-CRIAR            VALUE 'C'.                         
000700         88  PTR-TRAN-ALTERAR          VALUE 'U'.                         
000710         88  PTR-TRAN-EXCLUIR           VALUE 'D'.                        
000720         88  PTR-TRAN-LISTAR           VALUE 'L'.                         
000730     05  PTR-TRAN-FILTRO-NOME    PIC X(40).                               
000740     05  PTR-TRAN-PAYLOAD.                                                
000750         10  PTR-TRAN-ID             PIC X(36).                           
000760         10  PTR-TRAN-MEMBER-ID      PIC X(20).                           
000770         10  PTR-TRAN-COMPANY-NAME   PIC X(40).                           
000780         10  PTR-TRAN-CORP-CODE      PIC X(08).                           
000790         10  PTR-TRAN-STOCK-CODE     PIC X(06).                           
000800         10  PTR-TRAN-CONTRACT-START PIC X(08).                           
000810         10  PTR-TRAN-CONTRACT-END   PIC X(08).                           
000820         10  PTR-TRAN-INDUSTRY       PIC X(30).                           
000830         10  PTR-TRAN-COUNTRY        PIC X(20).                           
000840     05  FILLER                  PIC X(07).                               
000850*                                                                         
000860*----------------------------------------------------                     
000870*  REGISTRO DE EVENTO DE ALTERACAO (ARQUIVO PTREVT,                       
000880*  GRAVADO PELO DRK4010 A CADA CRIACAO/ALTERACAO/                         
000890*  EXCLUSAO LOGICA APLICADA COM SUCESSO)                                  
000900*----------------------------------------------------                     
000910 01  PTR-EVENTO.                                                          
000920     05  PTR-EVT-ACAO            PIC X(01).                               
000930     05  PTR-EVT-ID              PIC X(36).                               
000940     05  PTR-EVT-COMPANY-NAME    PIC X(40).                               
000950     05  PTR-EVT-DATA            PIC X(08).                               
000960     05  FILLER                  PIC X(10).                               
